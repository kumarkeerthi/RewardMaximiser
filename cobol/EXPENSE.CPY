000100*----------------------------------------------------------------*        
000110*    EXPENSE.CPY                                                 *        
000120*    LAYOUT DE CONSUMO DEL LIBRO MAYOR (EXPENSE LEDGER)          *        
000130*    CATEGORIA EN BLANCO = 'OTHER' (VER RWDLIFE / RWDMAIN).      *        
000140*    ANCHO REAL 55; SE DEJAN 3 BYTES DE HOLGURA PARA FUTURAS     *        
000150*    AMPLIACIONES DEL LAYOUT SIN MOVER LOS CAMPOS EXISTENTES.    *        
000160*----------------------------------------------------------------*        
000170 01 EX-EXPENSE-RECORD.                                                    
000180    05 EX-CARD-ID                    PIC X(10).                           
000190    05 EX-MERCHANT                   PIC X(15).                           
000200    05 EX-AMOUNT                     PIC S9(7)V99.                        
000210    05 EX-CATEGORY                   PIC X(12).                           
000220    05 EX-SPENT-YYYYMM               PIC 9(06).                           
000230    05 FILLER                        PIC X(03).                           
