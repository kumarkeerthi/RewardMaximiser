000100*----------------------------------------------------------------*        
000110*    OFFERREC.CPY                                                *        
000120*    LAYOUT DE OFERTA DE COMERCIO (MERCHANT OFFER)               *        
000130*    DISCOUNT-TYPE = PERCENT O FLAT; ACTIVE-FLAG 1/0.            *        
000140*    ANCHO REAL 100.                                             *        
000150*----------------------------------------------------------------*        
000160 01 OF-OFFER-RECORD.                                                      
000170    05 OF-OFFER-ID                   PIC X(10).                           
000180    05 OF-CARD-ID                    PIC X(10).                           
000190    05 OF-MERCHANT                   PIC X(15).                           
000200    05 OF-CHANNEL                    PIC X(12).                           
000210    05 OF-DISCOUNT-TYPE              PIC X(08).                           
000220       88 OF-TIPO-PERCENT                  VALUE 'PERCENT'.               
000230       88 OF-TIPO-FLAT                     VALUE 'FLAT'.                  
000240    05 OF-DISCOUNT-VALUE             PIC S9(5)V9999.                      
000250    05 OF-MIN-SPEND                  PIC S9(7)V99.                        
000260    05 OF-MAX-DISCOUNT               PIC S9(7)V99.                        
000270    05 OF-SOURCE                     PIC X(10).                           
000280    05 OF-ACTIVE-FLAG                PIC 9(01).                           
000290       88 OF-ACTIVA                        VALUE 1.                       
000300       88 OF-INACTIVA                      VALUE 0.                       
000310    05 FILLER                        PIC X(07).                           
