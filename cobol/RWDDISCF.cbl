000100******************************************************************        
000110* PROGRAM-ID. RWDDISCF.                                                   
000120* AUTHOR.     S. KHANNA.                                                  
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 09/11/1992.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDDISCF - EVALUADOR DE DESCUENTO FIJO (FLAT).  CALLED POR  *        
000190*    RWDMAIN PARA OFERTAS DE TIPO 'FLAT': EL DESCUENTO ES EL     *        
000200*    MENOR ENTRE EL VALOR FIJO DE LA OFERTA Y SU TOPE.           *        
000210*                                                                *        
000220*    GEMELO DE RWDDISCP: MISMA FORMA, DISTINTA FORMULA.  SE      *        
000230*    MANTIENEN COMO DOS MODULOS SEPARADOS (EN VEZ DE UNO SOLO    *        
000240*    CON UN SWITCH DE TIPO) PORQUE ASI LO PIDIO EL AREA DE       *        
000250*    RIESGOS: CADA TIPO DE OFERTA TIENE SU PROPIA RUTINA         *        
000260*    AUDITABLE POR SEPARADO.                                     *        
000270******************************************************************        
000280*    HISTORIAL DE CAMBIOS                                       *         
000290*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000300*    --------  ----  -------  -------------------------------- *          
000310*    09/11/92  SK    RWD-061  VERSION INICIAL.                  *         
000320*    12/08/95  PD    RWD-077  SE ALINEA EL LAYOUT DE LINKAGE    *         
000330*                             CON EL DE RWDDISCP PARA QUE LOS   *         
000340*                             DOS MODULOS SEAN INTERCAMBIABLES  *         
000350*                             DESDE RWDMAIN.                    *         
000360*    22/01/98  PD    RWD-091  REVISION DE PRECISION: EL CAMPO   *         
000370*                             DE VALOR PASA A TENER 4 DECIMALES *         
000380*                             PARA CONSISTENCIA CON RWDDISCP.   *         
000390*    19/11/99  AI    RWD-112  SIN IMPACTO - REVISADO PARA EL    *         
000400*                             AJUSTE AL 2000 (SIN FECHAS AQUI). *         
000410*    14/02/03  MR    RWD-129  TOPE EN CERO NO ES "SIN TOPE": EL *         
000420*                             DESCUENTO QUEDA EN CERO.          *         
000430*    30/09/04  MR    RWD-134  SE DOCUMENTA EL CASO DE VALOR     *         
000440*                             FIJO NEGATIVO A PEDIDO DE         *         
000450*                             AUDITORIA INTERNA DEL BANCO.       *        
000460*    11/07/06  VN    RWD-146  RECOMPILADO SIN CAMBIOS DE LOGICA *         
000470*                             TRAS LA MIGRACION DE COMPILADOR   *         
000480*                             COBOL DEL MAINFRAME CENTRAL.      *         
000490*    03/04/08  VN    RWD-159  REVISION DE RUTINA POR PEDIDO DE  *         
000500*                             RIESGOS: SE CONFIRMA QUE EL TOPE  *         
000510*                             SIEMPRE LIMITA EL RESULTADO.      *         
000520*    16/11/09  SK    RWD-168  SE ACTUALIZA EL COMENTARIO DE     *         
000530*                             ENCABEZADO TRAS LA REVISION DE    *         
000540*                             NORMAS INTERNAS DE DOCUMENTACION. *         
000550*    21/05/12  MR    RWD-183  REVISION ANUAL DE RUTINAS DE      *         
000560*                             DESCUENTO - SIN CAMBIOS, SE DEJA  *         
000570*                             CONSTANCIA PARA LA AUDITORIA.     *         
000580******************************************************************        
000590 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. RWDDISCF.                                                    
000610 AUTHOR. S. KHANNA.                                                       
000620 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000630 DATE-WRITTEN. 09/11/1992.                                                
000640 DATE-COMPILED.                                                           
000650 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000660*----------------------------------------------------------------*        
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM.                                                  
000710                                                                          
000720*----------------------------------------------------------------*        
000730*    AREA DE TRABAJO.  AL IGUAL QUE EN RWDDISCP, NO HAY          *        
000740*    ARCHIVOS NI TABLAS PROPIAS; SOLO EL ACUMULADOR DEL          *        
000750*    CALCULO Y SUS REDEFINES DE DIAGNOSTICO PARA DUMPS.          *        
000760*----------------------------------------------------------------*        
000770 DATA DIVISION.                                                           
000780 WORKING-STORAGE SECTION.                                                 
000790 77 WS-DESC-CALCULADO                PIC S9(7)V99 VALUE ZERO.             
000800 77 WS-CNT-LLAMADAS                  PIC S9(07) COMP VALUE ZERO.          
000810                                                                          
000820*    REDEFINE DE DIAGNOSTICO DEL RESULTADO (RWD-168).                     
000830 01 WS-DESC-CALCULADO-R REDEFINES WS-DESC-CALCULADO                       
000840                                   PIC X(09).                             
000850 01 WS-AREA-TRABAJO.                                                      
000860    05 WS-MONTO-TRABAJO              PIC S9(7)V99.                        
000870    05 WS-TOPE-TRABAJO               PIC S9(7)V99.                        
000880*    REDEFINE DE DIAGNOSTICO DEL PAR MONTO/TOPE.                          
000890 01 WS-AREA-TRABAJO-R REDEFINES WS-AREA-TRABAJO.                          
000900    05 WS-MONTO-TOPE-ALFA            PIC X(18).                           
000910 01 WS-VALOR-TRABAJO                 PIC S9(5)V9999 VALUE ZERO.           
000920*    REDEFINE DE DIAGNOSTICO DEL VALOR FIJO (RWD-091).                    
000930 01 WS-VALOR-TRABAJO-R REDEFINES WS-VALOR-TRABAJO                         
000940                                   PIC X(09).                             
000950                                                                          
000960*----------------------------------------------------------------*        
000970*    LINKAGE.  LK-MONTO VIAJA PARA MANTENER EL MISMO LAYOUT DE   *        
000980*    RWDDISCP (RWD-077) AUNQUE ESTE MODULO NO LO USA EN EL      *         
000990*    CALCULO; LK-VALOR ES EL IMPORTE FIJO DE LA OFERTA Y         *        
001000*    LK-TOPE ES EL DESCUENTO MAXIMO QUE RWDMAIN TOMO DE LA       *        
001010*    TABLA DE OFERTAS.                                           *        
001020*----------------------------------------------------------------*        
001030 LINKAGE SECTION.                                                         
001040 01 LK-ENTRADA.                                                           
001050    05 LK-MONTO                      PIC S9(7)V99.                        
001060    05 LK-VALOR                      PIC S9(5)V9999.                      
001070    05 LK-TOPE                       PIC S9(7)V99.                        
001080 01 LK-SALIDA.                                                            
001090    05 LK-RESULTADO                  PIC S9(7)V99.                        
001100                                                                          
001110*----------------------------------------------------------------*        
001120*    CUERPO PRINCIPAL.  UNICO PUNTO DE ENTRADA DEL MODULO;       *        
001130*    DELEGA TODO EL TRABAJO EN EL PARRAFO 1000 Y VUELVE A        *        
001140*    QUIEN LO LLAMO SIN TOCAR NADA MAS DEL LINKAGE.              *        
001150*----------------------------------------------------------------*        
001160 PROCEDURE DIVISION USING LK-ENTRADA LK-SALIDA.                           
001170*----------------------------------------------------------------*        
001180                                                                          
001190     PERFORM 1000-CALCULAR-DESCUENTO                                      
001200        THRU 1000-CALCULAR-DESCUENTO-FIN.                                 
001210                                                                          
001220     GOBACK.                                                              
001230                                                                          
001240*----------------------------------------------------------------*        
001250*    1000-CALCULAR-DESCUENTO.                                   *         
001260*    A DIFERENCIA DE RWDDISCP, ACA NO HAY FORMULA: EL VALOR      *        
001270*    FIJO DE LA OFERTA ES DIRECTAMENTE EL DESCUENTO PROPUESTO.  *         
001280*    LUEGO SE APLICAN LAS MISMAS DOS REGLAS DE BORDE QUE EN      *        
001290*    RWDDISCP: (A) TOPE SIEMPRE LIMITA, INCLUSO EN CERO          *        
001300*    (RWD-129), Y (B) EL RESULTADO NUNCA ES NEGATIVO (RWD-134). *         
001310*----------------------------------------------------------------*        
001320 1000-CALCULAR-DESCUENTO.                                                 
001330                                                                          
001340*    CONTADOR DE LLAMADAS PARA EL LOG DE AUDITORIA, IGUAL QUE             
001350*    EN EL MODULO DE PORCENTAJE.                                          
001360     ADD 1 TO WS-CNT-LLAMADAS.                                            
001370                                                                          
001380*    EL DESCUENTO PROPUESTO ES EL VALOR FIJO DE LA OFERTA,                
001390*    TAL COMO VINO DE LA TABLA DE OFERTAS EN RWDMAIN.                     
001400     MOVE LK-VALOR TO WS-DESC-CALCULADO.                          091192  
001410                                                                          
001420*    REGLA DEL TOPE: SI EL VALOR FIJO SUPERA EL TOPE DE LA                
001430*    OFERTA, SE LO BAJA AL TOPE.  UN TOPE EN CERO DEJA EL                 
001440*    DESCUENTO EN CERO (RWD-129, VER HISTORIAL).                          
001450     IF WS-DESC-CALCULADO > LK-TOPE                               140203  
001460        MOVE LK-TOPE TO WS-DESC-CALCULADO                                 
001470     END-IF.                                                              
001480                                                                          
001490*    REGLA DE NO NEGATIVIDAD: UN VALOR FIJO CARGADO MAL EN LA             
001500*    TABLA DE OFERTAS NO PUEDE GENERAR UN DESCUENTO NEGATIVO              
001510*    (RWD-134).                                                           
001520     IF WS-DESC-CALCULADO < 0                                             
001530        MOVE ZERO TO WS-DESC-CALCULADO                                    
001540     END-IF.                                                              
001550                                                                          
001560     MOVE WS-DESC-CALCULADO TO LK-RESULTADO.                              
001570                                                                          
001580 1000-CALCULAR-DESCUENTO-FIN.                                             
001590     EXIT.                                                                
001600                                                                          
001610*----------------------------------------------------------------*        
001620 END PROGRAM RWDDISCF.                                                    
