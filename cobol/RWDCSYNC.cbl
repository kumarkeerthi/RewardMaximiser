000100******************************************************************        
000110* PROGRAM-ID. RWDCSYNC.                                                   
000120* AUTHOR.     A. IYER.                                                    
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 22/01/1990.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDCSYNC - CARD-SYNC.  LEE EL ARCHIVO DE TARJETAS NUEVAS    *        
000190*    (CARDS-IN) Y ACTUALIZA EL MAESTRO DE TARJETAS (CARDS): SI   *        
000200*    EL CARD-ID YA EXISTE EN EL MAESTRO LO REEMPLAZA, SINO LO    *        
000210*    AGREGA.  EL MAESTRO SE RELEE COMPLETO A UNA TABLA, SE       *        
000220*    ACTUALIZA EN MEMORIA Y SE VUELVE A GRABAR ENTERO.           *        
000230*                                                                *        
000240*    ESTE PROGRAMA CORRE ANTES QUE RWDMAIN EN LA CADENA DE       *        
000250*    NOCHE: SI CARDS-IN TRAE TARJETAS NUEVAS O TASAS MODIFICADAS *        
000260*    POR EL AREA DE PRODUCTO, EL MAESTRO QUEDA AL DIA ANTES DE   *        
000270*    QUE SE CALCULEN LOS BENEFICIOS DEL MES.  SI CARDS-IN LLEGA  *        
000280*    VACIO (NO HUBO NOVEDADES), EL MAESTRO SALE IDENTICO AL DE   *        
000290*    ENTRADA.                                                    *        
000300******************************************************************        
000310*    HISTORIAL DE CAMBIOS                                       *         
000320*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000330*    --------  ----  -------  -------------------------------- *          
000340*    22/01/90  AI    RWD-037  VERSION INICIAL.                  *         
000350*    14/06/91  AI    RWD-048  CONTADOR DE TARJETAS SINCRONIZADAS*         
000360*    08/09/93  AI    RWD-065  SE AGREGA LA BUSQUEDA POR SEARCH  *         
000370*                             EN VEZ DE RECORRER LA TABLA A MANO*         
000380*                             PARA UBICAR EL CARD-ID.           *         
000390*    03/05/97  PD    RWD-088  SE DOCUMENTA EL ORDEN DE CORRIDA  *         
000400*                             RESPECTO DE RWDMAIN EN EL BATCH   *         
000410*                             NOCTURNO.                         *         
000420*    19/11/99  AI    RWD-112  REVISADO AJUSTE AL 2000 - SIN     *         
000430*                             CAMPOS DE FECHA EN ESTE PROGRAMA. *         
000440*    28/10/05  PD    RWD-140  LIMITE DE 200 TARJETAS EN TABLA.  *         
000450*    19/06/07  VN    RWD-150  SE ACLARA EN EL LOG DE SALIDA LA  *         
000460*                             DIFERENCIA ENTRE ALTA Y REEMPLAZO *         
000470*                             A PEDIDO DE OPERACIONES.          *         
000480*    02/02/09  VN    RWD-163  RECOMPILADO TRAS LA MIGRACION DE  *         
000490*                             COMPILADOR COBOL DEL MAINFRAME    *         
000500*                             CENTRAL; SIN CAMBIOS DE LOGICA.   *         
000510*    14/10/11  MR    RWD-177  REVISION DE CAPACIDAD: SE          *        
000520*                             CONFIRMA QUE 200 TARJETAS ALCANZA *         
000530*                             PARA EL PORTAFOLIO ACTUAL.        *         
000540*    25/03/14  MR    RWD-193  SE ACTUALIZA EL COMENTARIO DE     *         
000550*                             ENCABEZADO TRAS LA REVISION DE    *         
000560*                             NORMAS INTERNAS DE DOCUMENTACION. *         
000570*    14/07/15  DS    RWD-201  SE AMPLIAN LOS COMENTARIOS DE     *         
000580*                             CADA PARRAFO Y DE LOS MOVE DE     *         
000590*                             CAMPOS TRAS LA AUDITORIA DE       *         
000600*                             DOCUMENTACION DEL AREA; SIN       *         
000610*                             CAMBIOS DE LOGICA.                *         
000620******************************************************************        
000630 IDENTIFICATION DIVISION.                                                 
000640 PROGRAM-ID. RWDCSYNC.                                                    
000650 AUTHOR. A. IYER.                                                         
000660 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000670 DATE-WRITTEN. 22/01/1990.                                                
000680 DATE-COMPILED.                                                           
000690 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000700*----------------------------------------------------------------*        
000710 ENVIRONMENT DIVISION.                                                    
000720 CONFIGURATION SECTION.                                                   
000730 SPECIAL-NAMES.                                                           
000740     C01 IS TOP-OF-FORM                                                   
000750     CLASS ALFABETICO IS 'A' THRU 'Z'.                                    
000760                                                                          
000770 INPUT-OUTPUT SECTION.                                                    
000780 FILE-CONTROL.                                                            
000790                                                                          
000800*    MAESTRO DE TARJETAS VIGENTE (ENTRADA Y, MAS ABAJO, BASE              
000810*    PARA LA SALIDA ACTUALIZADA).                                         
000820     SELECT ENT-TARJETAS                                                  
000830         ASSIGN TO 'CARDS'                                                
000840         ORGANIZATION IS LINE SEQUENTIAL                                  
000850         FILE STATUS IS FS-TARJETAS.                                      
000860                                                                          
000870*    NOVEDADES DE TARJETAS: ALTAS Y MODIFICACIONES DE TASAS               
000880*    QUE EL AREA DE PRODUCTO BAJA PARA LA CORRIDA DE LA NOCHE.            
000890     SELECT ENT-TARJETAS-NUEVAS                                           
000900         ASSIGN TO 'CARDS-IN'                                             
000910         ORGANIZATION IS LINE SEQUENTIAL                                  
000920         FILE STATUS IS FS-NUEVAS.                                        
000930                                                                          
000940*    MAESTRO DE TARJETAS ACTUALIZADO, LISTO PARA LA PROXIMA               
000950*    CORRIDA DE RWDMAIN.                                                  
000960     SELECT SAL-TARJETAS                                                  
000970         ASSIGN TO 'CARDS-OUT'                                            
000980         ORGANIZATION IS LINE SEQUENTIAL                                  
000990         FILE STATUS IS FS-SALIDA.                                        
001000                                                                          
001010*----------------------------------------------------------------*        
001020 DATA DIVISION.                                                           
001030 FILE SECTION.                                                            
001040                                                                          
001050*    EL MAESTRO SE LEE CON EL LAYOUT COMPLETO DE CARDREC.                 
001060 FD ENT-TARJETAS.                                                         
001070     COPY CARDREC.                                                        
001080                                                                          
001090*    LAS NOVEDADES SE LEEN COMO TEXTO CRUDO DE 250 POSICIONES             
001100*    Y SE REDEFINEN MAS ABAJO SOBRE WS-TARJETA-NUEVA; ASI NO              
001110*    HACE FALTA UN SEGUNDO COPYBOOK IDENTICO A CARDREC.                   
001120 FD ENT-TARJETAS-NUEVAS.                                                  
001130 01 WS-REG-TARJETA-NUEVA             PIC X(250).                          
001140                                                                          
001150*    LA SALIDA USA EL MISMO ANCHO DE 250 QUE LA ENTRADA DE                
001160*    NOVEDADES, PARA QUE RWDMAIN PUEDA VOLVER A LEERLA CON                
001170*    EL LAYOUT DE CARDREC EN LA PROXIMA CORRIDA.                          
001180 FD SAL-TARJETAS.                                                         
001190 01 WS-REG-TARJETA-SALIDA            PIC X(250).                          
001200                                                                          
001210*----------------------------------------------------------------*        
001220*    INDICADORES DE ESTADO DE CADA ARCHIVO.  EL REDEFINE DE      *        
001230*    SEIS POSICIONES SIRVE PARA VOLCAR LOS TRES FILE STATUS      *        
001240*    JUNTOS EN UN SOLO DISPLAY CUANDO HAY QUE DIAGNOSTICAR UN    *        
001250*    CORTE DE CORRIDA.                                           *        
001260*----------------------------------------------------------------*        
001270 WORKING-STORAGE SECTION.                                                 
001280                                                                          
001290 01 WS-FILE-STATUS.                                                       
001300    05 FS-TARJETAS                   PIC X(02).                           
001310       88 FS-TARJETAS-OK                   VALUE '00'.                    
001320       88 FS-TARJETAS-EOF                  VALUE '10'.                    
001330    05 FS-NUEVAS                     PIC X(02).                           
001340       88 FS-NUEVAS-OK                     VALUE '00'.                    
001350       88 FS-NUEVAS-EOF                    VALUE '10'.                    
001360    05 FS-SALIDA                     PIC X(02).                           
001370       88 FS-SALIDA-OK                     VALUE '00'.                    
001380 01 WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS                             
001390                                   PIC X(06).                             
001400                                                                          
001410*----------------------------------------------------------------*        
001420*    AREA DE TRABAJO PARA LA TARJETA NUEVA (MISMO LAYOUT QUE     *        
001430*    CARDREC, REDEFINIDO SOBRE EL REGISTRO CRUDO DE ENTRADA)     *        
001440*----------------------------------------------------------------*        
001450 01 WS-TARJETA-NUEVA.                                                     
001460*    IDENTIFICACION DE LA TARJETA Y EMISOR, TAL COMO LLEGAN               
001470*    EN EL REGISTRO DE NOVEDADES.                                         
001480    05 WN-CARD-ID                    PIC X(10).                           
001490    05 WN-BANK                       PIC X(20).                           
001500    05 WN-NETWORK                    PIC X(10).                           
001510*    TASA BASE Y TOPE MENSUAL DE BENEFICIO DE LA TARJETA.                 
001520    05 WN-REWARD-RATE                PIC S9V9999.                         
001530    05 WN-MONTHLY-REWARD-CAP         PIC S9(7)V99.                        
001540*    LAS TRES TABLAS DE MULTIPLICADOR, MISMO ORDEN Y ANCHO                
001550*    QUE CARDREC PARA QUE EL REDEFINE PLANO DE ABAJO CUADRE.              
001560    05 WN-CAT-MULT OCCURS 3 TIMES.                                        
001570       10 WN-CAT-NAME                PIC X(12).                           
001580       10 WN-CAT-RATE                PIC S9V9999.                         
001590    05 WN-CHAN-MULT OCCURS 3 TIMES.                                       
001600       10 WN-CHAN-NAME               PIC X(12).                           
001610       10 WN-CHAN-RATE               PIC S9V9999.                         
001620    05 WN-MERCH-MULT OCCURS 3 TIMES.                                      
001630       10 WN-MERCH-NAME              PIC X(15).                           
001640       10 WN-MERCH-RATE              PIC S9V9999.                         
001650*    COSTO ANUAL Y PARAMETROS DEL BONO POR HITO DE GASTO.                 
001660    05 WN-ANNUAL-FEE                 PIC S9(7)V99.                        
001670    05 WN-MILESTONE-SPEND            PIC S9(7)V99.                        
001680    05 WN-MILESTONE-BONUS            PIC S9(7)V99.                        
001690*    RELLENO HASTA LOS 250 BYTES DEL REGISTRO CRUDO DE ENTRADA.           
001700    05 FILLER                        PIC X(07).                           
001710 01 WS-TARJETA-NUEVA-R REDEFINES WS-TARJETA-NUEVA                         
001720                                   PIC X(250).                            
001730                                                                          
001740*----------------------------------------------------------------*        
001750*    TABLA DE TARJETAS EN MEMORIA (MAESTRO CARGADO).  SE         *        
001760*    TRABAJA TODO EN MEMORIA PORQUE EL VOLUMEN DE TARJETAS DE    *        
001770*    PRODUCTO ES CHICO (RWD-177 CONFIRMA QUE 200 ALCANZA); NO    *        
001780*    HACE FALTA UN ARCHIVO INDEXADO PARA ESTO.                   *        
001790*----------------------------------------------------------------*        
001800*    CANTIDAD DE TARJETAS CARGADAS Y TOPE DE LA TABLA (RWD-140).          
001810 77 WS-TB-CARDS-CNT                  PIC S9(04) COMP VALUE ZERO.          
001820 77 WS-TB-CARDS-MAX                  PIC S9(04) COMP                      
001830                                      VALUE 200.                          
001840 77 WS-SUB1                          PIC S9(04) COMP VALUE ZERO.          
001850 01 WS-TABLA-TARJETAS.                                                    
001860    05 WS-TB-CARDS OCCURS 1 TO 200 TIMES                          281005  
001870          DEPENDING ON WS-TB-CARDS-CNT                                    
001880          INDEXED BY IDX-CARD.                                            
001890*       IDENTIFICACION DE LA TARJETA Y EMISOR.                            
001900       10 WS-TB-CARD-ID              PIC X(10).                           
001910       10 WS-TB-BANK                 PIC X(20).                           
001920       10 WS-TB-NETWORK              PIC X(10).                           
001930*       TASA BASE Y TOPE MENSUAL DE BENEFICIO DE LA TARJETA.              
001940       10 WS-TB-REWARD-RATE          PIC S9V9999.                         
001950       10 WS-TB-MONTHLY-CAP          PIC S9(7)V99.                        
001960*       MULTIPLICADORES POR CATEGORIA DE CONSUMO (HASTA 3).               
001970       10 WS-TB-CAT-MULT OCCURS 3 TIMES.                                  
001980          15 WS-TB-CAT-NAME          PIC X(12).                           
001990          15 WS-TB-CAT-RATE          PIC S9V9999.                         
002000*       MULTIPLICADORES POR CANAL DE CONSUMO (HASTA 3).                   
002010       10 WS-TB-CHAN-MULT OCCURS 3 TIMES.                                 
002020          15 WS-TB-CHAN-NAME         PIC X(12).                           
002030          15 WS-TB-CHAN-RATE         PIC S9V9999.                         
002040*       MULTIPLICADORES POR COMERCIO ADHERIDO (HASTA 3).                  
002050       10 WS-TB-MERCH-MULT OCCURS 3 TIMES.                                
002060          15 WS-TB-MERCH-NAME        PIC X(15).                           
002070          15 WS-TB-MERCH-RATE        PIC S9V9999.                         
002080*       COSTO ANUAL Y PARAMETROS DE BONO POR HITO DE GASTO.               
002090       10 WS-TB-ANNUAL-FEE           PIC S9(7)V99.                        
002100       10 WS-TB-MILESTONE-SPEND      PIC S9(7)V99.                        
002110       10 WS-TB-MILESTONE-BONUS      PIC S9(7)V99.                        
002120*    REDEFINE PLANO DE LA TABLA, USADO SOLO PARA PODER INICIAR            
002130*    TODA LA MEMORIA DE LA TABLA DE UN SAQUE SI HACE FALTA.               
002140 01 WS-TABLA-TARJETAS-R REDEFINES WS-TABLA-TARJETAS.                      
002150    05 FILLER OCCURS 200 TIMES       PIC X(243).                          
002160                                                                          
002170*----------------------------------------------------------------*        
002180*    SWITCH DE BUSQUEDA: INDICA SI EL CARD-ID DE LA NOVEDAD YA   *        
002190*    EXISTIA EN EL MAESTRO (REEMPLAZO) O ES NUEVO (ALTA).        *        
002200*----------------------------------------------------------------*        
002210 01 WS-SW-ENCONTRADA                 PIC X(01) VALUE 'N'.                 
002220    88 WS-TARJETA-ENCONTRADA               VALUE 'Y'.                     
002230    88 WS-TARJETA-NO-ENCONTRADA            VALUE 'N'.                     
002240                                                                          
002250*    CONTADOR DE TARJETAS TOCADAS EN LA CORRIDA (ALTAS MAS                
002260*    REEMPLAZOS), INFORMADO EN LA BITACORA AL FINAL (RWD-150).            
002270 77 WS-CNT-SINCRONIZADAS             PIC S9(06) COMP VALUE ZERO.          
002280                                                                          
002290*----------------------------------------------------------------*        
002300*    CUERPO PRINCIPAL.  CARGA EL MAESTRO A MEMORIA, APLICA CADA  *        
002310*    NOVEDAD DE CARDS-IN, VUELCA LA TABLA ACTUALIZADA A          *        
002320*    CARDS-OUT Y DEJA UN RESUMEN DE CUANTAS TARJETAS SE          *        
002330*    TOCARON EN ESTA CORRIDA (RWD-150).                          *        
002340*----------------------------------------------------------------*        
002350 PROCEDURE DIVISION.                                                      
002360*----------------------------------------------------------------*        
002370                                                                          
002380*    ABRE LOS ARCHIVOS Y CARGA EL MAESTRO VIGENTE A MEMORIA.              
002390     PERFORM 1000-INICIAR-PROGRAMA                                        
002400        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
002410                                                                          
002420*    APLICA CADA NOVEDAD DE CARDS-IN SOBRE LA TABLA EN MEMORIA            
002430*    (ALTA O REEMPLAZO SEGUN EXISTA O NO EL CARD-ID).                     
002440     PERFORM 1400-PROCESAR-ENTRADA                                        
002450        THRU 1400-PROCESAR-ENTRADA-FIN                                    
002460       UNTIL FS-NUEVAS-EOF.                                               
002470                                                                          
002480*    VUELCA LA TABLA YA ACTUALIZADA AL NUEVO MAESTRO DE SALIDA.           
002490     PERFORM 2000-GRABAR-MAESTRO                                          
002500        THRU 2000-GRABAR-MAESTRO-FIN.                                     
002510                                                                          
002520*    CIERRA LOS ARCHIVOS DE ENTRADA (LA SALIDA YA SE CERRO).              
002530     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002540        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002550                                                                          
002560*    RESUMEN DE CORRIDA PARA LA BITACORA DE OPERACIONES                   
002570*    (RWD-150: DISTINGUE QUE ESTE CONTADOR INCLUYE TANTO                  
002580*    ALTAS COMO REEMPLAZOS, NO SOLO TARJETAS NUEVAS).                     
002590     DISPLAY 'RWDCSYNC - TARJETAS SINCRONIZADAS: '                        
002600             WS-CNT-SINCRONIZADAS.                                        
002610                                                                          
002620     STOP RUN.                                                            
002630                                                                          
002640*----------------------------------------------------------------*        
002650*    1000-INICIAR-PROGRAMA.                                     *         
002660*    ABRE LOS DOS ARCHIVOS DE ENTRADA Y DISPARA LA CARGA DEL     *        
002670*    MAESTRO A MEMORIA.  SI CUALQUIERA DE LOS DOS OPEN FALLA,    *        
002680*    EL PROGRAMA CORTA: NO TIENE SENTIDO SEGUIR SIN EL MAESTRO   *        
002690*    O SIN LAS NOVEDADES DEL DIA.                                *        
002700*----------------------------------------------------------------*        
002710 1000-INICIAR-PROGRAMA.                                                   
002720                                                                          
002730*    SE ABREN LOS DOS ARCHIVOS DE ENTRADA JUNTOS: EL MAESTRO              
002740*    VIGENTE Y LAS NOVEDADES DEL DIA.                                     
002750     OPEN INPUT  ENT-TARJETAS                                             
002760                 ENT-TARJETAS-NUEVAS.                                     
002770                                                                          
002780*    SIN MAESTRO NO HAY NADA QUE ACTUALIZAR; SE CORTA LA                  
002790*    CORRIDA EN VEZ DE SEGUIR CON UNA TABLA VACIA.                        
002800     IF NOT FS-TARJETAS-OK                                                
002810        DISPLAY 'ERROR AL ABRIR CARDS: ' FS-TARJETAS                      
002820        STOP RUN                                                          
002830     END-IF.                                                              
002840                                                                          
002850*    SIN ARCHIVO DE NOVEDADES TAMPOCO SE SIGUE: PUEDE SER UN              
002860*    ARCHIVO VACIO VALIDO (FS-NUEVAS-EOF DESDE EL PRIMER READ)            
002870*    PERO NO PUEDE FALTAR POR COMPLETO.                                   
002880     IF NOT FS-NUEVAS-OK                                                  
002890        DISPLAY 'ERROR AL ABRIR CARDS-IN: ' FS-NUEVAS                     
002900        STOP RUN                                                          
002910     END-IF.                                                              
002920                                                                          
002930     PERFORM 1300-CARGAR-MAESTRO                                          
002940        THRU 1300-CARGAR-MAESTRO-FIN.                                     
002950                                                                          
002960 1000-INICIAR-PROGRAMA-FIN.                                               
002970     EXIT.                                                                
002980                                                                          
002990*----------------------------------------------------------------*        
003000*    1300-CARGAR-MAESTRO - LEE CARDS DE PUNTA A PUNTA Y ARMA LA  *        
003010*    TABLA EN MEMORIA QUE DESPUES SE VA A ACTUALIZAR CON LAS     *        
003020*    NOVEDADES.                                                 *         
003030*----------------------------------------------------------------*        
003040 1300-CARGAR-MAESTRO.                                                     
003050                                                                          
003060     PERFORM 1310-CARGAR-UNA-TARJETA                                      
003070        THRU 1310-CARGAR-UNA-TARJETA-FIN                                  
003080       UNTIL FS-TARJETAS-EOF.                                             
003090                                                                          
003100 1300-CARGAR-MAESTRO-FIN.                                                 
003110     EXIT.                                                                
003120                                                                          
003130*----------------------------------------------------------------*        
003140*    1310-CARGAR-UNA-TARJETA - UNA LECTURA, UNA FILA DE TABLA.   *        
003150*    SI LA TABLA YA LLEGO AL TOPE DE 200 (RWD-140), LAS          *        
003160*    TARJETAS QUE SOBRAN SE IGNORAN EN SILENCIO; NO DEBERIA      *        
003170*    PASAR NUNCA CON EL PORTAFOLIO ACTUAL (RWD-177).             *        
003180*----------------------------------------------------------------*        
003190 1310-CARGAR-UNA-TARJETA.                                                 
003200                                                                          
003210     READ ENT-TARJETAS.                                                   
003220                                                                          
003230     IF NOT FS-TARJETAS-EOF                                               
003240*       TODAVIA HAY LUGAR EN LA TABLA: SE AGREGA UNA FILA MAS             
003250*       Y SE COPIA CADA CAMPO DEL REGISTRO LEIDO.  SI LA TABLA            
003260*       YA LLEGO A WS-TB-CARDS-MAX (RWD-140) LA FILA SE PIERDE            
003270*       EN SILENCIO, POR ESO RWD-177 EXISTE: CONFIRMA QUE EL              
003280*       TOPE NO SE VA A ALCANZAR CON EL PORTAFOLIO ACTUAL.                
003290        IF WS-TB-CARDS-CNT < WS-TB-CARDS-MAX                              
003300           ADD 1 TO WS-TB-CARDS-CNT                                       
003310           SET IDX-CARD TO WS-TB-CARDS-CNT                                
003320*          IDENTIFICACION DE LA TARJETA Y EMISOR.                         
003330           MOVE CR-CARD-ID     TO WS-TB-CARD-ID(IDX-CARD)                 
003340           MOVE CR-BANK        TO WS-TB-BANK(IDX-CARD)                    
003350           MOVE CR-NETWORK     TO WS-TB-NETWORK(IDX-CARD)                 
003360*          TASA BASE Y TOPE MENSUAL DE BENEFICIO.                         
003370           MOVE CR-REWARD-RATE TO WS-TB-REWARD-RATE(IDX-CARD)             
003380           MOVE CR-MONTHLY-REWARD-CAP                                     
003390                            TO WS-TB-MONTHLY-CAP(IDX-CARD)                
003400*          LAS TRES TABLAS DE MULTIPLICADOR SE COPIAN ENTERAS.            
003410           MOVE CR-CAT-MULT    TO WS-TB-CAT-MULT(IDX-CARD)                
003420           MOVE CR-CHAN-MULT   TO WS-TB-CHAN-MULT(IDX-CARD)               
003430           MOVE CR-MERCH-MULT  TO WS-TB-MERCH-MULT(IDX-CARD)              
003440*          COSTO ANUAL Y PARAMETROS DEL BONO POR HITO DE GASTO.           
003450           MOVE CR-ANNUAL-FEE  TO WS-TB-ANNUAL-FEE(IDX-CARD)              
003460           MOVE CR-MILESTONE-SPEND                                        
003470                            TO WS-TB-MILESTONE-SPEND(IDX-CARD)            
003480           MOVE CR-MILESTONE-BONUS                                        
003490                            TO WS-TB-MILESTONE-BONUS(IDX-CARD)            
003500        END-IF                                                            
003510     END-IF.                                                              
003520                                                                          
003530 1310-CARGAR-UNA-TARJETA-FIN.                                             
003540     EXIT.                                                                
003550                                                                          
003560*----------------------------------------------------------------*        
003570*    1400-PROCESAR-ENTRADA - APLICA CADA TARJETA NUEVA SOBRE LA  *        
003580*    TABLA EN MEMORIA, REEMPLAZANDO SI EL CARD-ID YA EXISTE O    *        
003590*    AGREGANDO UNA ENTRADA NUEVA AL FINAL.                      *         
003600*----------------------------------------------------------------*        
003610 1400-PROCESAR-ENTRADA.                                                   
003620                                                                          
003630*    LA LECTURA CAE EN EL REDEFINE PLANO DE 250 BYTES Y LUEGO             
003640*    SE REDEFINE HACIA WS-TARJETA-NUEVA PARA TENER LOS CAMPOS             
003650*    YA SEPARADOS, SIN NECESITAR UN SEGUNDO COPYBOOK IGUAL A              
003660*    CARDREC SOLO PARA EL LADO DE LA ENTRADA.                             
003670     READ ENT-TARJETAS-NUEVAS INTO WS-TARJETA-NUEVA-R.                    
003680                                                                          
003690*    UBICA EL CARD-ID EN LA TABLA, APLICA LA NOVEDAD (ALTA O              
003700*    REEMPLAZO SEGUN LO QUE HAYA ENCONTRADO 1410) Y SUMA AL               
003710*    CONTADOR DE TARJETAS SINCRONIZADAS DE LA CORRIDA.                    
003720     IF NOT FS-NUEVAS-EOF                                                 
003730        PERFORM 1410-UBICAR-TARJETA                                       
003740           THRU 1410-UBICAR-TARJETA-FIN                                   
003750        PERFORM 1420-APLICAR-TARJETA                                      
003760           THRU 1420-APLICAR-TARJETA-FIN                                  
003770        ADD 1 TO WS-CNT-SINCRONIZADAS                             140691  
003780     END-IF.                                                              
003790                                                                          
003800 1400-PROCESAR-ENTRADA-FIN.                                               
003810     EXIT.                                                                
003820                                                                          
003830*----------------------------------------------------------------*        
003840*    1410-UBICAR-TARJETA - BUSCA EL CARD-ID DE LA NOVEDAD EN LA  *        
003850*    TABLA (RWD-065: SE USA SEARCH EN LUGAR DE UN PERFORM        *        
003860*    VARYING A MANO, MAS CLARO Y MAS RAPIDO).                    *        
003870*----------------------------------------------------------------*        
003880 1410-UBICAR-TARJETA.                                                     
003890                                                                          
003900*    EL SWITCH SE REINICIA EN 'N' EN CADA NOVEDAD PROCESADA;              
003910*    SI QUEDARA PRENDIDO DE LA VUELTA ANTERIOR, UNA TARJETA               
003920*    NUEVA SE CONFUNDIRIA CON UN REEMPLAZO.                               
003930     MOVE 'N' TO WS-SW-ENCONTRADA.                                        
003940     SET IDX-CARD TO 1.                                                   
003950*    SI NO SE ENCUENTRA, AT END NO HACE NADA (CONTINUE) Y                 
003960*    1420-APLICAR-TARJETA DECIDE DONDE ABRIR LA FILA NUEVA.               
003970     SEARCH WS-TB-CARDS                                                   
003980        AT END                                                            
003990           CONTINUE                                                       
004000        WHEN WS-TB-CARD-ID(IDX-CARD) = WN-CARD-ID                         
004010           MOVE 'Y' TO WS-SW-ENCONTRADA                                   
004020     END-SEARCH.                                                          
004030                                                                          
004040 1410-UBICAR-TARJETA-FIN.                                                 
004050     EXIT.                                                                
004060                                                                          
004070*----------------------------------------------------------------*        
004080*    1420-APLICAR-TARJETA - SI NO SE ENCONTRO EL CARD-ID, SE     *        
004090*    ABRE UNA FILA NUEVA AL FINAL DE LA TABLA (ALTA); SI SE      *        
004100*    ENCONTRO, IDX-CARD YA APUNTA A LA FILA EXISTENTE Y SE       *        
004110*    SOBRESCRIBE (REEMPLAZO).  EN AMBOS CASOS EL MOVE ES EL      *        
004120*    MISMO, SOLO CAMBIA DONDE APUNTA IDX-CARD.                   *        
004130*----------------------------------------------------------------*        
004140 1420-APLICAR-TARJETA.                                                    
004150                                                                          
004160*    SI NO SE ENCONTRO, ES UNA TARJETA NUEVA: SE ABRE FILA AL             
004170*    FINAL DE LA TABLA ANTES DE MOVER LOS CAMPOS.  SI SE                  
004180*    ENCONTRO, IDX-CARD YA QUEDO POSICIONADO POR EL SEARCH.               
004190     IF WS-TARJETA-NO-ENCONTRADA                                          
004200        IF WS-TB-CARDS-CNT < WS-TB-CARDS-MAX                              
004210           ADD 1 TO WS-TB-CARDS-CNT                                       
004220           SET IDX-CARD TO WS-TB-CARDS-CNT                                
004230        END-IF                                                            
004240     END-IF.                                                              
004250                                                                          
004260*    COPIA DE CAMPOS: IDENTICA PARA ALTA Y PARA REEMPLAZO.                
004270     MOVE WN-CARD-ID             TO WS-TB-CARD-ID(IDX-CARD).              
004280     MOVE WN-BANK                TO WS-TB-BANK(IDX-CARD).                 
004290     MOVE WN-NETWORK             TO WS-TB-NETWORK(IDX-CARD).              
004300*    TASA DE BENEFICIO Y TOPE MENSUAL, TAL COMO LLEGARON EN               
004310*    LA NOVEDAD.                                                          
004320     MOVE WN-REWARD-RATE         TO WS-TB-REWARD-RATE(IDX-CARD).          
004330     MOVE WN-MONTHLY-REWARD-CAP                                           
004340                              TO WS-TB-MONTHLY-CAP(IDX-CARD).             
004350*    LAS TRES TABLAS DE MULTIPLICADOR (CATEGORIA, CANAL Y                 
004360*    COMERCIO) SE COPIAN ENTERAS, OCURRENCIA POR OCURRENCIA.              
004370     MOVE WN-CAT-MULT            TO WS-TB-CAT-MULT(IDX-CARD).             
004380     MOVE WN-CHAN-MULT           TO WS-TB-CHAN-MULT(IDX-CARD).            
004390     MOVE WN-MERCH-MULT          TO WS-TB-MERCH-MULT(IDX-CARD).           
004400*    COSTO ANUAL Y PARAMETROS DEL BONO POR HITO DE GASTO.                 
004410     MOVE WN-ANNUAL-FEE          TO WS-TB-ANNUAL-FEE(IDX-CARD).           
004420     MOVE WN-MILESTONE-SPEND                                              
004430                              TO WS-TB-MILESTONE-SPEND(IDX-CARD).         
004440     MOVE WN-MILESTONE-BONUS                                              
004450                              TO WS-TB-MILESTONE-BONUS(IDX-CARD).         
004460                                                                          
004470 1420-APLICAR-TARJETA-FIN.                                                
004480     EXIT.                                                                
004490                                                                          
004500*----------------------------------------------------------------*        
004510*    2000-GRABAR-MAESTRO - VUELCA TODA LA TABLA ACTUALIZADA AL   *        
004520*    ARCHIVO DE SALIDA (NUEVO MAESTRO DE TARJETAS).  SE GRABA    *        
004530*    EL MAESTRO ENTERO, NO SOLO LAS FILAS TOCADAS, PORQUE ASI    *        
004540*    LO ESPERA RWDMAIN EN LA SIGUIENTE ETAPA DEL BATCH.          *        
004550*----------------------------------------------------------------*        
004560 2000-GRABAR-MAESTRO.                                                     
004570                                                                          
004580*    EL MAESTRO SE ABRE RECIEN ACA, NO EN 1000-INICIAR-PROGRAMA,          
004590*    PARA NO PISAR CARDS-OUT SI LA CARGA O EL PROCESAMIENTO DE            
004600*    NOVEDADES CORTA LA CORRIDA ANTES DE LLEGAR HASTA ACA.                
004610     OPEN OUTPUT SAL-TARJETAS.                                            
004620                                                                          
004630*    MISMO CRITERIO DE CORTE QUE EN 1000: SIN ARCHIVO DE SALIDA           
004640*    NO HAY MAESTRO ACTUALIZADO PARA LA CORRIDA DE RWDMAIN.               
004650     IF NOT FS-SALIDA-OK                                                  
004660        DISPLAY 'ERROR AL ABRIR CARDS-OUT: ' FS-SALIDA                    
004670        STOP RUN                                                          
004680     END-IF.                                                              
004690                                                                          
004700*    SE RECORRE LA TABLA DE PUNTA A PUNTA CON UN INDICE                   
004710*    NUMERICO EN VEZ DE SEARCH, PORQUE ACA NO HACE FALTA                  
004720*    BUSCAR NADA: SOLO GRABAR CADA FILA EN ORDEN.                         
004730     PERFORM 2010-GRABAR-UNA-TARJETA                                      
004740        THRU 2010-GRABAR-UNA-TARJETA-FIN                                  
004750       VARYING IDX-CARD FROM 1 BY 1                                       
004760         UNTIL IDX-CARD > WS-TB-CARDS-CNT.                                
004770                                                                          
004780     CLOSE SAL-TARJETAS.                                                  
004790                                                                          
004800 2000-GRABAR-MAESTRO-FIN.                                                 
004810     EXIT.                                                                
004820                                                                          
004830*----------------------------------------------------------------*        
004840*    2010-GRABAR-UNA-TARJETA - UNA FILA DE TABLA, UN REGISTRO    *        
004850*    DE SALIDA.  SE PASA POR EL REDEFINE PLANO PARA NO TENER     *        
004860*    QUE MOVER CAMPO POR CAMPO, IGUAL QUE EN LA CARGA INICIAL.   *        
004870*----------------------------------------------------------------*        
004880 2010-GRABAR-UNA-TARJETA.                                                 
004890                                                                          
004900*    PRIMERO A WS-TARJETA-NUEVA-R (EL REDEFINE PLANO) Y DE AHI            
004910*    AL AREA DE SALIDA, EN VEZ DE UN MOVE DIRECTO DE LA FILA DE           
004920*    LA TABLA AL FD, PORQUE WS-TB-CARDS ES UNA OCURRENCIA                 
004930*    INDEXADA Y NO SE PUEDE MOVER DIRECTO A UN GRUPO SIMPLE.              
004940     MOVE WS-TB-CARDS(IDX-CARD) TO WS-TARJETA-NUEVA-R.                    
004950     MOVE WS-TARJETA-NUEVA-R    TO WS-REG-TARJETA-SALIDA.                 
004960     WRITE WS-REG-TARJETA-SALIDA.                                         
004970                                                                          
004980 2010-GRABAR-UNA-TARJETA-FIN.                                             
004990     EXIT.                                                                
005000                                                                          
005010*----------------------------------------------------------------*        
005020*    3000-FINALIZAR-PROGRAMA - CIERRA LOS ARCHIVOS DE ENTRADA.   *        
005030*    EL ARCHIVO DE SALIDA YA SE CERRO EN 2000-GRABAR-MAESTRO.    *        
005040*----------------------------------------------------------------*        
005050 3000-FINALIZAR-PROGRAMA.                                                 
005060                                                                          
005070     CLOSE ENT-TARJETAS                                                   
005080           ENT-TARJETAS-NUEVAS.                                           
005090                                                                          
005100 3000-FINALIZAR-PROGRAMA-FIN.                                             
005110     EXIT.                                                                
005120                                                                          
005130*----------------------------------------------------------------*        
005140*    FIN DE RWDCSYNC.  LA PROXIMA ETAPA DEL BATCH NOCTURNO ES    *        
005150*    RWDMAIN, QUE LEE CARDS-OUT DE ESTA CORRIDA COMO SU PROPIO   *        
005160*    MAESTRO DE TARJETAS DE ENTRADA (RWD-088).                   *        
005170*----------------------------------------------------------------*        
005180 END PROGRAM RWDCSYNC.                                                    
