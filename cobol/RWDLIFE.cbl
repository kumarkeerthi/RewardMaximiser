000100******************************************************************        
000110* PROGRAM-ID. RWDLIFE.                                                    
000120* AUTHOR.     V. NAIR.                                                    
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 14/05/1991.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDLIFE - LIFESTYLE-ANALYSIS.  LEE EL LIBRO MAYOR DE        *        
000190*    CONSUMOS PARA ARMAR EL PATRON DE GASTO DEL TITULAR, LEE     *        
000200*    EL LISTADO DE TARJETAS CANDIDATAS, INFIERE CARACTERISTICAS  *        
000210*    Y SENTIMIENTO DE CADA UNA A PARTIR DE SU TEXTO DESCRIPTIVO  *        
000220*    Y DE RESEÑAS, CALCULA UN PUNTAJE DE AFINIDAD (FIT SCORE) Y  *        
000230*    EMITE EL REPORTE LIFESTYLE-REPORT CON LA TARJETA            *        
000240*    RECOMENDADA, LA SELECCIONADA Y UNA GUIA DE USO.             *        
000250******************************************************************        
000260*    HISTORIAL DE CAMBIOS                                       *         
000270*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000280*    --------  ----  -------  -------------------------------- *          
000290*    14/05/91  VN    RWD-025  VERSION INICIAL.                  *         
000300*    02/08/93  VN    RWD-041  TOPE DE 50 RUBROS/COMERCIOS Y 20  *         
000310*                             CANDIDATAS EN TABLAS DE MEMORIA.   *        
000320*    11/06/95  SK    RWD-055  BONIFICACIONES DE FIT SCORE POR   *         
000330*                             CRUCE CON RUBRO TOP DE GASTO.      *        
000340*    19/11/99  AI    RWD-112  AJUSTE AL 2000: PERIODO PROCESO A  *        
000350*                             6 DIGITOS (AAAAMM), VENTANA DE    *         
000360*                             SIGLO FIJA EN 20.                  *        
000370*    09/09/04  MR    RWD-133  GUIA DE USO: LINEA DE RUBRO TOP    *        
000380*                             Y RESPALDO SI NO HAY CANDIDATAS.   *        
000390*    02/03/07  DS    RWD-144  RUBRO Y COMERCIO DEL PATRON DE     *        
000400*                             GASTO SE BAJAN A MINUSCULAS AL     *        
000410*                             ACUMULAR (ANTES QUEDABAN EN        *        
000420*                             MAYUSCULAS POR ERROR DE COPIA DEL  *        
000430*                             INSPECT DE CANDIDATAS).            *        
000440******************************************************************        
000450 IDENTIFICATION DIVISION.                                                 
000460 PROGRAM-ID. RWDLIFE.                                                     
000470 AUTHOR. V. NAIR.                                                         
000480 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000490 DATE-WRITTEN. 14/05/1991.                                                
000500 DATE-COMPILED.                                                           
000510 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000520*----------------------------------------------------------------*        
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550*    C01 RESERVADO PARA SALTO DE PAGINA DEL LIFESTYLE-REPORT.             
000560*    LA CLASE ALFABETICO QUEDO DEL MOLDE ESTANDAR DEL SHOP,               
000570*    SIN USO EN ESTE PROGRAMA.  EL SWITCH UPSI-0 HABILITA EL              
000580*    LOG EXTENDIDO DE CORRIDA CUANDO EL OPERADOR LO PRENDE                
000590*    DESDE EL JCL (NO USADO EN PRODUCCION NORMAL).                        
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     CLASS ALFABETICO IS 'A' THRU 'Z'                                     
000630     UPSI-0 ON STATUS IS WS-UPSI-LOG-ON.                                  
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660*    LIBRO MAYOR DE CONSUMOS DEL PERIODO - ARCHIVO FUENTE                 
000670*    DEL PATRON DE GASTO DEL TITULAR.                                     
000680     SELECT ENT-CONSUMOS    ASSIGN TO 'EXPENSES'                          
000690            ORGANIZATION IS LINE SEQUENTIAL                               
000700            FILE STATUS IS WS-FS-CONSUMOS.                                
000710*    LISTADO DE TARJETAS CANDIDATAS CON DESCRIPCION Y RESEÑAS.            
000720     SELECT ENT-CANDIDATOS  ASSIGN TO 'CANDIDATES-IN'                     
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS IS WS-FS-CANDIDATOS.                              
000750*    PARAMETRO DE CONTROL CON EL NOMBRE DE TARJETA SOLICITADO             
000760*    POR EL TITULAR, SI LO HUBIERA.                                       
000770     SELECT ENT-PARAMETROS  ASSIGN TO 'LIFECTL'                           
000780            ORGANIZATION IS LINE SEQUENTIAL                               
000790            FILE STATUS IS WS-FS-PARAMETROS.                              
000800*    REPORTE DE SALIDA CON EL ANALISIS COMPLETO.                          
000810     SELECT SAL-LIFESTYLE   ASSIGN TO 'LIFESTYLE-REPORT'                  
000820            ORGANIZATION IS LINE SEQUENTIAL                               
000830            FILE STATUS IS WS-FS-LIFESTYLE.                               
000840                                                                          
000850*----------------------------------------------------------------*        
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880*    REGISTRO DE CONSUMO DEFINIDO EN LA COPY EXPENSE (RUBRO,              
000890*    COMERCIO E IMPORTE).                                                 
000900 FD  ENT-CONSUMOS                                                         
000910     LABEL RECORDS ARE STANDARD                                           
000920     RECORD CONTAINS 55 CHARACTERS.                                       
000930     COPY EXPENSE.                                                        
000940                                                                          
000950*    REGISTRO DE TARJETA CANDIDATA DEFINIDO EN LA COPY                    
000960*    CANDCARD (NOMBRE, DESCRIPCION Y TEXTO DE RESEÑAS).                   
000970 FD  ENT-CANDIDATOS                                                       
000980     LABEL RECORDS ARE STANDARD                                           
000990     RECORD CONTAINS 240 CHARACTERS.                                      
001000     COPY CANDCARD.                                                       
001010                                                                          
001020*    PARAMETRO DE CONTROL: NOMBRE DE TARJETA SOLICITADO.  EL              
001030*    LAYOUT ES CHICO Y SE DEFINE ACA MISMO, SIN COPYBOOK                  
001040*    APARTE, PORQUE NO LO COMPARTE NINGUN OTRO PROGRAMA.                  
001050 FD  ENT-PARAMETROS                                                       
001060     LABEL RECORDS ARE STANDARD                                           
001070     RECORD CONTAINS 40 CHARACTERS.                                       
001080 01  WS-REG-PARAMETROS.                                                   
001090     05 PM-CARD-NAME              PIC X(30).                              
001100     05 PM-FILLER                 PIC X(10).                              
001110                                                                          
001120*    LINEA DE SALIDA GENERICA DEL LIFESTYLE-REPORT; EL                    
001130*    DETALLE DE CADA TIPO DE LINEA VIVE EN LA COPY LIFEREP.               
001140 FD  SAL-LIFESTYLE                                                        
001150     LABEL RECORDS ARE STANDARD                                           
001160     RECORD CONTAINS 132 CHARACTERS.                                      
001170 01  WS-REG-LIFESTYLE              PIC X(132).                            
001180                                                                          
001190*----------------------------------------------------------------*        
001200 WORKING-STORAGE SECTION.                                                 
001210*    LAYOUTS DE LAS LINEAS DEL LIFESTYLE-REPORT (ENCABEZADO,              
001220*    PATRON DE GASTO, TABLA DE CANDIDATAS, RECOMENDACION,                 
001230*    SELECCION Y GUIA DE USO).                                            
001240 COPY LIFEREP.                                                            
001250                                                                          
001260*    UN BYTE DE STATUS POR ARCHIVO, MAS LA REDEFINE ALFA PARA             
001270*    VOLCAR LOS CUATRO JUNTOS EN UN SOLO DISPLAY DE DIAGNOSTICO.          
001280 01  WS-FILE-STATUSES.                                                    
001290     05 WS-FS-CONSUMOS             PIC X(02).                             
001300        88 FS-CONSUMOS-OK               VALUE '00'.                       
001310        88 FS-CONSUMOS-EOF              VALUE '10'.                       
001320     05 WS-FS-CANDIDATOS           PIC X(02).                             
001330        88 FS-CANDIDATOS-OK             VALUE '00'.                       
001340        88 FS-CANDIDATOS-EOF            VALUE '10'.                       
001350     05 WS-FS-PARAMETROS           PIC X(02).                             
001360        88 FS-PARAMETROS-OK             VALUE '00'.                       
001370        88 FS-PARAMETROS-EOF            VALUE '10'.                       
001380     05 WS-FS-LIFESTYLE            PIC X(02).                             
001390        88 FS-LIFESTYLE-OK              VALUE '00'.                       
001400 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES                        
001410                                   PIC X(08).                             
001420                                                                          
001430*    SWITCH DEL UPSI-0 DECLARADO EN SPECIAL-NAMES.                        
001440 01  WS-UPSI-LOG-ON                PIC X(01) VALUE 'N'.                   
001450                                                                          
001460*    FECHA DE CORRIDA Y PERIODO DE PROCESO.  LA VENTANA DE                
001470*    SIGLO QUEDO FIJA EN 20 DESDE EL AJUSTE AL 2000 (RWD-112),            
001480*    YA QUE ESTE PROGRAMA NO NECESITA PROCESAR FECHAS DE                  
001490*    DECADAS ANTERIORES AL 2000.                                          
001500 01  WS-FECHA-SISTEMA.                                                    
001510     05 WS-SIS-AA                  PIC 9(02).                             
001520     05 WS-SIS-MM                  PIC 9(02).                             
001530     05 WS-SIS-DD                  PIC 9(02).                             
001540 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA                        
001550                                   PIC X(06).                             
001560 77  WS-SIS-AAAA                   PIC 9(04) VALUE ZERO.                  
001570 77  WS-PERIODO-PROCESO            PIC 9(06) VALUE ZERO.                  
001580                                                                          
001590*    GRUPO DE TRABAJO - UN CONSUMO LEIDO                         *        
001600 01  WS-TRANSACCION-ACTUAL.                                               
001610     05 WS-TA-CATEGORIA            PIC X(12).                             
001620     05 WS-TA-MERCHANT             PIC X(15).                             
001630     05 WS-TA-AMOUNT                PIC S9(7)V99.                         
001640                                                                          
001650*    ACUMULADORES DEL PATRON DE GASTO                            *        
001660 77  WS-CNT-CONSUMOS                PIC S9(07) COMP VALUE ZERO.           
001670 77  WS-TOTAL-GASTO                 PIC S9(09)V99 VALUE ZERO.             
001680 77  WS-PROMEDIO-TICKET             PIC S9(07)V99 VALUE ZERO.             
001690 01  WS-TOTAL-GASTO-R REDEFINES WS-TOTAL-GASTO                            
001700                                   PIC X(11).                             
001710                                                                          
001720*    TABLA DE RUBROS (CATEGORIAS)                                *        
001730 77  WS-TB-CAT-CNT                  PIC S9(04) COMP VALUE ZERO.           
001740 01  WS-TABLA-CATEGORIA.                                                  
001750     05 WS-TB-CATEGORIA OCCURS 1 TO 50 TIMES                      020893  
001760                 DEPENDING ON WS-TB-CAT-CNT                               
001770                 INDEXED BY IDX-CAT.                                      
001780        10 WS-TB-CAT-NOMBRE        PIC X(12).                             
001790        10 WS-TB-CAT-MONTO         PIC S9(09)V99.                         
001800        10 WS-TB-CAT-USADO         PIC X(01) VALUE 'N'.                   
001810           88 WS-TB-CAT-YA-USADO       VALUE 'Y'.                         
001820 01  WS-TABLA-CATEGORIA-R REDEFINES WS-TABLA-CATEGORIA.                   
001830     05 WS-TB-CATEGORIA-ALFA OCCURS 50 TIMES PIC X(24).                   
001840                                                                          
001850*    TABLA DE COMERCIOS (MERCHANTS)                              *        
001860 77  WS-TB-MER-CNT                  PIC S9(04) COMP VALUE ZERO.           
001870 01  WS-TABLA-MERCHANT.                                                   
001880     05 WS-TB-MERCHANT OCCURS 1 TO 50 TIMES                               
001890                 DEPENDING ON WS-TB-MER-CNT                               
001900                 INDEXED BY IDX-MER.                                      
001910        10 WS-TB-MER-NOMBRE        PIC X(15).                             
001920        10 WS-TB-MER-MONTO         PIC S9(09)V99.                         
001930        10 WS-TB-MER-USADO         PIC X(01) VALUE 'N'.                   
001940           88 WS-TB-MER-YA-USADO       VALUE 'Y'.                         
001950 01  WS-TABLA-MERCHANT-R REDEFINES WS-TABLA-MERCHANT.                     
001960     05 WS-TB-MERCHANT-ALFA OCCURS 50 TIMES PIC X(27).                    
001970                                                                          
001980*    TOP 3 RUBROS Y TOP 3 COMERCIOS                              *        
001990 77  WS-TOP-CAT-CNT                 PIC S9(04) COMP VALUE ZERO.           
002000*----------------------------------------------------------------*        
002010*    TOP 3 RUBROS DE GASTO DEL TITULAR, EXTRAIDOS DE LA TABLA    *        
002020*    WS-TABLA-CATEGORIA POR EL PARRAFO 1420.  SE USAN PARA LAS   *        
002030*    BONIFICACIONES DE FIT SCORE (RWD-055) Y PARA LA LINEA DE    *        
002040*    RUBRO TOP EN LA GUIA DE USO (RWD-133).                      *        
002050*----------------------------------------------------------------*        
002060 01  WS-TOP-CATEGORIA.                                                    
002070     05 WS-TOP-CAT OCCURS 3 TIMES INDEXED BY IDX-TOPCAT.                  
002080        10 WS-TOPCAT-NOMBRE        PIC X(12).                             
002090        10 WS-TOPCAT-MONTO         PIC S9(09)V99.                         
002100*----------------------------------------------------------------*        
002110*    TOP 3 COMERCIOS DE GASTO, MISMO TRATAMIENTO QUE EL TOP DE   *        
002120*    RUBROS PERO SOBRE WS-TABLA-MERCHANT.                        *        
002130*----------------------------------------------------------------*        
002140 77  WS-TOP-MER-CNT                 PIC S9(04) COMP VALUE ZERO.           
002150 01  WS-TOP-MERCHANT.                                                     
002160     05 WS-TOP-MER OCCURS 3 TIMES INDEXED BY IDX-TOPMER.                  
002170        10 WS-TOPMER-NOMBRE        PIC X(15).                             
002180        10 WS-TOPMER-MONTO         PIC S9(09)V99.                         
002190                                                                          
002200*    CONTADORES Y AREAS DE TRABAJO COMPARTIDOS POR LAS RUTINAS            
002210*    DE EXTRACCION DE TOP-3 Y DE CALCULO DE SENTIMIENTO.  NO SE           
002220*    DECLARAN POR SEPARADO PARA CADA RUTINA PORQUE NO SE USAN             
002230*    EN FORMA SIMULTANEA.                                                 
002240 77  WS-SUB1                        PIC S9(04) COMP VALUE ZERO.           
002250 77  WS-CNT-TOKEN                   PIC S9(04) COMP VALUE ZERO.           
002260 77  WS-POS-COUNT                   PIC S9(04) COMP VALUE ZERO.           
002270 77  WS-NEG-COUNT                   PIC S9(04) COMP VALUE ZERO.           
002280 77  WS-MONTO-MAYOR                 PIC S9(09)V99 VALUE ZERO.             
002290 77  WS-IDX-MAYOR                   PIC S9(04) COMP VALUE ZERO.           
002300                                                                          
002310*    TABLA DE TARJETAS CANDIDATAS.  SE CARGA DESDE CANDIDATES-            
002320*    IN                                                                   
002330*    EN EL PARRAFO 2100 Y SE EVALUA CANDIDATO POR CANDIDATO EN            
002340*    EL                                                                   
002350*    PARRAFO 2200: CARACTERISTICAS INFERIDAS DEL TEXTO,                   
002360*    SENTIMIENTO                                                          
002370*    DE RESEÑAS, FIT SCORE, COMISION Y LINEAS DE                          
002380*    VENTAJA/DESVENTAJA.                                                  
002390*    LA REDEFINE ALFA (WS-TB-CANDIDATO-ALFA) SE USA SOLO PARA             
002400*    EL                                                                   
002410*    ORDENAMIENTO POR INTERCAMBIO DEL PARRAFO 3020.                       
002420*    TABLA DE TARJETAS CANDIDATAS                                *        
002430 77  WS-TB-CAND-CNT                 PIC S9(04) COMP VALUE ZERO.           
002440 01  WS-TABLA-CANDIDATOS.                                                 
002450     05 WS-TB-CANDIDATO OCCURS 1 TO 20 TIMES                      020893  
002460                 DEPENDING ON WS-TB-CAND-CNT                              
002470                 INDEXED BY IDX-CAND.                                     
002480*       IDENTIFICACION DE LA TARJETA CANDIDATA Y EL TEXTO LIBRE           
002490*       DE RESENA DEL QUE 2220 INFIERE LAS CARACTERISTICAS.               
002500        10 WS-TB-CAND-NOMBRE       PIC X(30).                             
002510        10 WS-TB-CAND-DESC         PIC X(80).                             
002520        10 WS-TB-CAND-REVIEW       PIC X(120).                            
002530*       UNA BANDERA 88 POR CARACTERISTICA DETECTADA EN LA                 
002540*       RESENA (2220); SE USAN PARA EL FIT SCORE DE 2240.                 
002550        10 WS-TB-CAND-FLAGS.                                              
002560           15 WS-TB-CAND-F-CASH    PIC X(01) VALUE 'N'.                   
002570              88 WS-TB-CAND-CASHBACK  VALUE 'Y'.                          
002580           15 WS-TB-CAND-F-TRAV    PIC X(01) VALUE 'N'.                   
002590              88 WS-TB-CAND-TRAVEL    VALUE 'Y'.                          
002600           15 WS-TB-CAND-F-LOUN    PIC X(01) VALUE 'N'.                   
002610              88 WS-TB-CAND-LOUNGE    VALUE 'Y'.                          
002620           15 WS-TB-CAND-F-DINE    PIC X(01) VALUE 'N'.                   
002630              88 WS-TB-CAND-DINING    VALUE 'Y'.                          
002640           15 WS-TB-CAND-F-FUEL    PIC X(01) VALUE 'N'.                   
002650              88 WS-TB-CAND-FUEL      VALUE 'Y'.                          
002660           15 WS-TB-CAND-F-SHOP    PIC X(01) VALUE 'N'.                   
002670              88 WS-TB-CAND-SHOPPING  VALUE 'Y'.                          
002680           15 WS-TB-CAND-F-LIFE    PIC X(01) VALUE 'N'.                   
002690              88 WS-TB-CAND-LIFESTYLE VALUE 'Y'.                          
002700*       SENTIMIENTO (2230), FIT SCORE (2240) Y COMISION/BONUS             
002710*       EXTRA (2245) CALCULADOS POR ESTE PROGRAMA, NO LEIDOS.             
002720        10 WS-TB-CAND-SENTIMENT    PIC S9(04) COMP VALUE ZERO.            
002730        10 WS-TB-CAND-FIT          PIC S9(04)V99 VALUE ZERO.              
002740        10 WS-TB-CAND-FEE          PIC S9(05)V99 VALUE ZERO.              
002750        10 WS-TB-CAND-EXTRA        PIC S9(05)V99 VALUE ZERO.              
002760*       HASTA 3 PROS Y 2 CONTRAS ARMADOS EN 2250 A PARTIR DE              
002770*       LAS BANDERAS Y DE LA COMPARACION CONTRA EL PATRON DE              
002780*       GASTO DEL TITULAR (1400).                                         
002790        10 WS-TB-CAND-PRO-1        PIC X(60) VALUE SPACES.                
002800        10 WS-TB-CAND-PRO-2        PIC X(60) VALUE SPACES.                
002810        10 WS-TB-CAND-PRO-3        PIC X(60) VALUE SPACES.                
002820        10 WS-TB-CAND-CON-1        PIC X(60) VALUE SPACES.                
002830        10 WS-TB-CAND-CON-2        PIC X(60) VALUE SPACES.                
002840 01  WS-TABLA-CANDIDATOS-R REDEFINES WS-TABLA-CANDIDATOS.                 
002850     05 WS-TB-CANDIDATO-ALFA OCCURS 20 TIMES PIC X(365).                  
002860                                                                          
002870*    CAMPO TEMPORAL Y SWITCH DE CONTROL DEL ORDENAMIENTO                  
002880*    BURBUJA                                                              
002890*    DE LA TABLA DE CANDIDATOS (VER PARRAFO 3000).                        
002900*    GRUPO DE TRABAJO TEMPORAL PARA ORDENAMIENTO (INTERCAMBIO)   *        
002910 01  WS-TB-CAND-TEMP                PIC X(365).                           
002920 01  WS-SW-HUBO-CAMBIO              PIC X(01) VALUE 'N'.                  
002930     88 WS-HUBO-CAMBIO                  VALUE 'Y'.                        
002940     88 WS-NO-HUBO-CAMBIO               VALUE 'N'.                        
002950                                                                          
002960*    DESCRIPCION Y RESEÑAS DEL CANDIDATO CONCATENADAS EN UN               
002970*    SOLO                                                                 
002980*    CAMPO, YA CONVERTIDAS A MAYUSCULAS, PARA QUE LA DETECCION            
002990*    DE                                                                   
003000*    PALABRAS CLAVE DEL PARRAFO 2220 BUSQUE UNA SOLA VEZ.                 
003010*    TEXTO COMBINADO PARA DETECCION DE CARACTERISTICAS          *         
003020 01  WS-TEXTO-COMBINADO              PIC X(212) VALUE SPACES.             
003030                                                                          
003040*    INDICES A LA TABLA DE CANDIDATOS QUE IDENTIFICAN LA                  
003050*    TARJETA                                                              
003060*    RECOMENDADA (SIEMPRE LA PRIMERA TRAS EL ORDENAMIENTO) Y LA           
003070*    SELECCIONADA (LA QUE PIDIO EL TITULAR POR NOMBRE, O LA               
003080*    RECOMENDADA SI NO HUBO COINCIDENCIA O NO SE PIDIO                    
003090*    NINGUNA).                                                            
003100*    LOS CAMPOS WS-TIP-N GUARDAN LAS LINEAS DE LA GUIA DE USO             
003110*    ARMADAS POR EL PARRAFO 3300.                                         
003120*    SELECCION, RECOMENDACION Y GUIA DE USO                      *        
003130 77  WS-IDX-RECOMENDADA             PIC S9(04) COMP VALUE ZERO.           
003140 77  WS-IDX-SELECCIONADA            PIC S9(04) COMP VALUE ZERO.           
003150 77  WS-IDX-FEATURES-TARGET          PIC S9(04) COMP VALUE ZERO.          
003160 77  WS-CNT-IMPRESAS                PIC S9(04) COMP VALUE ZERO.           
003170 77  WS-TOPE-IMPRESION               PIC S9(04) COMP VALUE ZERO.          
003180 01  WS-NOMBRE-SOLICITADO            PIC X(30) VALUE SPACES.              
003190 01  WS-FEATURE-LISTA                PIC X(60) VALUE SPACES.              
003200 01  WS-TIP-1                        PIC X(100) VALUE SPACES.             
003210 01  WS-TIP-2                        PIC X(100) VALUE SPACES.             
003220 01  WS-TIP-3                        PIC X(100) VALUE SPACES.             
003230 01  WS-TIP-4                        PIC X(100) VALUE SPACES.             
003240 77  WS-HAY-TIP-4                    PIC X(01) VALUE 'N'.                 
003250     88 WS-IMPRIME-TIP-4                 VALUE 'Y'.                       
003260                                                                          
003270*    AREA DE TRABAJO PARA REDONDEAR EL RECARGO MENSUAL ANTES DE           
003280*    ARMAR LA LINEA DE TEXTO DE LA DESVENTAJA DE COSTO (PARRAFO           
003290*    2250).                                                               
003300*    AREAS DE TRABAJO PARA CAMPOS EDITADOS DEL REPORTE           *        
003310 01  WS-EXTRA-ENTERO                 PIC S9(05) VALUE ZERO.               
003320 01  WS-EXTRA-ENTERO-ED              PIC ZZZZ9.                           
003330                                                                          
003340*    TABLAS DE CONVERSION PARA EL INSPECT ... CONVERTING QUE              
003350*    NORMALIZA CASE EN LOS TEXTOS LEIDOS DE LOS ARCHIVOS DE               
003360*    ENTRADA, YA QUE ESTE SHOP NO TIENE FUNCIONES INTRINSECAS             
003370*    DE CONVERSION DE CASE DISPONIBLES.  RUBRO Y COMERCIO DEL             
003380*    PATRON DE GASTO SE BAJAN A MINUSCULAS (RWD-144); NOMBRE,             
003390*    DESCRIPCION Y RESEÑA DE CANDIDATA SE SUBEN A MAYUSCULAS              
003400*    PARA LA DETECCION DE PALABRAS CLAVE DEL PARRAFO 2220.                
003410*    JUEGO DE MAYUSCULAS/MINUSCULAS PARA INSPECT CONVERTING      *        
003420 01  WS-MINUSCULAS.                                                       
003430     05 FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.              
003440 01  WS-MAYUSCULAS.                                                       
003450     05 FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.              
003460                                                                          
003470*----------------------------------------------------------------*        
003480 PROCEDURE DIVISION.                                                      
003490*----------------------------------------------------------------*        
003500                                                                          
003510*    ABRE ARCHIVOS Y TOMA EL PERIODO DE PROCESO.                          
003520     PERFORM 1000-INICIAR-PROGRAMA                                        
003530        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
003540                                                                          
003550*    LEE EXPENSES COMPLETO Y ACUMULA TOTAL, RUBROS Y COMERCIOS.           
003560     PERFORM 1300-ACUMULAR-CONSUMOS                                       
003570        THRU 1300-ACUMULAR-CONSUMOS-FIN.                                  
003580                                                                          
003590*    PROMEDIO DE TICKET Y EXTRACCION DEL TOP-3 DE AMBAS TABLAS.           
003600     PERFORM 1400-CALC-PATRON-GASTO                                       
003610        THRU 1400-CALC-PATRON-GASTO-FIN.                                  
003620                                                                          
003630*    CARGA CANDIDATES-IN Y EVALUA CADA CANDIDATA (FEATURES,               
003640*    SENTIMIENTO, FIT SCORE, COMISION, PROS/CONS).                        
003650     PERFORM 2000-PROCESAR-CANDIDATOS                                     
003660        THRU 2000-PROCESAR-CANDIDATOS-FIN.                                
003670                                                                          
003680*    ORDENA LAS CANDIDATAS POR FIT SCORE DESCENDENTE.                     
003690     PERFORM 3000-RANKEAR-CANDIDATOS                                      
003700        THRU 3000-RANKEAR-CANDIDATOS-FIN.                                 
003710                                                                          
003720*    DETERMINA LA RECOMENDADA Y LA SELECCIONADA.                          
003730     PERFORM 3200-RESOLVER-SELECCIONADO                                   
003740        THRU 3200-RESOLVER-SELECCIONADO-FIN.                              
003750                                                                          
003760*    ARMA LAS LINEAS DE LA GUIA DE USO (RWD-133).                         
003770     PERFORM 3300-ARMAR-GUIA-USO                                          
003780        THRU 3300-ARMAR-GUIA-USO-FIN.                                     
003790                                                                          
003800*    EMITE EL LIFESTYLE-REPORT COMPLETO.                                  
003810     PERFORM 4000-IMPRIMIR-REPORTE                                        
003820        THRU 4000-IMPRIMIR-REPORTE-FIN.                                   
003830                                                                          
003840*    CIERRA ARCHIVOS Y DEJA LOS CONTADORES DE CONTROL.                    
003850     PERFORM 5000-FINALIZAR-PROGRAMA                                      
003860        THRU 5000-FINALIZAR-PROGRAMA-FIN.                                 
003870                                                                          
003880     STOP RUN.                                                            
003890                                                                          
003900*----------------------------------------------------------------*        
003910*    1000 - APERTURA Y ARRANQUE.  TOMA LA FECHA DEL SISTEMA     *         
003920*    PARA EL PERIODO DE PROCESO (VENTANA DE SIGLO FIJA EN 20,   *         
003930*    RWD-112), PONE EN CERO LOS ACUMULADORES Y CONTADORES DE    *         
003940*    TABLA, ABRE LOS CUATRO ARCHIVOS DE ENTRADA Y EL DE SALIDA, *         
003950*    Y LEE EL NOMBRE DE TARJETA SOLICITADO DESDE LIFECTL (SI EL *         
003960*    ARCHIVO VIENE VACIO O SIN REGISTRO, NO HAY SOLICITUD Y SE  *         
003970*    USA LA RECOMENDADA).                                       *         
003980*----------------------------------------------------------------*        
003990                                                                          
004000 1000-INICIAR-PROGRAMA.                                                   
004010                                                                          
004020*    FECHA DE CORRIDA Y PERIODO AAAAMM (SIGLO FIJO EN 20).                
004030     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
004040     COMPUTE WS-SIS-AAAA = WS-SIS-AA + 2000.                      191199  
004050     COMPUTE WS-PERIODO-PROCESO =                                 191199  
004060             (WS-SIS-AAAA * 100) + WS-SIS-MM.                             
004070                                                                          
004080*    REINICIO DE ACUMULADORES Y CONTADORES DE TABLA ANTES DE              
004090*    COMENZAR LA LECTURA.                                                 
004100     MOVE ZERO TO WS-CNT-CONSUMOS WS-TOTAL-GASTO                          
004110                  WS-TB-CAT-CNT WS-TB-MER-CNT                             
004120                  WS-TB-CAND-CNT.                                         
004130                                                                          
004140*    EXPENSES ES EL UNICO ARCHIVO REALMENTE INDISPENSABLE;                
004150*    CANDIDATES-IN Y LIFECTL SE TOLERAN VACIOS.                           
004160     OPEN INPUT  ENT-CONSUMOS.                                            
004170     OPEN INPUT  ENT-CANDIDATOS.                                          
004180     OPEN INPUT  ENT-PARAMETROS.                                          
004190     OPEN OUTPUT SAL-LIFESTYLE.                                           
004200                                                                          
004210     IF NOT FS-CONSUMOS-OK                                                
004220        DISPLAY 'RWDLIFE - NO SE PUDO ABRIR EXPENSES - '                  
004230                WS-FS-CONSUMOS                                            
004240        STOP RUN                                                          
004250     END-IF.                                                              
004260                                                                          
004270*    NOMBRE DE TARJETA PEDIDO POR EL TITULAR (LIFECTL). SI NO             
004280*    HAY REGISTRO O EL ARCHIVO ESTA VACIO, QUEDA EN BLANCO Y              
004290*    EL PARRAFO 3200 USARA LA RECOMENDADA COMO SELECCIONADA.              
004300     MOVE SPACES TO WS-NOMBRE-SOLICITADO.                                 
004310     READ ENT-PARAMETROS                                                  
004320        AT END MOVE SPACES TO WS-NOMBRE-SOLICITADO                        
004330     END-READ.                                                            
004340     IF FS-PARAMETROS-OK                                                  
004350        MOVE PM-CARD-NAME TO WS-NOMBRE-SOLICITADO                         
004360     END-IF.                                                              
004370     CLOSE ENT-PARAMETROS.                                                
004380                                                                          
004390 1000-INICIAR-PROGRAMA-FIN.                                               
004400     EXIT.                                                                
004410                                                                          
004420*----------------------------------------------------------------*        
004430*    1300 - ACUMULA TOTAL, RUBRO Y COMERCIO DE CADA CONSUMO.     *        
004440*----------------------------------------------------------------*        
004450 1300-ACUMULAR-CONSUMOS.                                                  
004460                                                                          
004470     PERFORM 1310-LEER-UN-CONSUMO                                         
004480        THRU 1310-LEER-UN-CONSUMO-FIN                                     
004490        UNTIL FS-CONSUMOS-EOF.                                            
004500                                                                          
004510 1300-ACUMULAR-CONSUMOS-FIN.                                              
004520     EXIT.                                                                
004530                                                                          
004540*    LEE UN CONSUMO.  SOLO SE ACUMULAN LOS CONSUMOS CON IMPORTE           
004550*    POSITIVO (UN REVERSO O AJUSTE EN CERO O NEGATIVO NO APORTA           
004560*    AL PATRON DE GASTO).  RUBRO Y COMERCIO EN BLANCO SE                  
004570*    CLASIFICAN COMO OTHER / UNKNOWN PARA NO PERDER EL CONSUMO.           
004580                                                                          
004590 1310-LEER-UN-CONSUMO.                                                    
004600                                                                          
004610     READ ENT-CONSUMOS                                                    
004620        AT END SET FS-CONSUMOS-EOF TO TRUE                                
004630     END-READ.                                                            
004640                                                                          
004650*    SE IGNORAN LOS CONSUMOS CON IMPORTE CERO O NEGATIVO; NO              
004660*    SON GASTO, SON REVERSOS O AJUSTES Y DISTORSIONARIAN EL               
004670*    PATRON.                                                              
004680     IF NOT FS-CONSUMOS-EOF                                               
004690        IF EX-AMOUNT > 0                                                  
004700           MOVE EX-CATEGORY TO WS-TA-CATEGORIA                            
004710           MOVE EX-MERCHANT TO WS-TA-MERCHANT                             
004720           MOVE EX-AMOUNT   TO WS-TA-AMOUNT                               
004730*          RUBRO O COMERCIO EN BLANCO SE RECLASIFICAN PARA NO             
004740*          PERDER EL CONSUMO DEL TOTAL NI DE LOS ACUMULADORES.            
004750           IF WS-TA-CATEGORIA = SPACES                                    
004760              MOVE 'OTHER' TO WS-TA-CATEGORIA                             
004770           END-IF                                                         
004780           IF WS-TA-MERCHANT = SPACES                                     
004790              MOVE 'UNKNOWN' TO WS-TA-MERCHANT                            
004800           END-IF                                                         
004810*          NORMALIZA A MINUSCULAS PARA QUE EL MISMO RUBRO O               
004820*          COMERCIO NO QUEDE DUPLICADO EN LA TABLA POR UNA                
004830*          DIFERENCIA DE CASE EN EL ARCHIVO DE ORIGEN, Y PARA             
004840*          QUE EL LIFESTYLE-REPORT MUESTRE EL RUBRO Y EL                  
004850*          COMERCIO EN MINUSCULAS (RWD-144).                              
004860           INSPECT WS-TA-CATEGORIA                                        
004870              CONVERTING WS-MAYUSCULAS TO WS-MINUSCULAS           020307  
004880           INSPECT WS-TA-MERCHANT                                         
004890              CONVERTING WS-MAYUSCULAS TO WS-MINUSCULAS           020307  
004900           ADD 1 TO WS-CNT-CONSUMOS                                       
004910           ADD WS-TA-AMOUNT TO WS-TOTAL-GASTO                             
004920           PERFORM 1320-ACUMULAR-CATEGORIA                                
004930              THRU 1320-ACUMULAR-CATEGORIA-FIN                            
004940           PERFORM 1330-ACUMULAR-MERCHANT                                 
004950              THRU 1330-ACUMULAR-MERCHANT-FIN                             
004960        END-IF                                                            
004970     END-IF.                                                              
004980                                                                          
004990 1310-LEER-UN-CONSUMO-FIN.                                                
005000     EXIT.                                                                
005010                                                                          
005020*    ACUMULA EL CONSUMO EN SU RUBRO DENTRO DE LA TABLA DE                 
005030*    CATEGORIAS.  SI EL RUBRO YA EXISTE EN LA TABLA SE SUMA AL            
005040*    ACUMULADO; SI NO EXISTE Y HAY LUGAR (TOPE DE 50, RWD-041)            
005050*    SE DA DE ALTA UNA ENTRADA NUEVA.                                     
005060                                                                          
005070 1320-ACUMULAR-CATEGORIA.                                                 
005080                                                                          
005090*    BUSQUEDA SECUENCIAL DEL RUBRO EN LA TABLA YA CARGADA; SI             
005100*    SE ENCUENTRA, SE SUMA AL ACUMULADO Y SE SALE DIRECTO AL              
005110*    EXIT DEL PARRAFO SIN PASAR POR EL ALTA DE ABAJO.                     
005120     SET IDX-CAT TO 1.                                                    
005130     IF WS-TB-CAT-CNT > 0                                                 
005140        SEARCH WS-TB-CATEGORIA                                            
005150           AT END SET IDX-CAT TO WS-TB-CAT-CNT                            
005160           WHEN WS-TB-CAT-NOMBRE (IDX-CAT) = WS-TA-CATEGORIA              
005170              ADD WS-TA-AMOUNT TO WS-TB-CAT-MONTO (IDX-CAT)               
005180              GO TO 1320-ACUMULAR-CATEGORIA-FIN                           
005190        END-SEARCH                                                        
005200     END-IF.                                                              
005210                                                                          
005220*    RUBRO NUEVO: SE DA DE ALTA SOLO SI HAY LUGAR EN LA TABLA             
005230*    (TOPE DE 50, RWD-041).  SUPERADO EL TOPE, EL RUBRO SE                
005240*    PIERDE PARA EL TOP-3 PERO SU IMPORTE YA QUEDO SUMADO AL              
005250*    TOTAL GENERAL DE GASTO.                                              
005260     IF WS-TB-CAT-CNT < 50                                                
005270        ADD 1 TO WS-TB-CAT-CNT                                            
005280        MOVE WS-TA-CATEGORIA TO                                           
005290             WS-TB-CAT-NOMBRE (WS-TB-CAT-CNT)                             
005300        MOVE WS-TA-AMOUNT    TO                                           
005310             WS-TB-CAT-MONTO (WS-TB-CAT-CNT)                              
005320     END-IF.                                                              
005330                                                                          
005340 1320-ACUMULAR-CATEGORIA-FIN.                                             
005350     EXIT.                                                                
005360                                                                          
005370*    MISMO TRATAMIENTO QUE 1320 PERO SOBRE LA TABLA DE                    
005380*    COMERCIOS                                                            
005390*    (TOPE DE 50 COMERCIOS, RWD-041).                                     
005400                                                                          
005410 1330-ACUMULAR-MERCHANT.                                                  
005420                                                                          
005430*    MISMA BUSQUEDA SECUENCIAL QUE 1320, AHORA SOBRE LA TABLA             
005440*    DE COMERCIOS.                                                        
005450     SET IDX-MER TO 1.                                                    
005460     IF WS-TB-MER-CNT > 0                                                 
005470        SEARCH WS-TB-MERCHANT                                             
005480           AT END SET IDX-MER TO WS-TB-MER-CNT                            
005490           WHEN WS-TB-MER-NOMBRE (IDX-MER) = WS-TA-MERCHANT               
005500              ADD WS-TA-AMOUNT TO WS-TB-MER-MONTO (IDX-MER)               
005510              GO TO 1330-ACUMULAR-MERCHANT-FIN                            
005520        END-SEARCH                                                        
005530     END-IF.                                                              
005540                                                                          
005550*    ALTA DE COMERCIO NUEVO, MISMO TOPE DE 50 QUE EN 1320.                
005560     IF WS-TB-MER-CNT < 50                                                
005570        ADD 1 TO WS-TB-MER-CNT                                            
005580        MOVE WS-TA-MERCHANT TO                                            
005590             WS-TB-MER-NOMBRE (WS-TB-MER-CNT)                             
005600        MOVE WS-TA-AMOUNT   TO                                            
005610             WS-TB-MER-MONTO (WS-TB-MER-CNT)                              
005620     END-IF.                                                              
005630                                                                          
005640 1330-ACUMULAR-MERCHANT-FIN.                                              
005650     EXIT.                                                                
005660                                                                          
005670*----------------------------------------------------------------*        
005680*    1400 - PROMEDIO DE TICKET Y EXTRACCION DE TOP 3.            *        
005690*----------------------------------------------------------------*        
005700 1400-CALC-PATRON-GASTO.                                                  
005710                                                                          
005720     IF WS-CNT-CONSUMOS > 0                                               
005730        COMPUTE WS-PROMEDIO-TICKET ROUNDED =                              
005740                WS-TOTAL-GASTO / WS-CNT-CONSUMOS                          
005750     END-IF.                                                              
005760                                                                          
005770     PERFORM 1420-EXTRAER-TOP-CATEGORIAS                                  
005780        THRU 1420-EXTRAER-TOP-CATEGORIAS-FIN.                             
005790                                                                          
005800     PERFORM 1430-EXTRAER-TOP-MERCHANTS                                   
005810        THRU 1430-EXTRAER-TOP-MERCHANTS-FIN.                              
005820                                                                          
005830 1400-CALC-PATRON-GASTO-FIN.                                              
005840     EXIT.                                                                
005850                                                                          
005860 1420-EXTRAER-TOP-CATEGORIAS.                                             
005870                                                                          
005880*    SE REPITE LA BUSQUEDA DEL MAYOR HASTA 3 VECES (O MENOS SI            
005890*    HAY MENOS DE 3 CATEGORIAS), UNA POR CASILLERO DE TOP-3.              
005900     MOVE ZERO TO WS-TOP-CAT-CNT.                                         
005910     PERFORM 1421-BUSCAR-MAYOR-CATEGORIA                                  
005920        THRU 1421-BUSCAR-MAYOR-CATEGORIA-FIN                              
005930        VARYING WS-SUB1 FROM 1 BY 1                                       
005940        UNTIL WS-SUB1 > 3                                                 
005950           OR WS-SUB1 > WS-TB-CAT-CNT.                                    
005960                                                                          
005970 1420-EXTRAER-TOP-CATEGORIAS-FIN.                                         
005980     EXIT.                                                                
005990                                                                          
006000*    BUSCA, ENTRE LAS CATEGORIAS AUN NO MARCADAS COMO USADAS,             
006010*    LA DE MAYOR MONTO ACUMULADO Y LA AGREGA A LA TABLA DE                
006020*    TOP-3, MARCANDOLA COMO USADA PARA QUE NO SE REPITA EN LA             
006030*    PROXIMA PASADA (SELECCION SIMPLE, NO UN SORT COMPLETO                
006040*    PORQUE SOLO INTERESAN LAS PRIMERAS 3 POSICIONES).                    
006050                                                                          
006060 1421-BUSCAR-MAYOR-CATEGORIA.                                             
006070                                                                          
006080*    -1 COMO PISO PORQUE LOS MONTOS ACUMULADOS NUNCA BAJAN DE             
006090*    CERO; CUALQUIER CATEGORIA SIN USAR SUPERA ESTE ARRANQUE.             
006100     MOVE ZERO TO WS-IDX-MAYOR.                                           
006110     MOVE -1   TO WS-MONTO-MAYOR.                                         
006120     PERFORM 1422-COMPARAR-UNA-CATEGORIA                                  
006130        THRU 1422-COMPARAR-UNA-CATEGORIA-FIN                              
006140        VARYING IDX-CAT FROM 1 BY 1                                       
006150        UNTIL IDX-CAT > WS-TB-CAT-CNT.                                    
006160                                                                          
006170*    SI NO SE ENCONTRO NINGUNA CATEGORIA SIN USAR (TABLA CON              
006180*    MENOS DE 3 CATEGORIAS), WS-IDX-MAYOR QUEDA EN CERO Y ESTE            
006190*    CASILLERO DE TOP-3 SIMPLEMENTE NO SE LLENA.                          
006200     IF WS-IDX-MAYOR > 0                                                  
006210        SET WS-TB-CAT-YA-USADO (WS-IDX-MAYOR) TO TRUE                     
006220        ADD 1 TO WS-TOP-CAT-CNT                                           
006230        SET IDX-TOPCAT TO WS-TOP-CAT-CNT                                  
006240        MOVE WS-TB-CAT-NOMBRE (WS-IDX-MAYOR) TO                           
006250             WS-TOPCAT-NOMBRE (IDX-TOPCAT)                                
006260        MOVE WS-TB-CAT-MONTO (WS-IDX-MAYOR) TO                            
006270             WS-TOPCAT-MONTO (IDX-TOPCAT)                                 
006280     END-IF.                                                              
006290                                                                          
006300 1421-BUSCAR-MAYOR-CATEGORIA-FIN.                                         
006310     EXIT.                                                                
006320                                                                          
006330*    COMPARA UNA ENTRADA DE LA TABLA CONTRA EL MAYOR MONTO                
006340*    VISTO HASTA AHORA EN ESTA PASADA.                                    
006350                                                                          
006360 1422-COMPARAR-UNA-CATEGORIA.                                             
006370                                                                          
006380*    SOLO COMPITEN LAS CATEGORIAS QUE TODAVIA NO GANARON UN               
006390*    CASILLERO DE TOP-3 EN UNA PASADA ANTERIOR.                           
006400     IF NOT WS-TB-CAT-YA-USADO (IDX-CAT)                                  
006410        AND WS-TB-CAT-MONTO (IDX-CAT) > WS-MONTO-MAYOR                    
006420        MOVE WS-TB-CAT-MONTO (IDX-CAT) TO WS-MONTO-MAYOR                  
006430        SET WS-IDX-MAYOR TO IDX-CAT                                       
006440     END-IF.                                                              
006450                                                                          
006460 1422-COMPARAR-UNA-CATEGORIA-FIN.                                         
006470     EXIT.                                                                
006480                                                                          
006490 1430-EXTRAER-TOP-MERCHANTS.                                              
006500                                                                          
006510     MOVE ZERO TO WS-TOP-MER-CNT.                                         
006520     PERFORM 1431-BUSCAR-MAYOR-MERCHANT                                   
006530        THRU 1431-BUSCAR-MAYOR-MERCHANT-FIN                               
006540        VARYING WS-SUB1 FROM 1 BY 1                                       
006550        UNTIL WS-SUB1 > 3                                                 
006560           OR WS-SUB1 > WS-TB-MER-CNT.                                    
006570                                                                          
006580 1430-EXTRAER-TOP-MERCHANTS-FIN.                                          
006590     EXIT.                                                                
006600                                                                          
006610*    EQUIVALENTE A 1421 PERO SOBRE LA TABLA DE COMERCIOS.                 
006620                                                                          
006630 1431-BUSCAR-MAYOR-MERCHANT.                                              
006640                                                                          
006650     MOVE ZERO TO WS-IDX-MAYOR.                                           
006660     MOVE -1   TO WS-MONTO-MAYOR.                                         
006670     PERFORM 1432-COMPARAR-UN-MERCHANT                                    
006680        THRU 1432-COMPARAR-UN-MERCHANT-FIN                                
006690        VARYING IDX-MER FROM 1 BY 1                                       
006700        UNTIL IDX-MER > WS-TB-MER-CNT.                                    
006710                                                                          
006720     IF WS-IDX-MAYOR > 0                                                  
006730        SET WS-TB-MER-YA-USADO (WS-IDX-MAYOR) TO TRUE                     
006740        ADD 1 TO WS-TOP-MER-CNT                                           
006750        SET IDX-TOPMER TO WS-TOP-MER-CNT                                  
006760        MOVE WS-TB-MER-NOMBRE (WS-IDX-MAYOR) TO                           
006770             WS-TOPMER-NOMBRE (IDX-TOPMER)                                
006780        MOVE WS-TB-MER-MONTO (WS-IDX-MAYOR) TO                            
006790             WS-TOPMER-MONTO (IDX-TOPMER)                                 
006800     END-IF.                                                              
006810                                                                          
006820 1431-BUSCAR-MAYOR-MERCHANT-FIN.                                          
006830     EXIT.                                                                
006840                                                                          
006850*    EQUIVALENTE A 1422 PERO SOBRE LA TABLA DE COMERCIOS.                 
006860                                                                          
006870 1432-COMPARAR-UN-MERCHANT.                                               
006880                                                                          
006890     IF NOT WS-TB-MER-YA-USADO (IDX-MER)                                  
006900        AND WS-TB-MER-MONTO (IDX-MER) > WS-MONTO-MAYOR                    
006910        MOVE WS-TB-MER-MONTO (IDX-MER) TO WS-MONTO-MAYOR                  
006920        SET WS-IDX-MAYOR TO IDX-MER                                       
006930     END-IF.                                                              
006940                                                                          
006950 1432-COMPARAR-UN-MERCHANT-FIN.                                           
006960     EXIT.                                                                
006970                                                                          
006980*----------------------------------------------------------------*        
006990*    2000 - CARGA Y EVALUA TARJETAS CANDIDATAS.                  *        
007000*----------------------------------------------------------------*        
007010 2000-PROCESAR-CANDIDATOS.                                                
007020                                                                          
007030     PERFORM 2100-CARGAR-UN-CANDIDATO                                     
007040        THRU 2100-CARGAR-UN-CANDIDATO-FIN                                 
007050        UNTIL FS-CANDIDATOS-EOF.                                          
007060                                                                          
007070     PERFORM 2200-EVALUAR-UN-CANDIDATO                                    
007080        THRU 2200-EVALUAR-UN-CANDIDATO-FIN                                
007090        VARYING IDX-CAND FROM 1 BY 1                                      
007100        UNTIL IDX-CAND > WS-TB-CAND-CNT.                                  
007110                                                                          
007120 2000-PROCESAR-CANDIDATOS-FIN.                                            
007130     EXIT.                                                                
007140                                                                          
007150*    CARGA UNA TARJETA CANDIDATA EN LA TABLA DE TRABAJO (TOPE             
007160*    DE                                                                   
007170*    20, RWD-041) Y NORMALIZA A MAYUSCULAS EL NOMBRE, LA                  
007180*    DESCRIPCION Y LA RESEÑA PARA QUE LA DETECCION DE PALABRAS            
007190*    CLAVE DEL PARRAFO 2220 NO DEPENDA DEL CASE DEL ARCHIVO DE            
007200*    ENTRADA.  UN REGISTRO SIN NOMBRE DE TARJETA SE DESCARTA.             
007210                                                                          
007220 2100-CARGAR-UN-CANDIDATO.                                                
007230                                                                          
007240     READ ENT-CANDIDATOS                                                  
007250        AT END SET FS-CANDIDATOS-EOF TO TRUE                              
007260     END-READ.                                                            
007270                                                                          
007280     IF NOT FS-CANDIDATOS-EOF                                             
007290        AND CN-CARD-NAME NOT = SPACES                                     
007300        AND WS-TB-CAND-CNT < 20                                           
007310        ADD 1 TO WS-TB-CAND-CNT                                           
007320        SET IDX-CAND TO WS-TB-CAND-CNT                                    
007330        MOVE CN-CARD-NAME   TO WS-TB-CAND-NOMBRE (IDX-CAND)               
007340        MOVE CN-DESC-TEXT   TO WS-TB-CAND-DESC   (IDX-CAND)               
007350        MOVE CN-REVIEW-TEXT TO WS-TB-CAND-REVIEW (IDX-CAND)               
007360        INSPECT WS-TB-CAND-NOMBRE (IDX-CAND)                              
007370           CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS                      
007380        INSPECT WS-TB-CAND-DESC (IDX-CAND)                                
007390           CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS                      
007400        INSPECT WS-TB-CAND-REVIEW (IDX-CAND)                              
007410           CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS                      
007420     END-IF.                                                              
007430                                                                          
007440 2100-CARGAR-UN-CANDIDATO-FIN.                                            
007450     EXIT.                                                                
007460                                                                          
007470*    EVALUA UNA CANDIDATA: ARMA EL TEXTO COMBINADO DE                     
007480*    DESCRIPCION                                                          
007490*    MAS RESEÑA Y ENCADENA LAS CINCO RUTINAS DE ANALISIS                  
007500*    (RUBROS,                                                             
007510*    SENTIMIENTO, FIT SCORE, COMISION Y PROS/CONS) QUE LLENAN             
007520*    EL                                                                   
007530*    RESTO DE LA ENTRADA DE LA TABLA PARA ESTA CANDIDATA.                 
007540                                                                          
007550 2200-EVALUAR-UN-CANDIDATO.                                               
007560                                                                          
007570*    DESCRIPCION DEL EMISOR Y RESENA SE UNEN EN UN SOLO CAMPO             
007580*    PORQUE 2220 BUSCA PALABRAS CLAVE SIN IMPORTAR DE CUAL DE             
007590*    LAS DOS VINIERON.                                                    
007600     STRING WS-TB-CAND-DESC (IDX-CAND)   DELIMITED BY SIZE                
007610            ' '                          DELIMITED BY SIZE                
007620            WS-TB-CAND-REVIEW (IDX-CAND)  DELIMITED BY SIZE               
007630            INTO WS-TEXTO-COMBINADO.                                      
007640                                                                          
007650*    DETECTA CARACTERISTICAS POR PALABRA CLAVE (BANDERAS 88).             
007660     PERFORM 2220-INFERIR-CARACTERISTICAS                                 
007670        THRU 2220-INFERIR-CARACTERISTICAS-FIN.                            
007680                                                                          
007690*    SENTIMIENTO DE LA RESENA (PALABRAS POSITIVAS - NEGATIVAS).           
007700     PERFORM 2230-CALC-SENTIMIENTO                                        
007710        THRU 2230-CALC-SENTIMIENTO-FIN.                                   
007720                                                                          
007730*    FIT SCORE: CUANTO ENCAJA LA TARJETA CON EL PATRON DE GASTO           
007740*    DEL TITULAR, CALCULADO EN 1400.                                      
007750     PERFORM 2240-CALC-FIT-SCORE                                          
007760        THRU 2240-CALC-FIT-SCORE-FIN.                                     
007770                                                                          
007780*    COSTO NETO ANUAL: CUOTA MENOS BONUS DE BIENVENIDA, SI LO             
007790*    HUBIERA.                                                             
007800     PERFORM 2245-CALC-COMISION                                           
007810        THRU 2245-CALC-COMISION-FIN.                                      
007820                                                                          
007830*    ARMA EL TEXTO DE PROS Y CONTRAS QUE VA AL REPORTE FINAL.             
007840     PERFORM 2250-ARMAR-PROS-CONS                                         
007850        THRU 2250-ARMAR-PROS-CONS-FIN.                                    
007860                                                                          
007870 2200-EVALUAR-UN-CANDIDATO-FIN.                                           
007880     EXIT.                                                                
007890                                                                          
007900*----------------------------------------------------------------*        
007910*    2220 - DETECCION DE CARACTERISTICAS POR PALABRA CLAVE.      *        
007920*    SE USA INSPECT TALLYING SOBRE EL TEXTO EN MAYUSCULAS,       *        
007930*    NO HAY FUNCIONES INTRINSECAS DISPONIBLES EN ESTE SHOP.      *        
007940*----------------------------------------------------------------*        
007950 2220-INFERIR-CARACTERISTICAS.                                            
007960                                                                          
007970*    CASHBACK: LA PALABRA CLAVE MAS DIRECTA, SIN SINONIMOS                
007980*    RARA VEZ USADOS EN LA DESCRIPCION DEL EMISOR.                        
007990     MOVE ZERO TO WS-CNT-TOKEN.                                           
008000     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008010        FOR ALL 'CASHBACK' 'CASH BACK'.                                   
008020     IF WS-CNT-TOKEN > 0                                                  
008030        SET WS-TB-CAND-CASHBACK (IDX-CAND) TO TRUE                        
008040     END-IF.                                                              
008050                                                                          
008060*    VIAJES: SE INCLUYE LA VARIANTE SIN ESPACIO "AIRMILE" QUE             
008070*    APARECE EN ALGUNAS DESCRIPCIONES ABREVIADAS DEL EMISOR.              
008080     MOVE ZERO TO WS-CNT-TOKEN.                                           
008090     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008100        FOR ALL 'TRAVEL' 'AIR MILES' 'AIRMILE' 'FLIGHT'.                  
008110     IF WS-CNT-TOKEN > 0                                                  
008120        SET WS-TB-CAND-TRAVEL (IDX-CAND) TO TRUE                          
008130     END-IF.                                                              
008140                                                                          
008150*    SALA VIP: "AIRPORT" SOLO SIN "LOUNGE" TAMBIEN CUENTA,                
008160*    PORQUE ALGUNAS RESEÑAS DESCRIBEN EL BENEFICIO ASI.                   
008170     MOVE ZERO TO WS-CNT-TOKEN.                                           
008180     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008190        FOR ALL 'LOUNGE' 'AIRPORT'.                                       
008200     IF WS-CNT-TOKEN > 0                                                  
008210        SET WS-TB-CAND-LOUNGE (IDX-CAND) TO TRUE                          
008220     END-IF.                                                              
008230                                                                          
008240*    COMIDA: INCLUYE LAS DOS APPS DE DELIVERY MAS COMUNES EN              
008250*    LAS RESEÑAS DE ESTE MERCADO (SWIGGY Y ZOMATO).                       
008260     MOVE ZERO TO WS-CNT-TOKEN.                                           
008270     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008280        FOR ALL 'DINING' 'RESTAURANT' 'SWIGGY' 'ZOMATO'.                  
008290     IF WS-CNT-TOKEN > 0                                                  
008300        SET WS-TB-CAND-DINING (IDX-CAND) TO TRUE                          
008310     END-IF.                                                              
008320                                                                          
008330*    COMBUSTIBLE: PETROL Y DIESEL CUBREN LA TERMINOLOGIA                  
008340*    LOCAL DE ESTACION DE SERVICIO.                                       
008350     MOVE ZERO TO WS-CNT-TOKEN.                                           
008360     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008370        FOR ALL 'FUEL' 'PETROL' 'DIESEL'.                                 
008380     IF WS-CNT-TOKEN > 0                                                  
008390        SET WS-TB-CAND-FUEL (IDX-CAND) TO TRUE                            
008400     END-IF.                                                              
008410                                                                          
008420*    COMPRAS: INCLUYE LOS DOS MARKETPLACES DE ECOMMERCE MAS               
008430*    NOMBRADOS EN LAS DESCRIPCIONES DE TARJETA.                           
008440     MOVE ZERO TO WS-CNT-TOKEN.                                           
008450     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008460        FOR ALL 'SHOPPING' 'ECOMMERCE' 'AMAZON' 'FLIPKART'.               
008470     IF WS-CNT-TOKEN > 0                                                  
008480        SET WS-TB-CAND-SHOPPING (IDX-CAND) TO TRUE                        
008490     END-IF.                                                              
008500                                                                          
008510*    LIFESTYLE: CINE Y ENTRETENIMIENTO EN GENERAL, LA                     
008520*    CATEGORIA MAS AMPLIA DE LAS SIETE.                                   
008530     MOVE ZERO TO WS-CNT-TOKEN.                                           
008540     INSPECT WS-TEXTO-COMBINADO TALLYING WS-CNT-TOKEN                     
008550        FOR ALL 'LIFESTYLE' 'MOVIE' 'ENTERTAINMENT'.                      
008560     IF WS-CNT-TOKEN > 0                                                  
008570        SET WS-TB-CAND-LIFESTYLE (IDX-CAND) TO TRUE                       
008580     END-IF.                                                              
008590                                                                          
008600 2220-INFERIR-CARACTERISTICAS-FIN.                                        
008610     EXIT.                                                                
008620                                                                          
008630*----------------------------------------------------------------*        
008640*    2230 - SENTIMIENTO: POSITIVOS MENOS NEGATIVOS, CONTANDO     *        
008650*    CADA APARICION DEL TOKEN EN EL TEXTO DE RESEÑAS.            *        
008660*----------------------------------------------------------------*        
008670 2230-CALC-SENTIMIENTO.                                                   
008680                                                                          
008690*    REINICIA LOS CONTADORES DE TOKENS POSITIVOS Y NEGATIVOS              
008700*    PARA ESTA CANDIDATA.                                                 
008710     MOVE ZERO TO WS-POS-COUNT WS-NEG-COUNT.                              
008720                                                                          
008730*    TOKENS POSITIVOS: PALABRAS DE ELOGIO TIPICAS DE UNA                  
008740*    RESEÑA FAVORABLE DE TARJETA DE CREDITO.                              
008750     MOVE ZERO TO WS-CNT-TOKEN.                                           
008760     INSPECT WS-TB-CAND-REVIEW (IDX-CAND) TALLYING WS-CNT-TOKEN           
008770        FOR ALL 'GOOD' 'GREAT' 'BEST' 'WORTH'                             
008780                'USEFUL' 'EASY' 'LOVE' 'BENEFIT'.                         
008790     ADD WS-CNT-TOKEN TO WS-POS-COUNT.                                    
008800                                                                          
008810*    TOKENS NEGATIVOS: QUEJAS HABITUALES SOBRE DEMORAS,                   
008820*    PROBLEMAS, DEVALUACION DE PUNTOS O CARGOS OCULTOS.                   
008830     MOVE ZERO TO WS-CNT-TOKEN.                                           
008840     INSPECT WS-TB-CAND-REVIEW (IDX-CAND) TALLYING WS-CNT-TOKEN           
008850        FOR ALL 'BAD' 'POOR' 'WORST' 'DELAY'                              
008860                'ISSUE' 'DEVALUE' 'HIDDEN' 'FEE'.                         
008870     ADD WS-CNT-TOKEN TO WS-NEG-COUNT.                                    
008880                                                                          
008890*    EL SENTIMIENTO NETO ES LA DIFERENCIA ENTRE AMBOS                     
008900*    CONTADORES; PUEDE QUEDAR NEGATIVO.                                   
008910     COMPUTE WS-TB-CAND-SENTIMENT (IDX-CAND) =                            
008920             WS-POS-COUNT - WS-NEG-COUNT.                                 
008930                                                                          
008940 2230-CALC-SENTIMIENTO-FIN.                                               
008950     EXIT.                                                                
008960                                                                          
008970*----------------------------------------------------------------*        
008980*    2240 - FIT SCORE: SENTIMIENTO MAS BONIFICACIONES POR RUBRO  *        
008990*    TOP (VER RWD-055).                                          *        
009000*----------------------------------------------------------------*        
009010 2240-CALC-FIT-SCORE.                                                     
009020                                                                          
009030*    PUNTO DE PARTIDA: EL SENTIMIENTO DE LA RESEÑA.  LAS                  
009040*    BONIFICACIONES QUE SIGUEN SOLO PUEDEN SUMAR.                         
009050     MOVE WS-TB-CAND-SENTIMENT (IDX-CAND)                                 
009060                              TO WS-TB-CAND-FIT (IDX-CAND).               
009070                                                                          
009080*    BONIFICACION DE 3 PUNTOS SI LA TARJETA CUBRE COMIDA Y                
009090*    ESE RUBRO (O "FOOD") ESTA ENTRE EL TOP-3 DE GASTO DEL                
009100*    TITULAR (RWD-055).  SE MIRA CADA POSICION DEL TOP POR                
009110*    SEPARADO PORQUE LA TABLA NO TIENE OCCURS DEPENDING ON.               
009120*    LOS LITERALES VAN EN MINUSCULAS PORQUE WS-TOPCAT-NOMBRE              
009130*    SE CARGA YA NORMALIZADO A MINUSCULAS POR 1310 (RWD-144).             
009140     IF WS-TB-CAND-DINING (IDX-CAND)                                      
009150        AND ((WS-TOP-CAT-CNT > 0 AND                                      
009160              (WS-TOPCAT-NOMBRE (1) = 'dining' OR                         
009170               WS-TOPCAT-NOMBRE (1) = 'food')) OR                         
009180             (WS-TOP-CAT-CNT > 1 AND                                      
009190              (WS-TOPCAT-NOMBRE (2) = 'dining' OR                         
009200               WS-TOPCAT-NOMBRE (2) = 'food')) OR                         
009210             (WS-TOP-CAT-CNT > 2 AND                                      
009220              (WS-TOPCAT-NOMBRE (3) = 'dining' OR                         
009230               WS-TOPCAT-NOMBRE (3) = 'food')))                           
009240        ADD 3 TO WS-TB-CAND-FIT (IDX-CAND)                        110695  
009250     END-IF.                                                              
009260                                                                          
009270*    MISMA BONIFICACION DE 3 PUNTOS PARA VIAJES/TRANSPORTE.               
009280     IF WS-TB-CAND-TRAVEL (IDX-CAND)                                      
009290        AND ((WS-TOP-CAT-CNT > 0 AND                                      
009300              (WS-TOPCAT-NOMBRE (1) = 'travel' OR                         
009310               WS-TOPCAT-NOMBRE (1) = 'transport')) OR                    
009320             (WS-TOP-CAT-CNT > 1 AND                                      
009330              (WS-TOPCAT-NOMBRE (2) = 'travel' OR                         
009340               WS-TOPCAT-NOMBRE (2) = 'transport')) OR                    
009350             (WS-TOP-CAT-CNT > 2 AND                                      
009360              (WS-TOPCAT-NOMBRE (3) = 'travel' OR                         
009370               WS-TOPCAT-NOMBRE (3) = 'transport')))                      
009380        ADD 3 TO WS-TB-CAND-FIT (IDX-CAND)                                
009390     END-IF.                                                              
009400                                                                          
009410*    BONIFICACION MENOR DE 2 PUNTOS PARA COMPRAS/ALMACEN,                 
009420*    PORQUE ES UN RUBRO DE GASTO MAS PAREJO ENTRE TARJETAS.               
009430     IF WS-TB-CAND-SHOPPING (IDX-CAND)                                    
009440        AND ((WS-TOP-CAT-CNT > 0 AND                                      
009450              (WS-TOPCAT-NOMBRE (1) = 'shopping' OR                       
009460               WS-TOPCAT-NOMBRE (1) = 'grocery')) OR                      
009470             (WS-TOP-CAT-CNT > 1 AND                                      
009480              (WS-TOPCAT-NOMBRE (2) = 'shopping' OR                       
009490               WS-TOPCAT-NOMBRE (2) = 'grocery')) OR                      
009500             (WS-TOP-CAT-CNT > 2 AND                                      
009510              (WS-TOPCAT-NOMBRE (3) = 'shopping' OR                       
009520               WS-TOPCAT-NOMBRE (3) = 'grocery')))                        
009530        ADD 2 TO WS-TB-CAND-FIT (IDX-CAND)                                
009540     END-IF.                                                              
009550                                                                          
009560*    EL CASHBACK SUMA UN PUNTO FIJO, SIN CRUZAR CONTRA EL                 
009570*    TOP DE RUBROS, PORQUE ES UN BENEFICIO DE USO GENERAL.                
009580     IF WS-TB-CAND-CASHBACK (IDX-CAND)                                    
009590        ADD 1 TO WS-TB-CAND-FIT (IDX-CAND)                                
009600     END-IF.                                                              
009610                                                                          
009620 2240-CALC-FIT-SCORE-FIN.                                                 
009630     EXIT.                                                                
009640                                                                          
009650*----------------------------------------------------------------*        
009660*    2245 - COMISION ANUAL ESTIMADA Y RECARGO MENSUAL.           *        
009670*----------------------------------------------------------------*        
009680 2245-CALC-COMISION.                                                      
009690                                                                          
009700*    ESCALA DE COMISION ANUAL SEGUN EL NIVEL DE BENEFICIOS                
009710*    DETECTADOS: LA COMBINACION VIAJES + SALA VIP ES LA MAS               
009720*    CARA, SALA VIP SOLA ES INTERMEDIA, EL RESTO PAGA LA                  
009730*    COMISION BASICA DE TARJETA DE CONSUMO GENERAL.                       
009740     IF WS-TB-CAND-TRAVEL (IDX-CAND)                                      
009750        AND WS-TB-CAND-LOUNGE (IDX-CAND)                                  
009760        MOVE 4999.00 TO WS-TB-CAND-FEE (IDX-CAND)                         
009770     ELSE                                                                 
009780        IF WS-TB-CAND-LOUNGE (IDX-CAND)                                   
009790           MOVE 999.00 TO WS-TB-CAND-FEE (IDX-CAND)                       
009800        ELSE                                                              
009810           MOVE 500.00 TO WS-TB-CAND-FEE (IDX-CAND)                       
009820        END-IF                                                            
009830     END-IF.                                                              
009840                                                                          
009850*    RECARGO MENSUAL EQUIVALENTE, REDONDEADO, PARA QUE LA                 
009860*    GUIA DE USO Y EL DETALLE DE CANDIDATAS MUESTREN UN                   
009870*    IMPACTO MES A MES EN VEZ DE SOLO EL TOTAL ANUAL.                     
009880     COMPUTE WS-TB-CAND-EXTRA (IDX-CAND) ROUNDED =                        
009890             WS-TB-CAND-FEE (IDX-CAND) / 12.                              
009900                                                                          
009910 2245-CALC-COMISION-FIN.                                                  
009920     EXIT.                                                                
009930                                                                          
009940*----------------------------------------------------------------*        
009950*    2250 - ARMA LAS LINEAS DE VENTAJAS Y DESVENTAJAS.           *        
009960*----------------------------------------------------------------*        
009970 2250-ARMAR-PROS-CONS.                                                    
009980                                                                          
009990*    LIMPIA LAS CINCO LINEAS DE LA CANDIDATA ANTES DE                     
010000*    REARMARLAS, YA QUE ESTE PARRAFO SE EJECUTA UNA VEZ POR               
010010*    CADA CANDIDATA DE LA TABLA.                                          
010020     MOVE SPACES TO WS-TB-CAND-PRO-1 (IDX-CAND)                           
010030                    WS-TB-CAND-PRO-2 (IDX-CAND)                           
010040                    WS-TB-CAND-PRO-3 (IDX-CAND)                           
010050                    WS-TB-CAND-CON-1 (IDX-CAND)                           
010060                    WS-TB-CAND-CON-2 (IDX-CAND).                          
010070                                                                          
010080*    EL CASHBACK, SI ESTA PRESENTE, SIEMPRE VA COMO PRIMERA               
010090*    VENTAJA.                                                             
010100     IF WS-TB-CAND-CASHBACK (IDX-CAND)                                    
010110        MOVE 'STRONG CASHBACK-DRIVEN VALUE FOR REGULAR SPEND'             
010120                              TO WS-TB-CAND-PRO-1 (IDX-CAND)              
010130     END-IF.                                                              
010140                                                                          
010150*    LA VENTAJA DE COMIDA OCUPA LA PRIMERA LINEA LIBRE.                   
010160     IF WS-TB-CAND-DINING (IDX-CAND)                                      
010170        IF WS-TB-CAND-PRO-1 (IDX-CAND) = SPACES                           
010180           MOVE 'DINING/FOOD-ORDER RELEVANCE ALIGNS WITH SPEND'           
010190                              TO WS-TB-CAND-PRO-1 (IDX-CAND)              
010200        ELSE                                                              
010210           MOVE 'DINING/FOOD-ORDER RELEVANCE ALIGNS WITH SPEND'           
010220                              TO WS-TB-CAND-PRO-2 (IDX-CAND)              
010230        END-IF                                                            
010240     END-IF.                                                              
010250                                                                          
010260*    LA VENTAJA DE VIAJES/SALA VIP OCUPA LA PRIMERA LINEA                 
010270*    LIBRE DE LAS TRES (PRO-1, PRO-2 O PRO-3).                            
010280     IF WS-TB-CAND-TRAVEL (IDX-CAND)                                      
010290        OR WS-TB-CAND-LOUNGE (IDX-CAND)                                   
010300        IF WS-TB-CAND-PRO-1 (IDX-CAND) = SPACES                           
010310           MOVE 'TRAVEL UPSIDE VIA MILES/LOUNGE STYLE BENEFITS'           
010320                              TO WS-TB-CAND-PRO-1 (IDX-CAND)              
010330        ELSE                                                              
010340           IF WS-TB-CAND-PRO-2 (IDX-CAND) = SPACES                        
010350              MOVE 'TRAVEL UPSIDE VIA MILES/LOUNGE STYLE BENEFITS'        
010360                              TO WS-TB-CAND-PRO-2 (IDX-CAND)              
010370           ELSE                                                           
010380              MOVE 'TRAVEL UPSIDE VIA MILES/LOUNGE STYLE BENEFITS'        
010390                              TO WS-TB-CAND-PRO-3 (IDX-CAND)              
010400           END-IF                                                         
010410        END-IF                                                            
010420     END-IF.                                                              
010430                                                                          
010440*    SI NINGUNA CARACTERISTICA DETECTADA DEJO UNA VENTAJA EN              
010450*    PRO-1, SE INFORMA UN BENEFICIO GENERICO PARA QUE LA                  
010460*    CANDIDATA NUNCA QUEDE SIN NINGUNA LINEA DE VENTAJA.                  
010470     IF WS-TB-CAND-PRO-1 (IDX-CAND) = SPACES                              
010480        MOVE 'GENERAL-PURPOSE BENEFITS FROM MAINSTREAM ISSUER'            
010490                              TO WS-TB-CAND-PRO-1 (IDX-CAND)              
010500     END-IF.                                                              
010510                                                                          
010520*    DESVENTAJA POR SENTIMIENTO: SOLO SE INFORMA SI LOS                   
010530*    TOKENS NEGATIVOS SUPERAN A LOS POSITIVOS (PARRAFO 2230).             
010540     IF WS-NEG-COUNT > WS-POS-COUNT                                       
010550        MOVE 'COMMUNITY SENTIMENT SHOWS MORE COMPLAINTS THAN'             
010560             TO WS-TB-CAND-CON-1 (IDX-CAND)                               
010570     END-IF.                                                              
010580                                                                          
010590*    SEGUNDA DESVENTAJA FIJA: EL IMPACTO MENSUAL DE LA                    
010600*    COMISION ANUAL, EDITADO CON CEROS SUPRIMIDOS.                        
010610     COMPUTE WS-EXTRA-ENTERO ROUNDED =                                    
010620             WS-TB-CAND-EXTRA (IDX-CAND).                                 
010630     MOVE WS-EXTRA-ENTERO TO WS-EXTRA-ENTERO-ED.                          
010640     STRING 'MONTHLY COST IMPACT RS ' DELIMITED BY SIZE                   
010650            WS-EXTRA-ENTERO-ED        DELIMITED BY SIZE                   
010660            ' FROM ANNUAL FEE'        DELIMITED BY SIZE                   
010670            INTO WS-TB-CAND-CON-2 (IDX-CAND).                             
010680                                                                          
010690 2250-ARMAR-PROS-CONS-FIN.                                                
010700     EXIT.                                                                
010710                                                                          
010720*----------------------------------------------------------------*        
010730*    3000 - ORDENA LAS CANDIDATAS POR FIT SCORE DESCENDENTE      *        
010740*    (ORDENAMIENTO BURBUJA ESTABLE - MISMO MOLDE DE RWDMAIN).    *        
010750*----------------------------------------------------------------*        
010760 3000-RANKEAR-CANDIDATOS.                                                 
010770                                                                          
010780     IF WS-TB-CAND-CNT > 1                                                
010790        SET WS-HUBO-CAMBIO TO TRUE                                        
010800        PERFORM 3010-PASADA-ORDENAMIENTO                                  
010810           THRU 3010-PASADA-ORDENAMIENTO-FIN                              
010820           UNTIL WS-NO-HUBO-CAMBIO                                        
010830     END-IF.                                                              
010840                                                                          
010850 3000-RANKEAR-CANDIDATOS-FIN.                                             
010860     EXIT.                                                                
010870                                                                          
010880*    UNA PASADA DEL ORDENAMIENTO BURBUJA: RECORRE LA TABLA                
010890*    COMPARANDO PARES ADYACENTES.  SI NINGUN PAR SE PERMUTA EN            
010900*    LA                                                                   
010910*    PASADA, WS-SW-HUBO-CAMBIO QUEDA EN "N" Y EL PARRAFO 3000             
010920*    TERMINA EL CICLO.                                                    
010930                                                                          
010940 3010-PASADA-ORDENAMIENTO.                                                
010950                                                                          
010960     SET WS-NO-HUBO-CAMBIO TO TRUE.                                       
010970     PERFORM 3015-COMPARAR-Y-PERMUTAR                                     
010980        THRU 3015-COMPARAR-Y-PERMUTAR-FIN                                 
010990        VARYING IDX-CAND FROM 1 BY 1                                      
011000        UNTIL IDX-CAND > WS-TB-CAND-CNT - 1.                              
011010                                                                          
011020 3010-PASADA-ORDENAMIENTO-FIN.                                            
011030     EXIT.                                                                
011040                                                                          
011050*    SI LA CANDIDATA SIGUIENTE TIENE MAYOR FIT SCORE QUE LA               
011060*    ACTUAL, SE PERMUTAN (ORDEN DESCENDENTE POR FIT SCORE).               
011070                                                                          
011080 3015-COMPARAR-Y-PERMUTAR.                                                
011090                                                                          
011100     IF WS-TB-CAND-FIT (IDX-CAND) <                                       
011110        WS-TB-CAND-FIT (IDX-CAND + 1)                                     
011120        PERFORM 3020-INTERCAMBIAR-CANDIDATOS                              
011130           THRU 3020-INTERCAMBIAR-CANDIDATOS-FIN                          
011140        SET WS-HUBO-CAMBIO TO TRUE                                        
011150     END-IF.                                                              
011160                                                                          
011170 3015-COMPARAR-Y-PERMUTAR-FIN.                                            
011180     EXIT.                                                                
011190                                                                          
011200*    PERMUTA DOS ENTRADAS COMPLETAS DE LA TABLA USANDO LA VISTA           
011210*    ALFA (365 BYTES) PARA MOVER TODO EL GRUPO DE UNA SOLA VEZ,           
011220*    EN VEZ DE CAMPO POR CAMPO.                                           
011230                                                                          
011240 3020-INTERCAMBIAR-CANDIDATOS.                                            
011250                                                                          
011260     MOVE WS-TB-CANDIDATO-ALFA (IDX-CAND)   TO WS-TB-CAND-TEMP.           
011270     MOVE WS-TB-CANDIDATO-ALFA (IDX-CAND + 1)                             
011280                                          TO                              
011290          WS-TB-CANDIDATO-ALFA (IDX-CAND).                                
011300     MOVE WS-TB-CAND-TEMP TO                                              
011310          WS-TB-CANDIDATO-ALFA (IDX-CAND + 1).                            
011320                                                                          
011330 3020-INTERCAMBIAR-CANDIDATOS-FIN.                                        
011340     EXIT.                                                                
011350                                                                          
011360*----------------------------------------------------------------*        
011370*    3200 - LA PRIMERA POSICION ES LA RECOMENDADA; LA            *        
011380*    SELECCIONADA ES LA QUE COINCIDE POR NOMBRE (SIN DISTINGUIR  *        
011390*    MAYUSCULAS), O LA RECOMENDADA SI NO HAY COINCIDENCIA.       *        
011400*----------------------------------------------------------------*        
011410 3200-RESOLVER-SELECCIONADO.                                              
011420                                                                          
011430     MOVE ZERO TO WS-IDX-RECOMENDADA WS-IDX-SELECCIONADA.                 
011440                                                                          
011450     IF WS-TB-CAND-CNT > 0                                                
011460        MOVE 1 TO WS-IDX-RECOMENDADA                                      
011470        MOVE 1 TO WS-IDX-SELECCIONADA                                     
011480     END-IF.                                                              
011490                                                                          
011500     IF WS-TB-CAND-CNT > 0                                                
011510        AND WS-NOMBRE-SOLICITADO NOT = SPACES                             
011520        INSPECT WS-NOMBRE-SOLICITADO                                      
011530           CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS                      
011540        PERFORM 3210-COMPARAR-UN-NOMBRE                                   
011550           THRU 3210-COMPARAR-UN-NOMBRE-FIN                               
011560           VARYING IDX-CAND FROM 1 BY 1                                   
011570           UNTIL IDX-CAND > WS-TB-CAND-CNT                                
011580     END-IF.                                                              
011590                                                                          
011600 3200-RESOLVER-SELECCIONADO-FIN.                                          
011610     EXIT.                                                                
011620                                                                          
011630*    COMPARA EL NOMBRE PEDIDO (YA EN MAYUSCULAS) CONTRA EL                
011640*    NOMBRE                                                               
011650*    DE UNA CANDIDATA DE LA TABLA; SI COINCIDE, ESA ES LA                 
011660*    SELECCIONADA.                                                        
011670                                                                          
011680 3210-COMPARAR-UN-NOMBRE.                                                 
011690                                                                          
011700     IF WS-TB-CAND-NOMBRE (IDX-CAND) = WS-NOMBRE-SOLICITADO               
011710        SET WS-IDX-SELECCIONADA TO IDX-CAND                               
011720     END-IF.                                                              
011730                                                                          
011740 3210-COMPARAR-UN-NOMBRE-FIN.                                             
011750     EXIT.                                                                
011760                                                                          
011770*----------------------------------------------------------------*        
011780*    3300 - GUIA DE USO: TRES CONSEJOS FIJOS MAS UNO QUE         *        
011790*    NOMBRA EL RUBRO TOP (RWD-133). SI NO HAY SELECCIONADA,      *        
011800*    SE EMITE UN UNICO AVISO.                                    *        
011810*----------------------------------------------------------------*        
011820 3300-ARMAR-GUIA-USO.                                                     
011830                                                                          
011840     MOVE SPACES TO WS-TIP-1 WS-TIP-2 WS-TIP-3 WS-TIP-4.                  
011850     SET WS-HAY-TIP-4 TO FALSE.                                           
011860                                                                          
011870*    SIN SELECCIONADA NO HAY TARJETA SOBRE LA QUE ACONSEJAR:              
011880*    SE EMITE UN UNICO AVISO PIDIENDO CORRER EL WEEKLY SCAN.              
011890     IF WS-IDX-SELECCIONADA = 0                                           
011900        MOVE 'NO SELECTED CARD AVAILABLE. RUN THE WEEKLY SCAN'            
011910             TO WS-TIP-1                                                  
011920     ELSE                                                                 
011930*       TIP 1: NOMBRA LA TARJETA Y SUS FEATURES DETECTADOS.               
011940        SET WS-IDX-FEATURES-TARGET TO WS-IDX-SELECCIONADA                 
011950        PERFORM 3310-ARMAR-LISTA-FEATURES                                 
011960           THRU 3310-ARMAR-LISTA-FEATURES-FIN                             
011970        STRING 'USE ' DELIMITED BY SIZE                                   
011980               WS-TB-CAND-NOMBRE (WS-IDX-SELECCIONADA)                    
011990                                  DELIMITED BY SIZE                       
012000               ' FOR: ' DELIMITED BY SIZE                                 
012010               WS-FEATURE-LISTA   DELIMITED BY SIZE                       
012020               INTO WS-TIP-1                                              
012030*       TIP 2 Y TIP 3 SON CONSEJOS FIJOS, IGUALES PARA                    
012040*       CUALQUIER TARJETA SELECCIONADA.                                   
012050        MOVE 'AUTOPAY THE TOTAL DUE TO AVOID FINANCE CHARGES'             
012060             TO WS-TIP-2                                                  
012070        MOVE 'TRACK MONTHLY REWARD CAPS; SHIFT OVERFLOW SPEND'            
012080             TO WS-TIP-3                                                  
012090*       TIP 4 (RWD-133) ES OPCIONAL: SOLO SE ARMA SI HAY                  
012100*       RUBRO TOP CON GASTO ACUMULADO.                                    
012110        IF WS-TOP-CAT-CNT > 0                                             
012120           STRING 'PRIORITIZE THIS CARD FOR YOUR TOP CATEGORY '           
012130                                     DELIMITED BY SIZE                    
012140                  WS-TOPCAT-NOMBRE (1)  DELIMITED BY SIZE                 
012150                  ' FIRST.'              DELIMITED BY SIZE                
012160                  INTO WS-TIP-4                                   090904  
012170           SET WS-IMPRIME-TIP-4 TO TRUE                           090904  
012180        END-IF                                                            
012190     END-IF.                                                              
012200                                                                          
012210 3300-ARMAR-GUIA-USO-FIN.                                                 
012220     EXIT.                                                                
012230                                                                          
012240*    ARMA LA LISTA DE CARACTERISTICAS (SEPARADAS POR ESPACIO)             
012250*    DE                                                                   
012260*    LA CANDIDATA APUNTADA POR WS-IDX-FEATURES-TARGET.  SE USA            
012270*    TANTO PARA LA GUIA DE USO (PARRAFO 3300) COMO PARA LA                
012280*    COLUMNA DE CARACTERISTICAS DEL DETALLE DE CANDIDATAS                 
012290*    (PARRAFO 4310).  SIN CARACTERISTICAS DETECTADAS, SE                  
012300*    INFORMA                                                              
012310*    "GENERAL SPEND".                                                     
012320                                                                          
012330 3310-ARMAR-LISTA-FEATURES.                                               
012340                                                                          
012350*    ACUMULA EN WS-FEATURE-LISTA UNA PALABRA POR CADA                     
012360*    CARACTERISTICA ACTIVA DE LA CANDIDATA APUNTADA, EN EL                
012370*    MISMO ORDEN EN QUE SE DETECTARON EN EL PARRAFO 2220.                 
012380*    EL STRING ... DELIMITED BY SPACE REAPROVECHA LO YA                   
012390*    ARMADO PARA AGREGAR AL FINAL SIN PISAR LO ANTERIOR.                  
012400     MOVE SPACES TO WS-FEATURE-LISTA.                                     
012410     IF WS-TB-CAND-CASHBACK (WS-IDX-FEATURES-TARGET)                      
012420        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012430               'CASHBACK '      DELIMITED BY SIZE                         
012440               INTO WS-FEATURE-LISTA                                      
012450     END-IF.                                                              
012460     IF WS-TB-CAND-TRAVEL (WS-IDX-FEATURES-TARGET)                        
012470        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012480               'TRAVEL '        DELIMITED BY SIZE                         
012490               INTO WS-FEATURE-LISTA                                      
012500     END-IF.                                                              
012510     IF WS-TB-CAND-LOUNGE (WS-IDX-FEATURES-TARGET)                        
012520        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012530               'LOUNGE '        DELIMITED BY SIZE                         
012540               INTO WS-FEATURE-LISTA                                      
012550     END-IF.                                                              
012560     IF WS-TB-CAND-DINING (WS-IDX-FEATURES-TARGET)                        
012570        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012580               'DINING '        DELIMITED BY SIZE                         
012590               INTO WS-FEATURE-LISTA                                      
012600     END-IF.                                                              
012610     IF WS-TB-CAND-FUEL (WS-IDX-FEATURES-TARGET)                          
012620        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012630               'FUEL '          DELIMITED BY SIZE                         
012640               INTO WS-FEATURE-LISTA                                      
012650     END-IF.                                                              
012660     IF WS-TB-CAND-SHOPPING (WS-IDX-FEATURES-TARGET)                      
012670        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012680               'SHOPPING '      DELIMITED BY SIZE                         
012690               INTO WS-FEATURE-LISTA                                      
012700     END-IF.                                                              
012710     IF WS-TB-CAND-LIFESTYLE (WS-IDX-FEATURES-TARGET)                     
012720        STRING WS-FEATURE-LISTA DELIMITED BY SPACE                        
012730               'LIFESTYLE '     DELIMITED BY SIZE                         
012740               INTO WS-FEATURE-LISTA                                      
012750     END-IF.                                                              
012760*    SI NINGUNA CARACTERISTICA SE DETECTO EN LA DESCRIPCION               
012770*    NI EN LAS RESEÑAS, SE INFORMA UN RUBRO GENERICO PARA                 
012780*    QUE LA GUIA DE USO Y EL DETALLE NUNCA QUEDEN EN BLANCO.              
012790     IF WS-FEATURE-LISTA = SPACES                                         
012800        MOVE 'GENERAL SPEND' TO WS-FEATURE-LISTA                          
012810     END-IF.                                                              
012820                                                                          
012830 3310-ARMAR-LISTA-FEATURES-FIN.                                           
012840     EXIT.                                                                
012850                                                                          
012860*----------------------------------------------------------------*        
012870*    4000 - IMPRIME EL LIFESTYLE-REPORT COMPLETO.                *        
012880*----------------------------------------------------------------*        
012890 4000-IMPRIMIR-REPORTE.                                                   
012900                                                                          
012910*    EL REPORTE TIENE 5 BLOQUES, SIEMPRE EN EL MISMO ORDEN:               
012920*    ENCABEZADO, PATRON DE GASTO, TABLA DE CANDIDATAS, LA                 
012930*    RECOMENDACION FINAL Y LA GUIA DE USO.                                
012940     PERFORM 4100-ESCRIBIR-ENCABEZADO                                     
012950        THRU 4100-ESCRIBIR-ENCABEZADO-FIN.                                
012960                                                                          
012970     PERFORM 4200-ESCRIBIR-PATRON-GASTO                                   
012980        THRU 4200-ESCRIBIR-PATRON-GASTO-FIN.                              
012990                                                                          
013000     PERFORM 4300-ESCRIBIR-TABLA-CANDIDATOS                               
013010        THRU 4300-ESCRIBIR-TABLA-CANDIDATOS-FIN.                          
013020                                                                          
013030*    LA GANADORA: LA MEJOR RANKEADA, O LA PRIMERA EN CASO DE              
013040*    EMPATE (VER 3200-RESOLVER-SELECCIONADO).                             
013050     PERFORM 4400-ESCRIBIR-RECOMEND-SELECCION                             
013060        THRU 4400-ESCRIBIR-RECOMEND-SELECCION-FIN.                        
013070                                                                          
013080*    CIERRA CON LOS TIPS DE USO ARMADOS EN 3300 A PARTIR DEL              
013090*    PATRON DE GASTO Y DE LA TARJETA GANADORA.                            
013100     PERFORM 4500-ESCRIBIR-GUIA-USO                                       
013110        THRU 4500-ESCRIBIR-GUIA-USO-FIN.                                  
013120                                                                          
013130 4000-IMPRIMIR-REPORTE-FIN.                                               
013140     EXIT.                                                                
013150                                                                          
013160*    LINEA DE ENCABEZADO CON EL PERIODO DE PROCESO (AAAAMM).              
013170                                                                          
013180 4100-ESCRIBIR-ENCABEZADO.                                                
013190                                                                          
013200     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
013210     MOVE WS-PERIODO-PROCESO TO LR-PERIODO.                               
013220     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-ENCABEZADO.                     
013230                                                                          
013240 4100-ESCRIBIR-ENCABEZADO-FIN.                                            
013250     EXIT.                                                                
013260                                                                          
013270*----------------------------------------------------------------*        
013280*    4200 - BLOQUE DE PATRON DE GASTO: TOTAL, TICKET PROMEDIO,   *        
013290*    Y LOS TOP-3 DE RUBROS Y COMERCIOS CALCULADOS EN 1400.       *        
013300*----------------------------------------------------------------*        
013310 4200-ESCRIBIR-PATRON-GASTO.                                              
013320                                                                          
013330     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
013340     MOVE WS-TOTAL-GASTO     TO LR-TOTAL-SPEND-ED.                        
013350     MOVE WS-PROMEDIO-TICKET TO LR-AVG-TICKET-ED.                         
013360     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-GASTO-TOTAL.                    
013370                                                                          
013380*    UNA LINEA POR CADA RUBRO DEL TOP-3 (PUEDEN SER MENOS SI              
013390*    EXPENSES TRAJO POCOS RUBROS DISTINTOS).                              
013400     PERFORM 4210-ESCRIBIR-UNA-CATEGORIA                                  
013410        THRU 4210-ESCRIBIR-UNA-CATEGORIA-FIN                              
013420        VARYING IDX-TOPCAT FROM 1 BY 1                                    
013430        UNTIL IDX-TOPCAT > WS-TOP-CAT-CNT.                                
013440                                                                          
013450*    IDEM PARA EL TOP-3 DE COMERCIOS.                                     
013460     PERFORM 4220-ESCRIBIR-UN-MERCHANT                                    
013470        THRU 4220-ESCRIBIR-UN-MERCHANT-FIN                                
013480        VARYING IDX-TOPMER FROM 1 BY 1                                    
013490        UNTIL IDX-TOPMER > WS-TOP-MER-CNT.                                
013500                                                                          
013510 4200-ESCRIBIR-PATRON-GASTO-FIN.                                          
013520     EXIT.                                                                
013530                                                                          
013540*    UNA LINEA DEL TOP-3 DE RUBROS, CON SU RANKING (1, 2 O 3).            
013550                                                                          
013560 4210-ESCRIBIR-UNA-CATEGORIA.                                             
013570                                                                          
013580     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
013590     MOVE IDX-TOPCAT TO LR-TOPCAT-RANK.                                   
013600     MOVE WS-TOPCAT-NOMBRE (IDX-TOPCAT) TO LR-TOPCAT-NAME.                
013610     MOVE WS-TOPCAT-MONTO (IDX-TOPCAT)  TO LR-TOPCAT-AMOUNT-ED.           
013620     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TOP-CATEGORIA.                  
013630                                                                          
013640 4210-ESCRIBIR-UNA-CATEGORIA-FIN.                                         
013650     EXIT.                                                                
013660                                                                          
013670*    UNA LINEA DEL TOP-3 DE COMERCIOS, CON SU RANKING.                    
013680                                                                          
013690 4220-ESCRIBIR-UN-MERCHANT.                                               
013700                                                                          
013710     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
013720     MOVE IDX-TOPMER TO LR-TOPMER-RANK.                                   
013730     MOVE WS-TOPMER-NOMBRE (IDX-TOPMER) TO LR-TOPMER-NAME.                
013740     MOVE WS-TOPMER-MONTO (IDX-TOPMER)  TO LR-TOPMER-AMOUNT-ED.           
013750     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TOP-MERCHANT.                   
013760                                                                          
013770 4220-ESCRIBIR-UN-MERCHANT-FIN.                                           
013780     EXIT.                                                                
013790                                                                          
013800*----------------------------------------------------------------*        
013810*    4300 - TABLA DE CANDIDATAS YA RANKEADAS (3000). SE          *        
013820*    IMPRIMEN COMO MAXIMO 5 FILAS, O MENOS SI NO LLEGARON 5      *        
013830*    CANDIDATAS VALIDAS DESDE CANDIDATES-IN (RWD-041).           *        
013840*----------------------------------------------------------------*        
013850 4300-ESCRIBIR-TABLA-CANDIDATOS.                                          
013860                                                                          
013870     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
013880     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-CAND-ENCAB.                     
013890                                                                          
013900     MOVE ZERO TO WS-CNT-IMPRESAS.                                        
013910     MOVE 5 TO WS-TOPE-IMPRESION.                                         
013920     IF WS-TB-CAND-CNT < 5                                                
013930        MOVE WS-TB-CAND-CNT TO WS-TOPE-IMPRESION                          
013940     END-IF.                                                              
013950                                                                          
013960     PERFORM 4310-ESCRIBIR-UN-CANDIDATO                                   
013970        THRU 4310-ESCRIBIR-UN-CANDIDATO-FIN                               
013980        VARYING IDX-CAND FROM 1 BY 1                                      
013990        UNTIL IDX-CAND > WS-TOPE-IMPRESION.                               
014000                                                                          
014010 4300-ESCRIBIR-TABLA-CANDIDATOS-FIN.                                      
014020     EXIT.                                                                
014030                                                                          
014040*    UNA LINEA DEL DETALLE DE CANDIDATAS: NOMBRE,                         
014050*    CARACTERISTICAS                                                      
014060*    DETECTADAS, SENTIMIENTO, FIT SCORE, COMISION ANUAL Y                 
014070*    RECARGO MENSUAL ESTIMADO.  SE REUTILIZA EL PARRAFO 3310              
014080*    PARA                                                                 
014090*    NO DUPLICAR LA LOGICA DE ARMADO DE CARACTERISTICAS.                  
014100                                                                          
014110 4310-ESCRIBIR-UN-CANDIDATO.                                              
014120                                                                          
014130     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
014140     MOVE WS-TB-CAND-NOMBRE (IDX-CAND) TO LR-CAND-NOMBRE.                 
014150     MOVE SPACES TO LR-CAND-FEATURES.                                     
014160                                                                          
014170     SET WS-IDX-FEATURES-TARGET TO IDX-CAND.                              
014180     PERFORM 3310-ARMAR-LISTA-FEATURES                                    
014190        THRU 3310-ARMAR-LISTA-FEATURES-FIN.                               
014200     MOVE WS-FEATURE-LISTA TO LR-CAND-FEATURES.                           
014210                                                                          
014220     MOVE WS-TB-CAND-SENTIMENT (IDX-CAND) TO                              
014230          LR-CAND-SENTIMENT-ED.                                           
014240     MOVE WS-TB-CAND-FIT (IDX-CAND) TO LR-CAND-FIT-ED.                    
014250     MOVE WS-TB-CAND-FEE (IDX-CAND) TO LR-CAND-FEE-ED.                    
014260     MOVE WS-TB-CAND-EXTRA (IDX-CAND) TO LR-CAND-EXTRA-ED.                
014270     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-CAND-DETALLE.                   
014280                                                                          
014290 4310-ESCRIBIR-UN-CANDIDATO-FIN.                                          
014300     EXIT.                                                                
014310                                                                          
014320*    LINEAS DE LA RECOMENDADA (TOP DEL RANKING) Y DE LA                   
014330*    SELECCIONADA (LA QUE PIDIO EL TITULAR, O LA RECOMENDADA SI           
014340*    NO HUBO COINCIDENCIA).  SI NO HUBO CANDIDATAS, NO SE EMITE           
014350*    NINGUNA DE LAS DOS LINEAS.                                           
014360                                                                          
014370 4400-ESCRIBIR-RECOMEND-SELECCION.                                        
014380                                                                          
014390     IF WS-IDX-RECOMENDADA > 0                                            
014400        MOVE SPACES TO LR-SALIDA-LIFESTYLE                                
014410        MOVE WS-TB-CAND-NOMBRE (WS-IDX-RECOMENDADA) TO                    
014420             LR-RECOMENDADA-NOMBRE                                        
014430        WRITE WS-REG-LIFESTYLE FROM LR-LINEA-RECOMENDADA                  
014440     END-IF.                                                              
014450                                                                          
014460     IF WS-IDX-SELECCIONADA > 0                                           
014470        MOVE SPACES TO LR-SALIDA-LIFESTYLE                                
014480        MOVE WS-TB-CAND-NOMBRE (WS-IDX-SELECCIONADA) TO                   
014490             LR-SELECCIONADA-NOMBRE                                       
014500        WRITE WS-REG-LIFESTYLE FROM LR-LINEA-SELECCIONADA                 
014510     END-IF.                                                              
014520                                                                          
014530 4400-ESCRIBIR-RECOMEND-SELECCION-FIN.                                    
014540     EXIT.                                                                
014550                                                                          
014560*    IMPRIME LA GUIA DE USO ARMADA POR EL PARRAFO 3300.  EL               
014570*    TIP-1                                                                
014580*    SIEMPRE SE IMPRIME (INCLUSO EL AVISO DE "SIN CANDIDATAS");           
014590*    LOS TIP-2/3/4 SOLO SI HUBO UNA TARJETA SELECCIONADA, Y EL            
014600*    TIP-4 SOLO SI HABIA UN RUBRO TOP QUE NOMBRAR (RWD-133).              
014610                                                                          
014620 4500-ESCRIBIR-GUIA-USO.                                                  
014630                                                                          
014640     MOVE SPACES TO LR-SALIDA-LIFESTYLE.                                  
014650     MOVE WS-TIP-1 TO LR-TIP-TEXTO.                                       
014660     WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TIP.                            
014670                                                                          
014680     IF WS-IDX-SELECCIONADA > 0                                           
014690        MOVE SPACES TO LR-SALIDA-LIFESTYLE                                
014700        MOVE WS-TIP-2 TO LR-TIP-TEXTO                                     
014710        WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TIP                          
014720                                                                          
014730        MOVE SPACES TO LR-SALIDA-LIFESTYLE                                
014740        MOVE WS-TIP-3 TO LR-TIP-TEXTO                                     
014750        WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TIP                          
014760                                                                          
014770        IF WS-IMPRIME-TIP-4                                               
014780           MOVE SPACES TO LR-SALIDA-LIFESTYLE                             
014790           MOVE WS-TIP-4 TO LR-TIP-TEXTO                                  
014800           WRITE WS-REG-LIFESTYLE FROM LR-LINEA-TIP                       
014810        END-IF                                                            
014820     END-IF.                                                              
014830                                                                          
014840 4500-ESCRIBIR-GUIA-USO-FIN.                                              
014850     EXIT.                                                                
014860                                                                          
014870*----------------------------------------------------------------*        
014880*    5000 - CIERRE.  CIERRA LOS TRES ARCHIVOS EN USO (LIFECTL             
014890*    YA                                                                   
014900*    SE CERRO EN EL PARRAFO 1000) Y DEJA EN EL LOG DE CORRIDA             
014910*    LOS                                                                  
014920*    CONTADORES DE CONTROL PARA LA CONCILIACION DE OPERACIONES.           
014930                                                                          
014940 5000-FINALIZAR-PROGRAMA.                                                 
014950                                                                          
014960     CLOSE ENT-CONSUMOS ENT-CANDIDATOS SAL-LIFESTYLE.                     
014970                                                                          
014980     DISPLAY 'RWDLIFE - CONSUMOS PROCESADOS: ' WS-CNT-CONSUMOS.           
014990     DISPLAY 'RWDLIFE - CANDIDATAS EVALUADAS: ' WS-TB-CAND-CNT.           
015000                                                                          
015010 5000-FINALIZAR-PROGRAMA-FIN.                                             
015020     EXIT.                                                                
015030                                                                          
015040*----------------------------------------------------------------*        
015050 END PROGRAM RWDLIFE.                                                     
