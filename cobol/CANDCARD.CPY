000100*----------------------------------------------------------------*        
000110*    CANDCARD.CPY                                                *        
000120*    LISTADO DE TARJETAS CANDIDATAS PARA LIFESTYLE-ANALYSIS.     *        
000130*    DESC-TEXT ALIMENTA LA DETECCION DE CARACTERISTICAS;         *        
000140*    REVIEW-TEXT ALIMENTA EL PUNTAJE DE SENTIMIENTO.             *        
000150*    ANCHO REAL 240, CON HOLGURA PARA FILTROS FUTUROS.           *        
000160*----------------------------------------------------------------*        
000170 01 CN-CANDIDATE-RECORD.                                                  
000180    05 CN-CARD-NAME                  PIC X(30).                           
000190    05 CN-DESC-TEXT                  PIC X(80).                           
000200    05 CN-REVIEW-TEXT                PIC X(120).                          
000210    05 FILLER                        PIC X(10).                           
