000100******************************************************************        
000110* PROGRAM-ID. RWDOFREF.                                                   
000120* AUTHOR.     S. KHANNA.                                                  
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 03/09/1988.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDOFREF - OFFER-REFRESH.  PARA CADA FUENTE DE OFERTAS,     *        
000190*    DESACTIVA LAS OFERTAS PREVIAS DE ESA FUENTE EN EL MAESTRO,  *        
000200*    LEE EL ARCHIVO DE LA FUENTE Y ACTUALIZA/AGREGA CADA OFERTA  *        
000210*    CON ACTIVE-FLAG = 1.  GRABA UN REGISTRO DE LOG POR FUENTE.  *        
000220*    LAS DEMAS FUENTES NO SE TOCAN.                              *        
000230*                                                                *        
000240*    CORRE ANTES QUE RWDMAIN EN LA CADENA NOCTURNA, DESPUES DE   *        
000250*    RWDCSYNC.  SI UNA FUENTE DE OFERTAS NO TRAE ARCHIVO ESE     *        
000260*    DIA (POR EJEMPLO SOCIAL, QUE NO SIEMPRE PUBLICA), SUS       *        
000270*    OFERTAS QUEDAN DESACTIVADAS Y EL LOG REGISTRA 'FAILED'      *        
000280*    PARA QUE OPERACIONES SEPA QUE NO HUBO ARCHIVO ESE DIA.      *        
000290******************************************************************        
000300*    HISTORIAL DE CAMBIOS                                       *         
000310*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000320*    --------  ----  -------  -------------------------------- *          
000330*    03/09/88  SK    RWD-014  VERSION INICIAL (FUENTE BANK).    *         
000340*    22/01/90  AI    RWD-037  AGREGADA FUENTE SOCIAL.           *         
000350*    15/04/92  SK    RWD-058  SE AGREGA REGISTRO DE LOG POR     *         
000360*                             FUENTE PARA LA BITACORA DIARIA.   *         
000370*    09/02/95  PD    RWD-079  SE ESTANDARIZA MERCHANT Y CHANNEL *         
000380*                             A MAYUSCULAS ANTES DE GRABAR.     *         
000390*    19/11/99  AI    RWD-112  REVISADO AJUSTE AL 2000 - SIN     *         
000400*                             CAMPOS DE FECHA EN ESTE PROGRAMA. *         
000410*    06/07/01  SK    RWD-120  LOG FAILED CUANDO NO ABRE FUENTE. *         
000420*    12/03/06  VN    RWD-147  RECOMPILADO TRAS LA MIGRACION DE  *         
000430*                             COMPILADOR COBOL DEL MAINFRAME    *         
000440*                             CENTRAL; SIN CAMBIOS DE LOGICA.   *         
000450*    27/08/08  VN    RWD-160  REVISION DE CAPACIDAD: SE         *         
000460*                             CONFIRMA QUE 500 OFERTAS ALCANZA  *         
000470*                             PARA LAS DOS FUENTES VIGENTES.    *         
000480*    05/05/10  MR    RWD-172  SE ACLARA EN EL ENCABEZADO EL     *         
000490*                             ORDEN DE CORRIDA RESPECTO DE      *         
000500*                             RWDCSYNC Y RWDMAIN.               *         
000510*    18/01/13  MR    RWD-188  REVISION ANUAL DE RUTINAS DE      *         
000520*                             REFRESCO - SIN CAMBIOS, SE DEJA   *         
000530*                             CONSTANCIA PARA LA AUDITORIA.     *         
000540*    14/07/15  DS    RWD-201  SE AMPLIAN LOS COMENTARIOS DE     *         
000550*                             CADA PARRAFO Y DE LOS MOVE DE     *         
000560*                             CAMPOS TRAS LA AUDITORIA DE       *         
000570*                             DOCUMENTACION DEL AREA; SIN       *         
000580*                             CAMBIOS DE LOGICA.                *         
000590******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000610 PROGRAM-ID. RWDOFREF.                                                    
000620 AUTHOR. S. KHANNA.                                                       
000630 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000640 DATE-WRITTEN. 03/09/1988.                                                
000650 DATE-COMPILED.                                                           
000660 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000670*----------------------------------------------------------------*        
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM                                                   
000720     CLASS ALFABETICO IS 'A' THRU 'Z'.                                    
000730                                                                          
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            
000760                                                                          
000770*    MAESTRO DE OFERTAS VIGENTE: SE LEE ENTERO AL ARRANQUE Y SE           
000780*    REESCRIBE ENTERO AL FINAL (VER 2900-GRABAR-MAESTRO).                 
000790     SELECT ENT-OFERTAS                                                   
000800         ASSIGN TO 'OFFERS'                                               
000810         ORGANIZATION IS LINE SEQUENTIAL                                  
000820         FILE STATUS IS FS-OFERTAS.                                       
000830                                                                          
000840*    OFERTAS QUE BAJA EL BANCO EMISOR (FUENTE 'BANK').                    
000850     SELECT ENT-OFERTAS-BANK                                              
000860         ASSIGN TO 'OFFERS-IN-BANK'                                       
000870         ORGANIZATION IS LINE SEQUENTIAL                                  
000880         FILE STATUS IS FS-BANK.                                          
000890                                                                          
000900*    OFERTAS QUE BAJAN LAS REDES SOCIALES ADHERIDAS (FUENTE               
000910*    'SOCIAL', AGREGADA EN RWD-037).                                      
000920     SELECT ENT-OFERTAS-SOCIAL                                            
000930         ASSIGN TO 'OFFERS-IN-SOCIAL'                                     
000940         ORGANIZATION IS LINE SEQUENTIAL                                  
000950         FILE STATUS IS FS-SOCIAL.                                        
000960                                                                          
000970*    BITACORA DE REFRESCO: UN REGISTRO POR FUENTE PROCESADA               
000980*    EN CADA CORRIDA (RWD-058).                                           
000990     SELECT SAL-LOG-REFRESCO                                              
001000         ASSIGN TO 'REFRESH-LOG'                                          
001010         ORGANIZATION IS LINE SEQUENTIAL                                  
001020         FILE STATUS IS FS-LOG.                                           
001030                                                                          
001040*----------------------------------------------------------------*        
001050 DATA DIVISION.                                                           
001060 FILE SECTION.                                                            
001070                                                                          
001080*    EL MAESTRO SE LEE Y SE REESCRIBE CON EL LAYOUT COMUN                 
001090*    OFFERREC.                                                            
001100 FD ENT-OFERTAS.                                                          
001110     COPY OFFERREC.                                                       
001120                                                                          
001130*    CADA FUENTE REUSA EL MISMO LAYOUT OFFERREC CON UN PREFIJO            
001140*    DE CAMPO DISTINTO (REPLACING), PARA NO TENER QUE MANTENER            
001150*    TRES COPYBOOKS CASI IDENTICOS.                                       
001160 FD ENT-OFERTAS-BANK.                                                     
001170     COPY OFFERREC REPLACING ==OF-== BY ==BI-==.                          
001180                                                                          
001190 FD ENT-OFERTAS-SOCIAL.                                                   
001200     COPY OFFERREC REPLACING ==OF-== BY ==SI-==.                          
001210                                                                          
001220 FD SAL-LOG-REFRESCO.                                                     
001230     COPY REFRLOG.                                                        
001240                                                                          
001250*----------------------------------------------------------------*        
001260*    INDICADORES DE ESTADO DE CADA ARCHIVO, MAS UN REDEFINE DE  *         
001270*    OCHO POSICIONES PARA VOLCARLOS JUNTOS EN UN DIAGNOSTICO.   *         
001280*----------------------------------------------------------------*        
001290 WORKING-STORAGE SECTION.                                                 
001300                                                                          
001310 01 WS-FILE-STATUS.                                                       
001320    05 FS-OFERTAS                    PIC X(02).                           
001330       88 FS-OFERTAS-OK                    VALUE '00'.                    
001340       88 FS-OFERTAS-EOF                   VALUE '10'.                    
001350    05 FS-BANK                       PIC X(02).                           
001360       88 FS-BANK-OK                       VALUE '00'.                    
001370       88 FS-BANK-EOF                      VALUE '10'.                    
001380    05 FS-SOCIAL                     PIC X(02).                           
001390       88 FS-SOCIAL-OK                     VALUE '00'.                    
001400       88 FS-SOCIAL-EOF                    VALUE '10'.                    
001410    05 FS-LOG                        PIC X(02).                           
001420       88 FS-LOG-OK                        VALUE '00'.                    
001430 01 WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS                             
001440                                   PIC X(08).                             
001450                                                                          
001460*----------------------------------------------------------------*        
001470*    TABLA DE OFERTAS EN MEMORIA (MAESTRO COMPLETO, ACTIVAS E    *        
001480*    INACTIVAS).  EL TOPE DE 500 QUEDO CONFIRMADO COMO           *        
001490*    SUFICIENTE EN RWD-160.                                      *        
001500*----------------------------------------------------------------*        
001510 77 WS-TB-OFERTAS-CNT                PIC S9(04) COMP VALUE ZERO.          
001520 77 WS-TB-OFERTAS-MAX                PIC S9(04) COMP                      
001530                                      VALUE 500.                          
001540 01 WS-TABLA-OFERTAS.                                                     
001550    05 WS-TB-OFERTAS OCCURS 1 TO 500 TIMES                                
001560          DEPENDING ON WS-TB-OFERTAS-CNT                                  
001570          INDEXED BY IDX-OFERTA.                                          
001580*       IDENTIFICACION DE LA OFERTA Y DE LA TARJETA A LA QUE              
001590*       APLICA.                                                           
001600       10 WS-TB-OF-OFFER-ID          PIC X(10).                           
001610       10 WS-TB-OF-CARD-ID           PIC X(10).                           
001620       10 WS-TB-OF-MERCHANT          PIC X(15).                           
001630       10 WS-TB-OF-CHANNEL           PIC X(12).                           
001640*       TIPO DE DESCUENTO (PERCENT/FLAT) Y SU VALOR.                      
001650       10 WS-TB-OF-TIPO              PIC X(08).                           
001660       10 WS-TB-OF-VALOR             PIC S9(5)V9999.                      
001670*       GASTO MINIMO PARA QUE APLIQUE Y TOPE DE DESCUENTO.                
001680       10 WS-TB-OF-MIN-SPEND         PIC S9(7)V99.                        
001690       10 WS-TB-OF-MAX-DESC          PIC S9(7)V99.                        
001700*       FUENTE QUE LA PUBLICO Y SI ESTA VIGENTE HOY.                      
001710       10 WS-TB-OF-SOURCE            PIC X(10).                           
001720       10 WS-TB-OF-ACTIVO            PIC 9(01).                           
001730          88 WS-TB-OF-ACTIVA               VALUE 1.                       
001740          88 WS-TB-OF-INACTIVA             VALUE 0.                       
001750*    REDEFINE PLANO, USADO PARA INICIALIZAR TODA LA TABLA DE UN           
001760*    SAQUE CUANDO HACE FALTA (PRUEBAS, REPROCESOS).                       
001770 01 WS-TABLA-OFERTAS-R REDEFINES WS-TABLA-OFERTAS.                        
001780    05 FILLER OCCURS 500 TIMES       PIC X(92).                           
001790                                                                          
001800*----------------------------------------------------------------*        
001810*    AREA COMUN DE TRABAJO DE LA OFERTA LEIDA (CUALQUIER FUENTE) *        
001820*    LOS PARRAFOS 2110 Y 2210 MUEVEN ACA LOS CAMPOS CON EL       *        
001830*    PREFIJO PROPIO DE SU FUENTE ANTES DE LLAMAR AL UPSERT       *        
001840*    COMUN 2130-APLICAR-OFERTA.                                 *         
001850*----------------------------------------------------------------*        
001860 01 WS-OFERTA-ENTRADA.                                                    
001870*    IDENTIFICACION DE LA OFERTA Y DE LA TARJETA A LA QUE                 
001880*    APLICA, TAL COMO LLEGA DE CUALQUIERA DE LAS DOS FUENTES.             
001890    05 WS-OF-OFFER-ID                PIC X(10).                           
001900    05 WS-OF-CARD-ID                 PIC X(10).                           
001910    05 WS-OF-MERCHANT                PIC X(15).                           
001920    05 WS-OF-CHANNEL                 PIC X(12).                           
001930*    TIPO DE DESCUENTO (PERCENT/FLAT) Y SU VALOR.                         
001940    05 WS-OF-TIPO                    PIC X(08).                           
001950    05 WS-OF-VALOR                   PIC S9(5)V9999.                      
001960*    GASTO MINIMO PARA QUE APLIQUE Y TOPE DE DESCUENTO.                   
001970    05 WS-OF-MIN-SPEND               PIC S9(7)V99.                        
001980    05 WS-OF-MAX-DESC                PIC S9(7)V99.                        
001990*    FUENTE Y ESTADO, FIJADOS POR 2110/2210 (NO VIENEN ASI                
002000*    EN EL ARCHIVO DE LA FUENTE).                                         
002010    05 WS-OF-SOURCE                  PIC X(10).                           
002020    05 WS-OF-ACTIVO                  PIC 9(01).                           
002030 01 WS-OFERTA-ENTRADA-R REDEFINES WS-OFERTA-ENTRADA                       
002040                                   PIC X(93).                             
002050                                                                          
002060*    NOMBRE DE LA FUENTE QUE SE ESTA PROCESANDO EN ESTE MOMENTO           
002070*    Y SU CONTADOR DE OFERTAS CARGADAS, PARA EL LOG.                      
002080 01 WS-FUENTE-ACTUAL                 PIC X(10) VALUE SPACES.              
002090 77 WS-CNT-FUENTE                    PIC S9(06) COMP VALUE ZERO.          
002100 01 WS-CNT-FUENTE-ED                 PIC ZZZZ9.                           
002110                                                                          
002120 01 WS-SW-OFERTA-ENCONTRADA          PIC X(01) VALUE 'N'.                 
002130    88 WS-OFERTA-ENCONTRADA                VALUE 'Y'.                     
002140    88 WS-OFERTA-NO-ENCONTRADA             VALUE 'N'.                     
002150                                                                          
002160*    TABLAS DE INSPECT PARA PASAR MERCHANT Y CHANNEL A                    
002170*    MAYUSCULAS ANTES DE GRABARLOS (RWD-079).                             
002180 01 WS-MINUSCULAS                                                         
002190              PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.               
002200 01 WS-MAYUSCULAS                                                         
002210              PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
002220                                                                          
002230*----------------------------------------------------------------*        
002240*    CUERPO PRINCIPAL.  CARGA EL MAESTRO, PROCESA CADA FUENTE    *        
002250*    EN SU PROPIO CICLO DESACTIVAR/LEER/APLICAR/LOGUEAR, Y       *        
002260*    REGRABA EL MAESTRO ENTERO AL FINAL.                         *        
002270*----------------------------------------------------------------*        
002280 PROCEDURE DIVISION.                                                      
002290*----------------------------------------------------------------*        
002300                                                                          
002310*    ABRE OFFERS, CARGA EL MAESTRO ENTERO A MEMORIA Y DEJA                
002320*    REFRESH-LOG ABIERTO PARA ACUMULAR LOS REGISTROS DE HOY.              
002330     PERFORM 1000-INICIAR-PROGRAMA                                        
002340        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
002350                                                                          
002360*    CICLO COMPLETO DE LA FUENTE BANK: DESACTIVAR, LEER,                  
002370*    APLICAR Y LOGUEAR (RWD-014).                                         
002380     PERFORM 2100-PROCESAR-FUENTE-BANK                                    
002390        THRU 2100-PROCESAR-FUENTE-BANK-FIN.                               
002400                                                                          
002410*    IDEM PARA LA FUENTE SOCIAL, AGREGADA DESPUES (RWD-037);              
002420*    PUEDE NO TRAER ARCHIVO ALGUNOS DIAS Y ESO ES NORMAL.                 
002430     PERFORM 2200-PROCESAR-FUENTE-SOCIAL                          220190  
002440        THRU 2200-PROCESAR-FUENTE-SOCIAL-FIN.                             
002450                                                                          
002460*    REGRABA OFFERS COMPLETO CON LAS DOS FUENTES YA APLICADAS.            
002470     PERFORM 2900-GRABAR-MAESTRO                                          
002480        THRU 2900-GRABAR-MAESTRO-FIN.                                     
002490                                                                          
002500*    CIERRA REFRESH-LOG Y AVISA POR CONSOLA QUE TERMINO BIEN.             
002510     PERFORM 3000-FINALIZAR-PROGRAMA                                      
002520        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
002530                                                                          
002540     STOP RUN.                                                            
002550                                                                          
002560*----------------------------------------------------------------*        
002570*    1000-INICIAR-PROGRAMA.                                     *         
002580*    ABRE EL MAESTRO, LO CARGA ENTERO A MEMORIA Y DEJA EL LOG    *        
002590*    DE REFRESCO ABIERTO EN MODO EXTEND PARA QUE CADA CORRIDA    *        
002600*    AGREGUE SUS REGISTROS AL FINAL DE LA BITACORA HISTORICA.    *        
002610*----------------------------------------------------------------*        
002620 1000-INICIAR-PROGRAMA.                                                   
002630                                                                          
002640     OPEN INPUT ENT-OFERTAS.                                              
002650                                                                          
002660     IF NOT FS-OFERTAS-OK                                                 
002670        DISPLAY 'ERROR AL ABRIR OFFERS: ' FS-OFERTAS                      
002680        STOP RUN                                                          
002690     END-IF.                                                              
002700                                                                          
002710     PERFORM 1300-CARGAR-OFERTAS                                          
002720        THRU 1300-CARGAR-OFERTAS-FIN                                      
002730       UNTIL FS-OFERTAS-EOF.                                              
002740                                                                          
002750     CLOSE ENT-OFERTAS.                                                   
002760                                                                          
002770*    EXTEND EN VEZ DE OUTPUT: EL LOG ES ACUMULATIVO, NO SE                
002780*    PISA EN CADA CORRIDA.                                                
002790     OPEN EXTEND SAL-LOG-REFRESCO.                                        
002800                                                                          
002810     IF NOT FS-LOG-OK                                                     
002820        DISPLAY 'ERROR AL ABRIR REFRESH-LOG: ' FS-LOG                     
002830        STOP RUN                                                          
002840     END-IF.                                                              
002850                                                                          
002860 1000-INICIAR-PROGRAMA-FIN.                                               
002870     EXIT.                                                                
002880                                                                          
002890*----------------------------------------------------------------*        
002900*    1300-CARGAR-OFERTAS - LEE OFFERS DE PUNTA A PUNTA Y ARMA    *        
002910*    LA TABLA EN MEMORIA, TAL COMO ESTABA ANTES DE ESTA CORRIDA. *        
002920*----------------------------------------------------------------*        
002930 1300-CARGAR-OFERTAS.                                                     
002940                                                                          
002950     PERFORM 1310-CARGAR-UNA-OFERTA                                       
002960        THRU 1310-CARGAR-UNA-OFERTA-FIN                                   
002970       UNTIL FS-OFERTAS-EOF.                                              
002980                                                                          
002990 1300-CARGAR-OFERTAS-FIN.                                                 
003000     EXIT.                                                                
003010                                                                          
003020*----------------------------------------------------------------*        
003030*    1310-CARGAR-UNA-OFERTA - UNA LECTURA, UNA FILA DE TABLA.    *        
003040*----------------------------------------------------------------*        
003050 1310-CARGAR-UNA-OFERTA.                                                  
003060                                                                          
003070     READ ENT-OFERTAS.                                                    
003080                                                                          
003090*    SI NO SE LLEGO A OFERTAS-MAX (RWD-160) SE AGREGA UNA FILA            
003100*    MAS Y SE COPIA CAMPO POR CAMPO DESDE EL REGISTRO LEIDO.              
003110*    SI LA TABLA YA ESTA LLENA LA OFERTA SE PIERDE EN SILENCIO,           
003120*    IGUAL QUE EN RWDCSYNC.                                               
003130     IF NOT FS-OFERTAS-EOF                                                
003140        IF WS-TB-OFERTAS-CNT < WS-TB-OFERTAS-MAX                          
003150           ADD 1 TO WS-TB-OFERTAS-CNT                                     
003160           SET IDX-OFERTA TO WS-TB-OFERTAS-CNT                            
003170*          IDENTIFICACION DE LA OFERTA Y DE LA TARJETA.                   
003180           MOVE OF-OFFER-ID    TO WS-TB-OF-OFFER-ID(IDX-OFERTA)           
003190           MOVE OF-CARD-ID     TO WS-TB-OF-CARD-ID(IDX-OFERTA)            
003200           MOVE OF-MERCHANT    TO WS-TB-OF-MERCHANT(IDX-OFERTA)           
003210           MOVE OF-CHANNEL     TO WS-TB-OF-CHANNEL(IDX-OFERTA)            
003220*          TIPO Y VALOR DEL DESCUENTO.                                    
003230           MOVE OF-DISCOUNT-TYPE                                          
003240                            TO WS-TB-OF-TIPO(IDX-OFERTA)                  
003250           MOVE OF-DISCOUNT-VALUE                                         
003260                            TO WS-TB-OF-VALOR(IDX-OFERTA)                 
003270*          GASTO MINIMO Y TOPE DE DESCUENTO.                              
003280           MOVE OF-MIN-SPEND   TO WS-TB-OF-MIN-SPEND(IDX-OFERTA)          
003290           MOVE OF-MAX-DISCOUNT                                           
003300                            TO WS-TB-OF-MAX-DESC(IDX-OFERTA)              
003310*          FUENTE Y ESTADO DE VIGENCIA TAL COMO QUEDARON                  
003320*          GRABADOS EN LA CORRIDA ANTERIOR.                               
003330           MOVE OF-SOURCE      TO WS-TB-OF-SOURCE(IDX-OFERTA)             
003340           MOVE OF-ACTIVE-FLAG TO WS-TB-OF-ACTIVO(IDX-OFERTA)             
003350        END-IF                                                            
003360     END-IF.                                                              
003370                                                                          
003380 1310-CARGAR-UNA-OFERTA-FIN.                                              
003390     EXIT.                                                                
003400                                                                          
003410*----------------------------------------------------------------*        
003420*    2100-PROCESAR-FUENTE-BANK - CICLO COMPLETO DE REFRESCO      *        
003430*    PARA LA FUENTE 'BANK': DESACTIVAR LO VIEJO DE ESA FUENTE,   *        
003440*    ABRIR EL ARCHIVO, CARGAR CADA OFERTA SI ABRIO BIEN, Y       *        
003450*    LOGUEAR EL RESULTADO (OK O FAILED).                         *        
003460*----------------------------------------------------------------*        
003470 2100-PROCESAR-FUENTE-BANK.                                               
003480                                                                          
003490*    NOMBRE DE FUENTE Y CONTADOR EN CERO PARA EMPEZAR UN                  
003500*    CICLO NUEVO DE REFRESCO.                                             
003510     MOVE 'BANK'       TO WS-FUENTE-ACTUAL.                               
003520     MOVE ZERO         TO WS-CNT-FUENTE.                                  
003530                                                                          
003540     PERFORM 2050-DESACTIVAR-FUENTE                                       
003550        THRU 2050-DESACTIVAR-FUENTE-FIN.                                  
003560                                                                          
003570     OPEN INPUT ENT-OFERTAS-BANK.                                         
003580                                                                          
003590*    SI EL ARCHIVO NO ABRIO (NO VINO ESE DIA), NO SE INTENTA              
003600*    LEER: SE VA DIRECTO AL LOG DE FAILED (RWD-120).                      
003610     IF FS-BANK-OK                                                        
003620        PERFORM 2110-CARGAR-UNA-OFERTA-BANK                               
003630           THRU 2110-CARGAR-UNA-OFERTA-BANK-FIN                           
003640          UNTIL FS-BANK-EOF                                               
003650        CLOSE ENT-OFERTAS-BANK                                            
003660        PERFORM 2500-GRABAR-LOG-OK                                        
003670           THRU 2500-GRABAR-LOG-OK-FIN                                    
003680     ELSE                                                                 
003690        PERFORM 2550-GRABAR-LOG-FAILED                            060701  
003700           THRU 2550-GRABAR-LOG-FAILED-FIN                                
003710     END-IF.                                                              
003720                                                                          
003730 2100-PROCESAR-FUENTE-BANK-FIN.                                           
003740     EXIT.                                                                
003750                                                                          
003760*----------------------------------------------------------------*        
003770*    2110-CARGAR-UNA-OFERTA-BANK - LEE UN REGISTRO DE LA FUENTE  *        
003780*    BANK Y LO PASA AL AREA COMUN ANTES DEL UPSERT.              *        
003790*----------------------------------------------------------------*        
003800 2110-CARGAR-UNA-OFERTA-BANK.                                             
003810                                                                          
003820     READ ENT-OFERTAS-BANK.                                               
003830                                                                          
003840*    SE COPIA CAMPO A CAMPO EN VEZ DE UN MOVE DE GRUPO PORQUE             
003850*    EL PREFIJO BI- (REPLACING DE OFFERREC) NO GARANTIZA EL               
003860*    MISMO ORDEN DE BYTES QUE WS-OFERTA-ENTRADA.                          
003870     IF NOT FS-BANK-EOF                                                   
003880        MOVE BI-OFFER-ID      TO WS-OF-OFFER-ID                           
003890        MOVE BI-CARD-ID       TO WS-OF-CARD-ID                            
003900        MOVE BI-MERCHANT      TO WS-OF-MERCHANT                           
003910        MOVE BI-CHANNEL       TO WS-OF-CHANNEL                            
003920        MOVE BI-DISCOUNT-TYPE TO WS-OF-TIPO                               
003930        MOVE BI-DISCOUNT-VALUE                                            
003940                          TO WS-OF-VALOR                                  
003950        MOVE BI-MIN-SPEND     TO WS-OF-MIN-SPEND                          
003960        MOVE BI-MAX-DISCOUNT  TO WS-OF-MAX-DESC                           
003970*       SOURCE Y ACTIVO NO VIENEN DEL ARCHIVO: SE FIJAN ACA               
003980*       PORQUE TODO LO QUE LLEGA DE LA FUENTE BANK QUEDA                  
003990*       MARCADO COMO VIGENTE (ACTIVE-FLAG = 1).                           
004000        MOVE WS-FUENTE-ACTUAL TO WS-OF-SOURCE                             
004010        MOVE 1                TO WS-OF-ACTIVO                             
004020        PERFORM 2130-APLICAR-OFERTA                                       
004030           THRU 2130-APLICAR-OFERTA-FIN                                   
004040        ADD 1 TO WS-CNT-FUENTE                                            
004050     END-IF.                                                              
004060                                                                          
004070 2110-CARGAR-UNA-OFERTA-BANK-FIN.                                         
004080     EXIT.                                                                
004090                                                                          
004100*----------------------------------------------------------------*        
004110*    2200-PROCESAR-FUENTE-SOCIAL - MISMO CICLO QUE 2100 PERO     *        
004120*    PARA LA FUENTE 'SOCIAL' (RWD-037).                          *        
004130*----------------------------------------------------------------*        
004140 2200-PROCESAR-FUENTE-SOCIAL.                                             
004150                                                                          
004160*    NOMBRE DE FUENTE Y CONTADOR EN CERO, MISMO PATRON QUE                
004170*    2100-PROCESAR-FUENTE-BANK.                                           
004180     MOVE 'SOCIAL'     TO WS-FUENTE-ACTUAL.                               
004190     MOVE ZERO         TO WS-CNT-FUENTE.                                  
004200                                                                          
004210     PERFORM 2050-DESACTIVAR-FUENTE                                       
004220        THRU 2050-DESACTIVAR-FUENTE-FIN.                                  
004230                                                                          
004240*    SOCIAL NO SIEMPRE PUBLICA: SI OPEN FALLA, FS-SOCIAL-OK               
004250*    QUEDA APAGADO Y SE VA DIRECTO A LA RAMA ELSE DE ABAJO                
004260*    SIN QUE ESO SEA UN ERROR DE PROCESO.                                 
004270     OPEN INPUT ENT-OFERTAS-SOCIAL.                                       
004280                                                                          
004290     IF FS-SOCIAL-OK                                                      
004300        PERFORM 2210-CARGAR-UNA-OFERTA-SOCIAL                             
004310           THRU 2210-CARGAR-UNA-OFERTA-SOCIAL-FIN                         
004320          UNTIL FS-SOCIAL-EOF                                             
004330        CLOSE ENT-OFERTAS-SOCIAL                                          
004340        PERFORM 2500-GRABAR-LOG-OK                                        
004350           THRU 2500-GRABAR-LOG-OK-FIN                                    
004360     ELSE                                                                 
004370        PERFORM 2550-GRABAR-LOG-FAILED                                    
004380           THRU 2550-GRABAR-LOG-FAILED-FIN                                
004390     END-IF.                                                              
004400                                                                          
004410 2200-PROCESAR-FUENTE-SOCIAL-FIN.                                         
004420     EXIT.                                                                
004430                                                                          
004440*----------------------------------------------------------------*        
004450*    2210-CARGAR-UNA-OFERTA-SOCIAL - IDEM 2110 PERO LEYENDO LOS  *        
004460*    CAMPOS CON PREFIJO SI- DE LA FUENTE SOCIAL.                 *        
004470*----------------------------------------------------------------*        
004480 2210-CARGAR-UNA-OFERTA-SOCIAL.                                           
004490                                                                          
004500     READ ENT-OFERTAS-SOCIAL.                                             
004510                                                                          
004520*    IDEM 2110, AHORA CON EL PREFIJO SI- DE LA FUENTE SOCIAL.             
004530     IF NOT FS-SOCIAL-EOF                                                 
004540        MOVE SI-OFFER-ID      TO WS-OF-OFFER-ID                           
004550        MOVE SI-CARD-ID       TO WS-OF-CARD-ID                            
004560        MOVE SI-MERCHANT      TO WS-OF-MERCHANT                           
004570        MOVE SI-CHANNEL       TO WS-OF-CHANNEL                            
004580        MOVE SI-DISCOUNT-TYPE TO WS-OF-TIPO                               
004590        MOVE SI-DISCOUNT-VALUE                                            
004600                          TO WS-OF-VALOR                                  
004610        MOVE SI-MIN-SPEND     TO WS-OF-MIN-SPEND                          
004620        MOVE SI-MAX-DISCOUNT  TO WS-OF-MAX-DESC                           
004630*       IDEM 2110: SOURCE Y ACTIVO SE FIJAN ACA, NO VIENEN                
004640*       DEL ARCHIVO DE LA FUENTE.                                         
004650        MOVE WS-FUENTE-ACTUAL TO WS-OF-SOURCE                             
004660        MOVE 1                TO WS-OF-ACTIVO                             
004670        PERFORM 2130-APLICAR-OFERTA                                       
004680           THRU 2130-APLICAR-OFERTA-FIN                                   
004690        ADD 1 TO WS-CNT-FUENTE                                            
004700     END-IF.                                                              
004710                                                                          
004720 2210-CARGAR-UNA-OFERTA-SOCIAL-FIN.                                       
004730     EXIT.                                                                
004740                                                                          
004750*----------------------------------------------------------------*        
004760*    2050-DESACTIVAR-FUENTE - MARCA INACTIVAS TODAS LAS OFERTAS  *        
004770*    DE WS-FUENTE-ACTUAL EN LA TABLA (LAS DEMAS FUENTES NO SE    *        
004780*    TOCAN).  SE HACE ANTES DE LEER EL ARCHIVO DE LA FUENTE      *        
004790*    PARA QUE UNA OFERTA RETIRADA (QUE YA NO VIENE EN EL         *        
004800*    ARCHIVO) QUEDE INACTIVA EN VEZ DE SEGUIR VIGENTE.           *        
004810*----------------------------------------------------------------*        
004820 2050-DESACTIVAR-FUENTE.                                                  
004830                                                                          
004840     PERFORM 2055-DESACTIVAR-UNA-OFERTA                                   
004850        THRU 2055-DESACTIVAR-UNA-OFERTA-FIN                               
004860       VARYING IDX-OFERTA FROM 1 BY 1                                     
004870         UNTIL IDX-OFERTA > WS-TB-OFERTAS-CNT.                            
004880                                                                          
004890 2050-DESACTIVAR-FUENTE-FIN.                                              
004900     EXIT.                                                                
004910                                                                          
004920*----------------------------------------------------------------*        
004930*    SOLO LAS FILAS DE LA FUENTE QUE SE ESTA REFRESCANDO SE               
004940*    TOCAN; EL RESTO DE LA TABLA QUEDA IGUAL.                             
004950 2055-DESACTIVAR-UNA-OFERTA.                                              
004960                                                                          
004970     IF WS-TB-OF-SOURCE(IDX-OFERTA) = WS-FUENTE-ACTUAL                    
004980        MOVE 0 TO WS-TB-OF-ACTIVO(IDX-OFERTA)                             
004990     END-IF.                                                              
005000                                                                          
005010 2055-DESACTIVAR-UNA-OFERTA-FIN.                                          
005020     EXIT.                                                                
005030                                                                          
005040*----------------------------------------------------------------*        
005050*    2130-APLICAR-OFERTA - UPSERT GENERICO POR OFFER-ID, USADO   *        
005060*    POR CUALQUIER FUENTE (PARRAFO COMUN).  NORMALIZA MERCHANT   *        
005070*    Y CHANNEL A MAYUSCULAS (RWD-079) ANTES DE BUSCAR, PARA QUE  *        
005080*    LA MISMA OFERTA NO QUEDE DUPLICADA POR UNA DIFERENCIA DE    *        
005090*    MAYUSCULA/MINUSCULA ENTRE CORRIDAS.                         *        
005100*----------------------------------------------------------------*        
005110 2130-APLICAR-OFERTA.                                                     
005120                                                                          
005130*    RWD-079: MERCHANT Y CHANNEL SE SUBEN A MAYUSCULAS ANTES              
005140*    DE LA BUSQUEDA DE ABAJO, PORQUE BANK Y SOCIAL NO MANDAN              
005150*    EL TEXTO EN EL MISMO CASE Y ESO DUPLICARIA OFERTAS.                  
005160     INSPECT WS-OF-MERCHANT CONVERTING WS-MINUSCULAS TO                   
005170                                        WS-MAYUSCULAS.                    
005180     INSPECT WS-OF-CHANNEL  CONVERTING WS-MINUSCULAS TO                   
005190                                        WS-MAYUSCULAS.                    
005200                                                                          
005210*    BUSCA EL OFFER-ID EN LA TABLA; SI EXISTE, SE VA A                    
005220*    REEMPLAZAR SU FILA, SINO SE AGREGA UNA FILA NUEVA MAS                
005230*    ABAJO.                                                               
005240     MOVE 'N' TO WS-SW-OFERTA-ENCONTRADA.                                 
005250     SET IDX-OFERTA TO 1.                                                 
005260     SEARCH WS-TB-OFERTAS                                                 
005270        AT END                                                            
005280           CONTINUE                                                       
005290        WHEN WS-TB-OF-OFFER-ID(IDX-OFERTA) = WS-OF-OFFER-ID               
005300           MOVE 'Y' TO WS-SW-OFERTA-ENCONTRADA                            
005310     END-SEARCH.                                                          
005320                                                                          
005330     IF WS-OFERTA-NO-ENCONTRADA                                           
005340        IF WS-TB-OFERTAS-CNT < WS-TB-OFERTAS-MAX                          
005350           ADD 1 TO WS-TB-OFERTAS-CNT                                     
005360           SET IDX-OFERTA TO WS-TB-OFERTAS-CNT                            
005370        END-IF                                                            
005380     END-IF.                                                              
005390                                                                          
005400*    COPIA DE CAMPOS: IDENTICA PARA ALTA Y PARA REEMPLAZO.                
005410*    IDENTIFICACION DE LA OFERTA Y DE LA TARJETA.                         
005420     MOVE WS-OF-OFFER-ID   TO WS-TB-OF-OFFER-ID(IDX-OFERTA).              
005430     MOVE WS-OF-CARD-ID    TO WS-TB-OF-CARD-ID(IDX-OFERTA).               
005440     MOVE WS-OF-MERCHANT   TO WS-TB-OF-MERCHANT(IDX-OFERTA).              
005450     MOVE WS-OF-CHANNEL    TO WS-TB-OF-CHANNEL(IDX-OFERTA).               
005460*    TIPO Y VALOR DEL DESCUENTO.                                          
005470     MOVE WS-OF-TIPO       TO WS-TB-OF-TIPO(IDX-OFERTA).                  
005480     MOVE WS-OF-VALOR      TO WS-TB-OF-VALOR(IDX-OFERTA).                 
005490*    GASTO MINIMO, TOPE DE DESCUENTO, FUENTE Y VIGENCIA.                  
005500     MOVE WS-OF-MIN-SPEND  TO WS-TB-OF-MIN-SPEND(IDX-OFERTA).             
005510     MOVE WS-OF-MAX-DESC   TO WS-TB-OF-MAX-DESC(IDX-OFERTA).              
005520     MOVE WS-OF-SOURCE     TO WS-TB-OF-SOURCE(IDX-OFERTA).                
005530     MOVE WS-OF-ACTIVO     TO WS-TB-OF-ACTIVO(IDX-OFERTA).                
005540                                                                          
005550 2130-APLICAR-OFERTA-FIN.                                                 
005560     EXIT.                                                                
005570                                                                          
005580*----------------------------------------------------------------*        
005590*    2500-GRABAR-LOG-OK - UN REGISTRO DE BITACORA CON LA         *        
005600*    CANTIDAD DE OFERTAS QUE TRAJO LA FUENTE EN ESTA CORRIDA.    *        
005610*----------------------------------------------------------------*        
005620 2500-GRABAR-LOG-OK.                                                      
005630                                                                          
005640     MOVE WS-FUENTE-ACTUAL TO RL-SOURCE.                                  
005650     MOVE 'OK'             TO RL-STATUS.                                  
005660     MOVE WS-CNT-FUENTE    TO WS-CNT-FUENTE-ED.                           
005670     MOVE SPACES           TO RL-DETAIL.                                  
005680*    EL DETALLE QUEDA COMO TEXTO LIBRE 'OFFERS=NNNNN' PARA QUE            
005690*    EL LECTOR DE LA BITACORA NO NECESITE UN LAYOUT APARTE.               
005700     STRING 'OFFERS='        DELIMITED BY SIZE                            
005710            WS-CNT-FUENTE-ED DELIMITED BY SIZE                            
005720            INTO RL-DETAIL.                                               
005730     WRITE RL-REFRESH-LOG-RECORD.                                         
005740                                                                          
005750 2500-GRABAR-LOG-OK-FIN.                                                  
005760     EXIT.                                                                
005770                                                                          
005780*----------------------------------------------------------------*        
005790*    2550-GRABAR-LOG-FAILED - REGISTRO DE BITACORA CUANDO EL     *        
005800*    ARCHIVO DE LA FUENTE NO PUDO ABRIRSE (RWD-120).             *        
005810*----------------------------------------------------------------*        
005820 2550-GRABAR-LOG-FAILED.                                                  
005830                                                                          
005840     MOVE WS-FUENTE-ACTUAL TO RL-SOURCE.                                  
005850     MOVE 'FAILED'         TO RL-STATUS.                                  
005860     MOVE 'UNABLE TO OPEN SOURCE OFFER FILE'                              
005870                           TO RL-DETAIL.                                  
005880     WRITE RL-REFRESH-LOG-RECORD.                                         
005890                                                                          
005900 2550-GRABAR-LOG-FAILED-FIN.                                              
005910     EXIT.                                                                
005920                                                                          
005930*----------------------------------------------------------------*        
005940*    2900-GRABAR-MAESTRO - VUELCA TODA LA TABLA AL ARCHIVO       *        
005950*    MAESTRO DE OFERTAS (SOBREESCRIBE OFFERS COMPLETO), CON      *        
005960*    TODAS LAS FUENTES YA ACTUALIZADAS.                          *        
005970*----------------------------------------------------------------*        
005980 2900-GRABAR-MAESTRO.                                                     
005990                                                                          
006000     OPEN OUTPUT ENT-OFERTAS.                                             
006010                                                                          
006020     IF NOT FS-OFERTAS-OK                                                 
006030        DISPLAY 'ERROR AL REESCRIBIR OFFERS: ' FS-OFERTAS                 
006040        STOP RUN                                                          
006050     END-IF.                                                              
006060                                                                          
006070     PERFORM 2910-GRABAR-UNA-OFERTA                                       
006080        THRU 2910-GRABAR-UNA-OFERTA-FIN                                   
006090       VARYING IDX-OFERTA FROM 1 BY 1                                     
006100         UNTIL IDX-OFERTA > WS-TB-OFERTAS-CNT.                            
006110                                                                          
006120     CLOSE ENT-OFERTAS.                                                   
006130                                                                          
006140 2900-GRABAR-MAESTRO-FIN.                                                 
006150     EXIT.                                                                
006160                                                                          
006170*----------------------------------------------------------------*        
006180*    2910-GRABAR-UNA-OFERTA - UNA FILA DE TABLA, UN REGISTRO DE  *        
006190*    SALIDA, CAMPO POR CAMPO (EL LAYOUT DE OFFERREC NO COINCIDE  *        
006200*    BYTE A BYTE CON EL DE LA TABLA, ASI QUE NO SE USA REDEFINE  *        
006210*    COMO EN RWDCSYNC).                                          *        
006220*----------------------------------------------------------------*        
006230 2910-GRABAR-UNA-OFERTA.                                                  
006240                                                                          
006250*    IDENTIFICACION DE LA OFERTA Y DE LA TARJETA.                         
006260     MOVE WS-TB-OF-OFFER-ID(IDX-OFERTA)   TO OF-OFFER-ID.                 
006270     MOVE WS-TB-OF-CARD-ID(IDX-OFERTA)    TO OF-CARD-ID.                  
006280     MOVE WS-TB-OF-MERCHANT(IDX-OFERTA)   TO OF-MERCHANT.                 
006290     MOVE WS-TB-OF-CHANNEL(IDX-OFERTA)    TO OF-CHANNEL.                  
006300*    TIPO Y VALOR DEL DESCUENTO.                                          
006310     MOVE WS-TB-OF-TIPO(IDX-OFERTA)       TO OF-DISCOUNT-TYPE.            
006320     MOVE WS-TB-OF-VALOR(IDX-OFERTA)      TO OF-DISCOUNT-VALUE.           
006330*    GASTO MINIMO Y TOPE DE DESCUENTO.                                    
006340     MOVE WS-TB-OF-MIN-SPEND(IDX-OFERTA)  TO OF-MIN-SPEND.                
006350     MOVE WS-TB-OF-MAX-DESC(IDX-OFERTA)   TO OF-MAX-DISCOUNT.             
006360*    FUENTE Y ESTADO DE VIGENCIA YA ACTUALIZADOS POR ESTA                 
006370*    CORRIDA (0 = INACTIVA, 1 = ACTIVA - VER 88-LEVELS ARRIBA).           
006380     MOVE WS-TB-OF-SOURCE(IDX-OFERTA)     TO OF-SOURCE.                   
006390     MOVE WS-TB-OF-ACTIVO(IDX-OFERTA)     TO OF-ACTIVE-FLAG.              
006400     WRITE OF-OFFER-RECORD.                                               
006410                                                                          
006420 2910-GRABAR-UNA-OFERTA-FIN.                                              
006430     EXIT.                                                                
006440                                                                          
006450*----------------------------------------------------------------*        
006460*    3000-FINALIZAR-PROGRAMA - CIERRA EL LOG Y DEJA UN AVISO EN  *        
006470*    CONSOLA DE QUE FUENTES SE PROCESARON EN ESTA CORRIDA.       *        
006480*----------------------------------------------------------------*        
006490 3000-FINALIZAR-PROGRAMA.                                                 
006500                                                                          
006510     CLOSE SAL-LOG-REFRESCO.                                              
006520                                                                          
006530     DISPLAY 'RWDOFREF - FUENTES PROCESADAS: BANK, SOCIAL'.               
006540                                                                          
006550 3000-FINALIZAR-PROGRAMA-FIN.                                             
006560     EXIT.                                                                
006570                                                                          
006580*----------------------------------------------------------------*        
006590*    FIN DE RWDOFREF.  LA PROXIMA ETAPA DEL BATCH NOCTURNO ES             
006600*    RWDMAIN, QUE LEE OFFERS YA REFRESCADO PARA ARMAR LA GUIA             
006610*    DE USO Y LA LISTA DE CANDIDATAS DE CADA TITULAR.                     
006620*----------------------------------------------------------------*        
006630 END PROGRAM RWDOFREF.                                                    
