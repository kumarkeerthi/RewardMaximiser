000100*----------------------------------------------------------------*        
000110*    CARDREC.CPY                                                 *        
000120*    LAYOUT DEL MAESTRO DE TARJETAS (CARD MASTER)                *        
000130*    TASA BASE, TOPE MENSUAL DE RECOMPENSA, TABLAS DE TASA       *        
000140*    POR CATEGORIA / CANAL / COMERCIO (3 CASILLEROS C/U),        *        
000150*    CUOTA ANUAL Y BONO POR META DE CONSUMO.                     *        
000160*    CASILLERO SIN USO = NOMBRE EN BLANCO, TASA EN CERO.         *        
000170*    ANCHO REAL 250; LAS 9 TASAS DE TABLA (CATEGORIA/CANAL/      *        
000180*    COMERCIO) NO ENTRAN EN UN LAYOUT MAS CORTO.                 *        
000190*----------------------------------------------------------------*        
000200 01 CR-CARD-RECORD.                                                       
000210    05 CR-CARD-ID                    PIC X(10).                           
000220    05 CR-BANK                       PIC X(20).                           
000230    05 CR-NETWORK                    PIC X(10).                           
000240       88 CR-NETWORK-VISA                  VALUE 'VISA'.                  
000250       88 CR-NETWORK-MASTERCARD            VALUE 'MASTERCARD'.            
000260       88 CR-NETWORK-RUPAY                 VALUE 'RUPAY'.                 
000270       88 CR-NETWORK-AMEX                  VALUE 'AMEX'.                  
000280    05 CR-REWARD-RATE                PIC S9V9999.                         
000290    05 CR-MONTHLY-REWARD-CAP         PIC S9(7)V99.                        
000300    05 CR-CAT-MULT OCCURS 3 TIMES.                                        
000310       10 CR-CAT-NAME                PIC X(12).                           
000320       10 CR-CAT-RATE                PIC S9V9999.                         
000330    05 CR-CHAN-MULT OCCURS 3 TIMES.                                       
000340       10 CR-CHAN-NAME               PIC X(12).                           
000350       10 CR-CHAN-RATE               PIC S9V9999.                         
000360    05 CR-MERCH-MULT OCCURS 3 TIMES.                                      
000370       10 CR-MERCH-NAME              PIC X(15).                           
000380       10 CR-MERCH-RATE              PIC S9V9999.                         
000390    05 CR-ANNUAL-FEE                 PIC S9(7)V99.                        
000400    05 CR-MILESTONE-SPEND            PIC S9(7)V99.                        
000410    05 CR-MILESTONE-BONUS            PIC S9(7)V99.                        
000420    05 FILLER                        PIC X(07).                           
