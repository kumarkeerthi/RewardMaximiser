000100*----------------------------------------------------------------*        
000110*    TRANREC.CPY                                                 *        
000120*    LAYOUT DE LA SOLICITUD DE RECOMENDACION (TRANSACTION)       *        
000130*    CHANNEL EN BLANCO = 'ALL'; CATEGORY EN BLANCO = 'OTHER'.    *        
000140*    SPLIT-FLAG 'Y' = ARMAR REPARTO; OTRO VALOR = RANKING.       *        
000150*    ANCHO REAL 50.                                              *        
000160*----------------------------------------------------------------*        
000170 01 TR-TRANSACTION-RECORD.                                                
000180    05 TR-MERCHANT                   PIC X(15).                           
000190    05 TR-CHANNEL                    PIC X(12).                           
000200    05 TR-CATEGORY                   PIC X(12).                           
000210    05 TR-AMOUNT                     PIC S9(7)V99.                        
000220    05 TR-SPLIT-FLAG                 PIC X(01).                           
000230       88 TR-ARMAR-SPLIT                   VALUE 'Y'.                     
000240    05 FILLER                        PIC X(01).                           
