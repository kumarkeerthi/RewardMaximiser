000100******************************************************************        
000110* PROGRAM-ID. RWDDISCP.                                                   
000120* AUTHOR.     S. KHANNA.                                                  
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 09/11/1992.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDDISCP - EVALUADOR DE DESCUENTO PORCENTUAL.  CALLED POR   *        
000190*    RWDMAIN PARA OFERTAS DE TIPO 'PERCENT': EL DESCUENTO ES     *        
000200*    EL MENOR ENTRE (MONTO * VALOR-PORCENTUAL) Y EL TOPE DE      *        
000210*    DESCUENTO DE LA OFERTA.                                     *        
000220*                                                                *        
000230*    ESTE MODULO NO ABRE ARCHIVOS NI ACCEDE A TABLAS PROPIAS;    *        
000240*    RECIBE TODO LO QUE NECESITA POR LINKAGE DESDE RWDMAIN Y     *        
000250*    DEVUELVE UN UNICO CAMPO DE RESULTADO.  SE MANTIENE ASI DE   *        
000260*    CHICO A PROPOSITO PARA QUE SEA FACIL DE PROBAR EN FORMA     *        
000270*    AISLADA (VER LOS JUEGOS DE PRUEBA DEL AREA DE CALIDAD).     *        
000280******************************************************************        
000290*    HISTORIAL DE CAMBIOS                                       *         
000300*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000310*    --------  ----  -------  -------------------------------- *          
000320*    09/11/92  SK    RWD-061  VERSION INICIAL.                  *         
000330*    17/03/94  SK    RWD-070  REDONDEO DEL RESULTADO.           *         
000340*    05/06/96  PD    RWD-083  SE AGREGA CONTADOR DE LLAMADAS    *         
000350*                             PARA EL LOG DE AUDITORIA DIARIO.  *         
000360*    22/01/98  PD    RWD-091  REVISION DE PRECISION: EL CAMPO   *         
000370*                             DE VALOR PASA A TENER 4 DECIMALES *         
000380*                             PARA TASAS FRACCIONARIAS.         *         
000390*    19/11/99  AI    RWD-112  SIN IMPACTO - REVISADO PARA EL    *         
000400*                             AJUSTE AL 2000 (SIN FECHAS AQUI). *         
000410*    14/02/03  MR    RWD-129  TOPE EN CERO NO ES "SIN TOPE": EL *         
000420*                             DESCUENTO QUEDA EN CERO.          *         
000430*    30/09/04  MR    RWD-133  SE DOCUMENTA EL CASO DE MONTO O   *         
000440*                             VALOR NEGATIVO A PEDIDO DE         *        
000450*                             AUDITORIA INTERNA DEL BANCO.       *        
000460*    11/07/06  VN    RWD-145  RECOMPILADO SIN CAMBIOS DE LOGICA *         
000470*                             TRAS LA MIGRACION DE COMPILADOR   *         
000480*                             COBOL DEL MAINFRAME CENTRAL.      *         
000490*    03/04/08  VN    RWD-158  REVISION DE RUTINA POR PEDIDO DE  *         
000500*                             RIESGOS: SE CONFIRMA QUE EL TOPE  *         
000510*                             SIEMPRE LIMITA EL RESULTADO.      *         
000520*    16/11/09  SK    RWD-167  SE ACTUALIZA EL COMENTARIO DE     *         
000530*                             ENCABEZADO TRAS LA REVISION DE    *         
000540*                             NORMAS INTERNAS DE DOCUMENTACION. *         
000550*    21/05/12  MR    RWD-182  REVISION ANUAL DE RUTINAS DE      *         
000560*                             DESCUENTO - SIN CAMBIOS, SE DEJA  *         
000570*                             CONSTANCIA PARA LA AUDITORIA.     *         
000580******************************************************************        
000590 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. RWDDISCP.                                                    
000610 AUTHOR. S. KHANNA.                                                       
000620 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000630 DATE-WRITTEN. 09/11/1992.                                                
000640 DATE-COMPILED.                                                           
000650 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000660*----------------------------------------------------------------*        
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM.                                                  
000710                                                                          
000720*----------------------------------------------------------------*        
000730*    AREA DE TRABAJO.  NO HAY ARCHIVOS NI TABLAS; SOLO LOS       *        
000740*    ACUMULADORES NECESARIOS PARA EL CALCULO Y SUS REDEFINES     *        
000750*    DE DIAGNOSTICO (PARA VOLCAR EL CAMPO EN HEXA/ALFA DESDE     *        
000760*    UN DUMP CUANDO HAY QUE INVESTIGAR UN RESULTADO RARO).       *        
000770*----------------------------------------------------------------*        
000780 DATA DIVISION.                                                           
000790 WORKING-STORAGE SECTION.                                                 
000800 77 WS-DESC-CALCULADO                PIC S9(7)V99 VALUE ZERO.             
000810 77 WS-CNT-LLAMADAS                  PIC S9(07) COMP VALUE ZERO.          
000820                                                                          
000830*    REDEFINE DE DIAGNOSTICO DEL RESULTADO (RWD-167).                     
000840 01 WS-DESC-CALCULADO-R REDEFINES WS-DESC-CALCULADO                       
000850                                   PIC X(09).                             
000860 01 WS-AREA-TRABAJO.                                                      
000870    05 WS-MONTO-TRABAJO              PIC S9(7)V99.                        
000880    05 WS-TOPE-TRABAJO               PIC S9(7)V99.                        
000890*    REDEFINE DE DIAGNOSTICO DEL PAR MONTO/TOPE.                          
000900 01 WS-AREA-TRABAJO-R REDEFINES WS-AREA-TRABAJO.                          
000910    05 WS-MONTO-TOPE-ALFA            PIC X(18).                           
000920 01 WS-VALOR-TRABAJO                 PIC S9(5)V9999 VALUE ZERO.           
000930*    REDEFINE DE DIAGNOSTICO DE LA TASA PORCENTUAL (RWD-091).             
000940 01 WS-VALOR-TRABAJO-R REDEFINES WS-VALOR-TRABAJO                         
000950                                   PIC X(09).                             
000960                                                                          
000970*----------------------------------------------------------------*        
000980*    LINKAGE.  LK-MONTO ES EL IMPORTE DEL CONSUMO, LK-VALOR ES   *        
000990*    LA TASA PORCENTUAL DE LA OFERTA (YA EXPRESADA EN FRACCION,  *        
001000*    NO EN PUNTOS PORCENTUALES) Y LK-TOPE ES EL DESCUENTO        *        
001010*    MAXIMO QUE RWDMAIN TOMO DE LA TABLA DE OFERTAS.             *        
001020*----------------------------------------------------------------*        
001030 LINKAGE SECTION.                                                         
001040 01 LK-ENTRADA.                                                           
001050    05 LK-MONTO                      PIC S9(7)V99.                        
001060    05 LK-VALOR                      PIC S9(5)V9999.                      
001070    05 LK-TOPE                       PIC S9(7)V99.                        
001080 01 LK-SALIDA.                                                            
001090    05 LK-RESULTADO                  PIC S9(7)V99.                        
001100                                                                          
001110*----------------------------------------------------------------*        
001120*    CUERPO PRINCIPAL.  UNICO PUNTO DE ENTRADA DEL MODULO;       *        
001130*    DELEGA TODO EL TRABAJO EN EL PARRAFO 1000 Y VUELVE A        *        
001140*    QUIEN LO LLAMO SIN TOCAR NADA MAS DEL LINKAGE.              *        
001150*----------------------------------------------------------------*        
001160 PROCEDURE DIVISION USING LK-ENTRADA LK-SALIDA.                           
001170*----------------------------------------------------------------*        
001180                                                                          
001190     PERFORM 1000-CALCULAR-DESCUENTO                                      
001200        THRU 1000-CALCULAR-DESCUENTO-FIN.                                 
001210                                                                          
001220     GOBACK.                                                              
001230                                                                          
001240*----------------------------------------------------------------*        
001250*    1000-CALCULAR-DESCUENTO.                                   *         
001260*    APLICA LA FORMULA DE DESCUENTO PORCENTUAL Y LUEGO LAS DOS  *         
001270*    REGLAS DE BORDE QUE EXIGE LA ESPECIFICACION DE OFERTAS:    *         
001280*    (A) EL RESULTADO NUNCA SUPERA EL TOPE, SIN IMPORTAR SI EL  *         
001290*        TOPE ES POSITIVO O CERO (RWD-129), Y                  *          
001300*    (B) EL RESULTADO NUNCA ES NEGATIVO, AUNQUE EL MONTO O LA   *         
001310*        TASA HAYAN LLEGADO EN NEGATIVO POR UN ERROR AGUAS      *         
001320*        ARRIBA (RWD-133).                                     *          
001330*----------------------------------------------------------------*        
001340 1000-CALCULAR-DESCUENTO.                                                 
001350                                                                          
001360*    CONTADOR DE LLAMADAS PARA EL LOG DE AUDITORIA (RWD-083).             
001370     ADD 1 TO WS-CNT-LLAMADAS.                                            
001380                                                                          
001390*    DESCUENTO BRUTO = MONTO DEL CONSUMO POR LA TASA DE LA                
001400*    OFERTA, REDONDEADO AL CENTAVO MAS CERCANO (RWD-070).                 
001410     COMPUTE WS-DESC-CALCULADO ROUNDED =                          170394  
001420             LK-MONTO * LK-VALOR.                                         
001430                                                                          
001440*    REGLA DEL TOPE: SI EL BRUTO SUPERA EL TOPE DE LA OFERTA,             
001450*    SE LO BAJA AL TOPE.  UN TOPE EN CERO DEJA EL DESCUENTO EN            
001460*    CERO, NO "SIN LIMITE" (RWD-129, VER HISTORIAL).                      
001470     IF WS-DESC-CALCULADO > LK-TOPE                               140203  
001480        MOVE LK-TOPE TO WS-DESC-CALCULADO                                 
001490     END-IF.                                                              
001500                                                                          
001510*    REGLA DE NO NEGATIVIDAD: UN DESCUENTO NUNCA PUEDE QUEDAR             
001520*    POR DEBAJO DE CERO (RWD-133).                                        
001530     IF WS-DESC-CALCULADO < 0                                             
001540        MOVE ZERO TO WS-DESC-CALCULADO                                    
001550     END-IF.                                                              
001560                                                                          
001570     MOVE WS-DESC-CALCULADO TO LK-RESULTADO.                              
001580                                                                          
001590 1000-CALCULAR-DESCUENTO-FIN.                                             
001600     EXIT.                                                                
001610                                                                          
001620*----------------------------------------------------------------*        
001630 END PROGRAM RWDDISCP.                                                    
