000100*----------------------------------------------------------------*        
000110*    RECOREC.CPY                                                 *        
000120*    LAYOUT DE LA RECOMENDACION DE SALIDA (RECOMMENDATION)       *        
000130*    REASON: 'DYNAMIC RATE NN.NN%' O 'FUENTE:CANAL' O           *         
000140*    'SPLIT VIA ...' SEGUN LA REGLA QUE GANO LA COMPARACION.     *        
000150*    ANCHO REAL 80.                                              *        
000160*----------------------------------------------------------------*        
000170 01 RC-RECOMMENDATION-RECORD.                                             
000180    05 RC-CARD-ID                    PIC X(10).                           
000190    05 RC-AMOUNT                     PIC S9(7)V99.                        
000200    05 RC-SAVINGS                    PIC S9(7)V99.                        
000210    05 RC-REASON                     PIC X(40).                           
000220    05 FILLER                        PIC X(12).                           
