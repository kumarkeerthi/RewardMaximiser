000100*----------------------------------------------------------------*        
000110*    REFRLOG.CPY                                                 *        
000120*    LAYOUT DEL LOG DE REFRESCO DE OFERTAS (REFRESH-LOG)         *        
000130*    STATUS 'OK' O 'FAILED'; DETAIL 'OFFERS=NNNN' O EL TEXTO     *        
000140*    DE ERROR QUE IMPIDIO LEER LA FUENTE.                        *        
000150*    ANCHO REAL 60.                                              *        
000160*----------------------------------------------------------------*        
000170 01 RL-REFRESH-LOG-RECORD.                                                
000180    05 RL-SOURCE                     PIC X(10).                           
000190    05 RL-STATUS                     PIC X(08).                           
000200       88 RL-STATUS-OK                     VALUE 'OK'.                    
000210       88 RL-STATUS-FAILED                 VALUE 'FAILED'.                
000220    05 RL-DETAIL                     PIC X(40).                           
000230    05 FILLER                        PIC X(02).                           
