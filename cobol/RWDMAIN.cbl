000100******************************************************************        
000110* PROGRAM-ID. RWDMAIN.                                                    
000120* AUTHOR.     P. DESHPANDE.                                               
000130* INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                        
000140* DATE-WRITTEN. 11/02/1987.                                               
000150* DATE-COMPILED.                                                          
000160* SECURITY.   UNCLASSIFIED - INTERNAL BATCH USE ONLY.                     
000170******************************************************************        
000180*    RWDMAIN - MOTOR DE RECOMENDACION DE TARJETA (REWARD         *        
000190*    MAXIMISER).  DADA UNA COMPRA PROPUESTA, DETERMINA QUE       *        
000200*    TARJETA -O REPARTO DE TARJETAS- RINDE EL MAYOR AHORRO,      *        
000210*    Y POR QUE.  TAMBIEN ACUMULA EL GASTO MENSUAL POR TARJETA    *        
000220*    SOBRE EL LIBRO MAYOR DE CONSUMOS (EXPENSE LEDGER) Y         *        
000230*    EMITE EL REPORTE RESUMEN DE LAS 3 MEJORES RECOMENDACIONES.  *        
000240******************************************************************        
000250*    HISTORIAL DE CAMBIOS                                       *         
000260*    FECHA     PROG  TICKET   DESCRIPCION                       *         
000270*    --------  ----  -------  -------------------------------- *          
000280*    11/02/87  PD    RWD-001  VERSION INICIAL.                  *         
000290*    03/09/88  PD    RWD-014  AGREGADA TABLA DE OFERTAS ACTIVAS.*         
000300*    22/01/90  AI    RWD-037  TOPE MENSUAL DE RECOMPENSA.       *         
000310*    14/06/91  AI    RWD-048  BONO POR META DE CONSUMO.         *         
000320*    09/11/92  SK    RWD-061  REPARTO 50/50 ENTRE TARJETAS.     *         
000330*    17/03/94  SK    RWD-070  RECARGO DE CUOTA ANUAL MENSUAL.   *         
000340*    25/08/95  MR    RWD-083  REPORTE RESUMEN EN TEXTO PLANO.   *         
000350*    12/12/96  MR    RWD-091  ORDEN ESTABLE EN EMPATE DE AHORRO.*         
000360*    30/04/98  PD    RWD-104  CATEGORIA/CANAL EN BLANCO POR     *         
000370*                             DEFECTO ('OTHER'/'ALL').          *         
000380*    19/11/99  AI    RWD-112  AJUSTE AL 2000: PERIODO PROCESO   *         
000390*                             A 6 DIGITOS (AAAAMM), VENTANA     *         
000400*                             DE SIGLO FIJA EN 20.              *         
000410*    06/07/01  SK    RWD-120  VALIDACION DE OFERTA POR CANAL.   *         
000420*    14/02/03  MR    RWD-129  REDONDEO A 2 DECIMALES EN TOPE.   *         
000430*    28/10/05  PD    RWD-140  LIMITE DE 200 TARJETAS EN TABLA.  *         
000440*    14/07/15  DS    RWD-201  SE AMPLIAN LOS COMENTARIOS DE     *         
000450*                             CADA PARRAFO Y DE LOS MOVE DE     *         
000460*                             CAMPOS TRAS LA AUDITORIA DE       *         
000470*                             DOCUMENTACION DEL AREA; SIN       *         
000480*                             CAMBIOS DE LOGICA.                *         
000490******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000510 PROGRAM-ID. RWDMAIN.                                                     
000520 AUTHOR. P. DESHPANDE.                                                    
000530 INSTALLATION. CARD SERVICES DIV - BATCH SYSTEMS.                         
000540 DATE-WRITTEN. 11/02/1987.                                                
000550 DATE-COMPILED.                                                           
000560 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                        
000570*----------------------------------------------------------------*        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610*    C01 PARA SALTO DE PAGINA SI ALGUN DIA ESTE RESUMEN SE                
000620*    MANDA A IMPRESORA EN LUGAR DE A UN ARCHIVO PLANO.                    
000630     C01 IS TOP-OF-FORM                                                   
000640     CLASS ALFABETICO IS 'A' THRU 'Z'                                     
000650*    UPSI-0 RESERVADO PARA UN MODO DE PRUEBA QUE PERMITIRIA               
000660*    CORRER SOLO CONTRA EL MAESTRO DE TARJETAS, SIN OFERTAS NI            
000670*    CONSUMOS; NO SE USA EN ESTA VERSION DEL PROGRAMA.                    
000680     UPSI-0 ON STATUS IS SW-MODO-PRUEBA-ON                                
000690            OFF STATUS IS SW-MODO-PRUEBA-OFF.                             
000700                                                                          
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730                                                                          
000740*    MAESTRO DE TARJETAS (BATCH FLOW RECOMMENDER, ENTRADA 1).             
000750     SELECT ENT-TARJETAS                                                  
000760         ASSIGN TO 'CARDS'                                                
000770         ORGANIZATION IS LINE SEQUENTIAL                                  
000780         FILE STATUS IS FS-TARJETAS.                                      
000790                                                                          
000800*    MAESTRO DE OFERTAS ACTIVAS (ENTRADA 2).                              
000810     SELECT ENT-OFERTAS                                                   
000820         ASSIGN TO 'OFFERS'                                               
000830         ORGANIZATION IS LINE SEQUENTIAL                                  
000840         FILE STATUS IS FS-OFERTAS.                                       
000850                                                                          
000860*    LIBRO MAYOR DE CONSUMOS, PARA EL TOPE MENSUAL (ENTRADA 3).           
000870     SELECT ENT-CONSUMOS                                                  
000880         ASSIGN TO 'EXPENSES'                                             
000890         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS FS-CONSUMOS.                                      
000910                                                                          
000920*    COLA DE TRANSACCIONES A RECOMENDAR (ENTRADA 4).                      
000930     SELECT ENT-TRANSACCIONES                                             
000940         ASSIGN TO 'TRANSACTIONS'                                         
000950         ORGANIZATION IS LINE SEQUENTIAL                                  
000960         FILE STATUS IS FS-TRANSAC.                                       
000970                                                                          
000980*    SALIDA 1: UNA RECOMENDACION POR RENGLON, PARA CONSUMO DE             
000990*    OTROS SISTEMAS (NO PARA LECTURA HUMANA).                             
001000     SELECT SAL-RECOMENDACIONES                                           
001010         ASSIGN TO 'RECOMMENDATIONS'                                      
001020         ORGANIZATION IS LINE SEQUENTIAL                                  
001030         FILE STATUS IS FS-RECOMEN.                                       
001040                                                                          
001050*    SALIDA 2: REPORTE RESUMEN EN TEXTO PLANO (RWD-083), PARA             
001060*    LECTURA HUMANA U OPERACION.                                          
001070     SELECT SAL-SUMARIO                                                   
001080         ASSIGN TO 'SUMMARY-REPORT'                                       
001090         ORGANIZATION IS LINE SEQUENTIAL                                  
001100         FILE STATUS IS FS-SUMARIO.                                       
001110                                                                          
001120*----------------------------------------------------------------*        
001130 DATA DIVISION.                                                           
001140 FILE SECTION.                                                            
001150                                                                          
001160*    LAYOUT DE TARJETA COMPARTIDO CON RWDCSYNC (EL PROGRAMA QUE           
001170*    MANTIENE ESTE MISMO MAESTRO).                                        
001180 FD ENT-TARJETAS.                                                         
001190     COPY CARDREC.                                                        
001200                                                                          
001210*    LAYOUT DE OFERTA COMPARTIDO CON RWDOFREF (EL PROGRAMA QUE            
001220*    CONSOLIDA LAS FUENTES BANK Y SOCIAL EN ESTE MAESTRO).                
001230 FD ENT-OFERTAS.                                                          
001240     COPY OFFERREC.                                                       
001250                                                                          
001260 FD ENT-CONSUMOS.                                                         
001270     COPY EXPENSE.                                                        
001280                                                                          
001290 FD ENT-TRANSACCIONES.                                                    
001300     COPY TRANREC.                                                        
001310                                                                          
001320*    LAYOUT DE SALIDA PARA OTROS SISTEMAS (VER COPYBOOK PARA EL           
001330*    DETALLE CAMPO POR CAMPO).                                            
001340 FD SAL-RECOMENDACIONES.                                                  
001350     COPY RECOREC.                                                        
001360                                                                          
001370*    EL REPORTE RESUMEN SE ARMA RENGLON POR RENGLON EN WORKING-           
001380*    STORAGE (COPY SUMMRPT MAS ABAJO) Y SE VUELCA ACA TAL CUAL.           
001390 FD SAL-SUMARIO.                                                          
001400 01 WS-REG-SUMARIO                   PIC X(100).                          
001410                                                                          
001420*----------------------------------------------------------------*        
001430 WORKING-STORAGE SECTION.                                                 
001440*----------------------------------------------------------------*        
001450*    LINEAS DE SALIDA DEL RESUMEN (SUMMARY-REPORT)               *        
001460*----------------------------------------------------------------*        
001470     COPY SUMMRPT.                                                        
001480                                                                          
001490*----------------------------------------------------------------*        
001500*    ESTADOS DE ARCHIVO                                          *        
001510*----------------------------------------------------------------*        
001520 01 WS-FILE-STATUS.                                                       
001530*    MAESTRO DE TARJETAS (ENT-TARJETAS / CARDS).                          
001540    05 FS-TARJETAS                   PIC X(02).                           
001550       88 FS-TARJETAS-OK                   VALUE '00'.                    
001560       88 FS-TARJETAS-EOF                  VALUE '10'.                    
001570       88 FS-TARJETAS-NFD                  VALUE '35'.                    
001580*    MAESTRO DE OFERTAS ACTIVAS (ENT-OFERTAS / OFFERS).                   
001590    05 FS-OFERTAS                    PIC X(02).                           
001600       88 FS-OFERTAS-OK                    VALUE '00'.                    
001610       88 FS-OFERTAS-EOF                   VALUE '10'.                    
001620       88 FS-OFERTAS-NFD                   VALUE '35'.                    
001630*    LIBRO MAYOR DE CONSUMOS (ENT-CONSUMOS / EXPENSES).                   
001640    05 FS-CONSUMOS                   PIC X(02).                           
001650       88 FS-CONSUMOS-OK                   VALUE '00'.                    
001660       88 FS-CONSUMOS-EOF                  VALUE '10'.                    
001670       88 FS-CONSUMOS-NFD                  VALUE '35'.                    
001680*    COLA DE TRANSACCIONES A RECOMENDAR (ENT-TRANSACCIONES).              
001690    05 FS-TRANSAC                    PIC X(02).                           
001700       88 FS-TRANSAC-OK                    VALUE '00'.                    
001710       88 FS-TRANSAC-EOF                   VALUE '10'.                    
001720       88 FS-TRANSAC-NFD                   VALUE '35'.                    
001730*    SALIDA DE RECOMENDACIONES (SAL-RECOMENDACIONES); SOLO SE             
001740*    ABRE OUTPUT, NO NECESITA CONDICION DE EOF NI DE NO-FOUND.            
001750    05 FS-RECOMEN                    PIC X(02).                           
001760       88 FS-RECOMEN-OK                    VALUE '00'.                    
001770*    REPORTE RESUMEN EN TEXTO PLANO (SAL-SUMARIO, RWD-083).               
001780    05 FS-SUMARIO                    PIC X(02).                           
001790       88 FS-SUMARIO-OK                    VALUE '00'.                    
001800                                                                          
001810*----------------------------------------------------------------*        
001820*    FECHA DE PROCESO (PERIODO AAAAMM CORRIENTE)                 *        
001830*----------------------------------------------------------------*        
001840 01 WS-FECHA-SISTEMA                 PIC 9(06).                           
001850*    REDEFINE PARA DESARMAR LA FECHA DEL SISTEMA (AAMMDD) EN              
001860*    SUS TRES COMPONENTES SIN TENER QUE HACER ARITMETICA.                 
001870 01 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                        
001880    05 WS-SIS-AA                     PIC 9(02).                           
001890    05 WS-SIS-MM                     PIC 9(02).                           
001900    05 WS-SIS-DD                     PIC 9(02).                           
001910*    AAAA DE 4 DIGITOS ARMADO EN 1000 CON VENTANA DE SIGLO                
001920*    FIJA EN 20 (RWD-112, AJUSTE AL 2000).                                
001930 01 WS-SIS-AAAA                      PIC 9(04) VALUE ZEROES.              
001940*    PERIODO DE PROCESO (AAAAMM) CONTRA EL QUE SE FILTRA EL               
001950*    LIBRO MAYOR DE CONSUMOS EN 1500.                                     
001960 01 WS-PERIODO-PROCESO               PIC 9(06) VALUE ZEROES.              
001970                                                                          
001980*----------------------------------------------------------------*        
001990*    TABLA DE TARJETAS EN MEMORIA (MAESTRO CARGADO)              *        
002000*----------------------------------------------------------------*        
002010*    CUANTAS TARJETAS HAY CARGADAS EN LA TABLA AHORA MISMO.               
002020 77 WS-TB-CARDS-CNT                  PIC S9(04) COMP VALUE ZERO.          
002030*    TOPE DE LA TABLA EN MEMORIA (RWD-140); NO ES EL TOPE DE              
002040*    RECOMPENSA DE NINGUNA TARJETA, ES UN LIMITE DE CAPACIDAD.            
002050 77 WS-TB-CARDS-MAX                  PIC S9(04) COMP                      
002060                                      VALUE 200.                          
002070*    SUBINDICE DE USO GENERAL PARA RECORRER LOS TRES CASILLEROS           
002080*    DE MULTIPLICADOR (CATEGORIA/CANAL/COMERCIO) DE UNA TARJETA.          
002090 77 WS-SUB1                          PIC S9(04) COMP VALUE ZERO.          
002100 01 WS-TABLA-TARJETAS.                                                    
002110    05 WS-TB-CARDS OCCURS 1 TO 200 TIMES                          281005  
002120          DEPENDING ON WS-TB-CARDS-CNT                                    
002130          INDEXED BY IDX-CARD.                                            
002140*       IDENTIFICACION Y DATOS FIJOS DE LA TARJETA (MAESTRO).             
002150       10 WS-TB-CARD-ID              PIC X(10).                           
002160       10 WS-TB-BANK                 PIC X(20).                           
002170       10 WS-TB-NETWORK              PIC X(10).                           
002180*       TASA BASE Y TOPE MENSUAL DE RECOMPENSA (RWD-037).                 
002190       10 WS-TB-REWARD-RATE          PIC S9V9999.                         
002200       10 WS-TB-MONTHLY-CAP          PIC S9(7)V99.                        
002210*       HASTA 3 MULTIPLICADORES POR CATEGORIA DE COMERCIO;                
002220*       GANA EL MAYOR QUE APLIQUE (VER 2252).                             
002230       10 WS-TB-CAT-MULT OCCURS 3 TIMES.                                  
002240          15 WS-TB-CAT-NAME          PIC X(12).                           
002250          15 WS-TB-CAT-RATE          PIC S9V9999.                         
002260*       HASTA 3 MULTIPLICADORES POR CANAL (ONLINE/IN-STORE).              
002270       10 WS-TB-CHAN-MULT OCCURS 3 TIMES.                                 
002280          15 WS-TB-CHAN-NAME         PIC X(12).                           
002290          15 WS-TB-CHAN-RATE         PIC S9V9999.                         
002300*       HASTA 3 MULTIPLICADORES POR COMERCIO PUNTUAL.                     
002310       10 WS-TB-MERCH-MULT OCCURS 3 TIMES.                                
002320          15 WS-TB-MERCH-NAME        PIC X(15).                           
002330          15 WS-TB-MERCH-RATE        PIC S9V9999.                         
002340*       CUOTA ANUAL (RWD-070) Y BONO POR META DE CONSUMO                  
002350*       (RWD-048) DE ESTA TARJETA.                                        
002360       10 WS-TB-ANNUAL-FEE           PIC S9(7)V99.                        
002370       10 WS-TB-MILESTONE-SPEND      PIC S9(7)V99.                        
002380       10 WS-TB-MILESTONE-BONUS      PIC S9(7)V99.                        
002390*       GASTO ACUMULADO DEL MES EN CURSO, CARGADO DESDE EL                
002400*       LIBRO MAYOR DE CONSUMOS EN 1500.                                  
002410       10 WS-TB-GASTO-MES            PIC S9(7)V99.                        
002420                                                                          
002430*----------------------------------------------------------------*        
002440*    TABLA DE OFERTAS ACTIVAS EN MEMORIA                         *        
002450*----------------------------------------------------------------*        
002460*    CUANTAS OFERTAS ACTIVAS HAY CARGADAS EN LA TABLA AHORA.              
002470 77 WS-TB-OFERTAS-CNT                PIC S9(04) COMP VALUE ZERO.          
002480 01 WS-TABLA-OFERTAS.                                                     
002490    05 WS-TB-OFERTAS OCCURS 1 TO 500 TIMES                                
002500          DEPENDING ON WS-TB-OFERTAS-CNT                                  
002510          INDEXED BY IDX-OFERTA.                                          
002520*       A QUE TARJETA Y COMERCIO APLICA LA OFERTA, Y EN QUE               
002530*       CANAL ('ALL' SI ES CUALQUIER CANAL, RWD-120).                     
002540       10 WS-TB-OF-CARD-ID           PIC X(10).                           
002550       10 WS-TB-OF-MERCHANT          PIC X(15).                           
002560       10 WS-TB-OF-CHANNEL           PIC X(12).                           
002570*       TIPO DE OFERTA ('PERCENT' O 'FLAT') Y SU VALOR; EL                
002580*       TIPO DECIDE SI 2255 LLAMA A RWDDISCP O A RWDDISCF.                
002590       10 WS-TB-OF-TIPO              PIC X(08).                           
002600       10 WS-TB-OF-VALOR             PIC S9(5)V9999.                      
002610*       GASTO MINIMO PARA QUE LA OFERTA APLIQUE Y TOPE MAXIMO             
002620*       DE DESCUENTO QUE PUEDE OTORGAR.                                   
002630       10 WS-TB-OF-MIN-SPEND         PIC S9(7)V99.                        
002640       10 WS-TB-OF-MAX-DESC          PIC S9(7)V99.                        
002650*       ORIGEN DE LA OFERTA (BANK/SOCIAL, VER RWDOFREF), SOLO             
002660*       PARA TRAZABILIDAD EN EL MOTIVO DEL RANKING.                       
002670       10 WS-TB-OF-SOURCE            PIC X(10).                           
002680                                                                          
002690*----------------------------------------------------------------*        
002700*    TABLA DE RANKING (RESULTADO DEL CALCULO POR TARJETA)        *        
002710*----------------------------------------------------------------*        
002720 01 WS-TABLA-RANKING.                                                     
002730    05 WS-RK-ENTRY OCCURS 1 TO 200 TIMES                                  
002740          DEPENDING ON WS-TB-CARDS-CNT                                    
002750          INDEXED BY IDX-RANK.                                            
002760*       UN CASILLERO POR TARJETA: CUANTO AHORRA, POR QUE (EL              
002770*       MOTIVO QUE TERMINA EN EL ARCHIVO DE SALIDA) Y SOBRE               
002780*       QUE MONTO SE CALCULO.  SE ARMA EN 2210, SE ORDENA EN              
002790*       2300 Y SE GRABA EN 2420 O 2450 SEGUN EL MODO.                     
002800       10 WS-RK-CARD-ID              PIC X(10).                           
002810       10 WS-RK-AHORRO               PIC S9(7)V99.                        
002820       10 WS-RK-MOTIVO               PIC X(40).                           
002830       10 WS-RK-MONTO                PIC S9(7)V99.                        
002840                                                                          
002850*    CASILLERO TEMPORAL PARA EL INTERCAMBIO DE LA BURBUJA                 
002860*    (2320); MISMO LAYOUT QUE WS-RK-ENTRY, CAMPO POR FILLER.              
002870 01 WS-RK-ENTRY-TEMP.                                                     
002880    05 FILLER                        PIC X(10).                           
002890    05 FILLER                        PIC S9(7)V99.                        
002900    05 FILLER                        PIC X(40).                           
002910    05 FILLER                        PIC S9(7)V99.                        
002920                                                                          
002930 01 WS-SW-HUBO-CAMBIO                PIC X(01) VALUE 'N'.                 
002940    88 WS-HUBO-CAMBIO                      VALUE 'Y'.                     
002950    88 WS-NO-HUBO-CAMBIO                   VALUE 'N'.                     
002960                                                                          
002970*----------------------------------------------------------------*        
002980*    DATOS DE LA TRANSACCION (SOLICITUD DE RECOMENDACION)        *        
002990*----------------------------------------------------------------*        
003000 01 WS-TRANSACCION-ACTUAL.                                                
003010*    COMERCIO/CANAL/CATEGORIA YA NORMALIZADOS POR 2100 (EN                
003020*    MAYUSCULAS, CON LOS DEFAULTS DE RWD-104 APLICADOS).                  
003030    05 WS-TRN-MERCHANT               PIC X(15).                           
003040    05 WS-TRN-CHANNEL                PIC X(12).                           
003050    05 WS-TRN-CATEGORY               PIC X(12).                           
003060    05 WS-TRN-AMOUNT                 PIC S9(7)V99.                        
003070*    'Y' PIDE REPARTO 50/50 (2450); CUALQUIER OTRO VALOR PIDE             
003080*    EL RANKING NORMAL DE LAS 3 MEJORES (2420).                           
003090    05 WS-TRN-SPLIT-FLAG             PIC X(01).                           
003100       88 WS-TRN-ARMAR-SPLIT               VALUE 'Y'.                     
003110                                                                          
003120*----------------------------------------------------------------*        
003130*    CAMPOS DE TRABAJO DEL CALCULO DE AHORRO POR TARJETA         *        
003140*----------------------------------------------------------------*        
003150 01 WS-CALCULO-TARJETA.                                                   
003160*    MONTO SOBRE EL QUE SE ESTA CALCULANDO (TOTAL EN EL                   
003170*    RANKING, ASIGNADO EN EL REPARTO - VER 2210 Y 2455).                  
003180    05 WS-CUR-MONTO                  PIC S9(7)V99.                        
003190*    REDEFINE DE DIAGNOSTICO: PERMITE VOLCAR EL MONTO EN                  
003200*    ALFA/HEXA DESDE UN DUMP SI UN RESULTADO PARECE ERRONEO.              
003210    05 WS-CUR-MONTO-R REDEFINES WS-CUR-MONTO                              
003220                                      PIC X(09).                          
003230*    SALDO DISPONIBLE DEL TOPE MENSUAL (2251).                            
003240    05 WS-CUR-CAP-LEFT               PIC S9(7)V99.                        
003250*    TASA EFECTIVA DESPUES DE APLICAR MULTIPLICADORES (2252).             
003260    05 WS-CUR-TASA                   PIC S9V9999.                         
003270*    REDEFINE DE DIAGNOSTICO DE LA TASA EFECTIVA.                         
003280    05 WS-CUR-TASA-R REDEFINES WS-CUR-TASA                                
003290                                      PIC X(05).                          
003300*    TASA EN PUNTOS PORCENTUALES (PARA EL MOTIVO DINAMICO                 
003310*    DE 2255-ARMAR-MOTIVO-DINAMICO) Y SU EDICION PARA REPORTE.            
003320    05 WS-CUR-TASA-PCT               PIC S9(03)V99.                       
003330    05 WS-CUR-TASA-PCT-ED            PIC ZZ9.99.                          
003340*    COMPONENTES DEL AHORRO NETO, SUMADOS EN 2257.                        
003350    05 WS-CUR-BASE-REWARD            PIC S9(7)V99.                        
003360    05 WS-CUR-BONO-MILESTONE         PIC S9(7)V99.                        
003370    05 WS-CUR-MEJOR-OFERTA           PIC S9(7)V99.                        
003380    05 WS-CUR-MOTIVO-OFERTA          PIC X(40).                           
003390    05 WS-CUR-RECARGO-ANUAL          PIC S9(7)V99.                        
003400*    RESULTADO FINAL Y SU MOTIVO, YA LISTOS PARA EL RANKING.              
003410    05 WS-CUR-AHORRO                 PIC S9(7)V99.                        
003420    05 WS-CUR-MOTIVO                 PIC X(40).                           
003430                                                                          
003440*----------------------------------------------------------------*        
003450*    LINKAGE DE TRABAJO PARA LOS EVALUADORES DE DESCUENTO        *        
003460*----------------------------------------------------------------*        
003470*    MISMO LAYOUT QUE LK-ENTRADA/LK-SALIDA DE RWDDISCP Y                  
003480*    RWDDISCF, PARA QUE EL CALL SIRVA PARA CUALQUIERA DE LOS              
003490*    DOS SIN ARMAR UN LINKAGE DISTINTO POR TIPO DE OFERTA.                
003500 01 WS-CALL-ENTRADA.                                                      
003510    05 WS-CALL-MONTO                 PIC S9(7)V99.                        
003520    05 WS-CALL-VALOR                 PIC S9(5)V9999.                      
003530    05 WS-CALL-TOPE                  PIC S9(7)V99.                        
003540 01 WS-CALL-SALIDA.                                                       
003550    05 WS-CALL-RESULTADO             PIC S9(7)V99.                        
003560                                                                          
003570*----------------------------------------------------------------*        
003580*    CAMPOS DE TRABAJO DEL REPARTO 50/50 (SPLIT)                 *        
003590*----------------------------------------------------------------*        
003600*    CUANTO FALTA REPARTIR TODAVIA (ARRANCA EN EL MONTO TOTAL).           
003610 77 WS-REMANENTE                     PIC S9(7)V99 VALUE ZERO.             
003620*    MITAD DEL MONTO ORIGINAL DE LA TRANSACCION (50/50).                  
003630 77 WS-MITAD                         PIC S9(7)V99 VALUE ZERO.             
003640*    LO QUE SE LE ASIGNA A LA TARJETA EN TURNO EN 2455.                   
003650 77 WS-ASIGNADO                      PIC S9(7)V99 VALUE ZERO.             
003660*    CUANTOS RENGLONES DE SALIDA LLEVA ESTA TRANSACCION, TANTO            
003670*    EN MODO RANKING (2420) COMO EN MODO REPARTO (2450).                  
003680 77 WS-CONT-SALIDA                   PIC S9(04) COMP VALUE ZERO.          
003690*    EL RANKING NUNCA GRABA MAS DE 3 TARJETAS (2420).                     
003700 77 WS-CONT-SALIDA-MAX               PIC S9(04) COMP VALUE 3.             
003710                                                                          
003720*----------------------------------------------------------------*        
003730*    CONTADORES GENERALES DEL PROGRAMA                           *        
003740*----------------------------------------------------------------*        
003750 01 WS-CONTADORES.                                                        
003760    05 WS-CNT-TRANSAC                PIC S9(06) COMP VALUE ZERO.          
003770    05 WS-CNT-RECOMEN                PIC S9(06) COMP VALUE ZERO.          
003780    05 WS-CNT-GASTOS-APLIC           PIC S9(06) COMP VALUE ZERO.          
003790                                                                          
003800*----------------------------------------------------------------*        
003810*    CAMPO DE TRABAJO PARA MAYUSCULIZAR (INSPECT CONVERTING)     *        
003820*----------------------------------------------------------------*        
003830 01 WS-MINUSCULAS                                                         
003840              PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.               
003850 01 WS-MAYUSCULAS                                                         
003860              PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
003870                                                                          
003880*----------------------------------------------------------------*        
003890 PROCEDURE DIVISION.                                                      
003900*----------------------------------------------------------------*        
003910*    CUERPO PRINCIPAL: ARRANQUE (CARGA DE TABLAS EN MEMORIA),             
003920*    UN PASE POR LA COLA DE TRANSACCIONES, CIERRE, Y UN                   
003930*    RESUMEN DE CONTROL POR CONSOLA AL TERMINAR LA CORRIDA.               
003940*----------------------------------------------------------------*        
003950                                                                          
003960     PERFORM 1000-INICIAR-PROGRAMA                                        
003970        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
003980                                                                          
003990     PERFORM 2000-PROCESAR-PROGRAMA                                       
004000        THRU 2000-PROCESAR-PROGRAMA-FIN                                   
004010       UNTIL FS-TRANSAC-EOF.                                              
004020                                                                          
004030     PERFORM 3000-FINALIZAR-PROGRAMA                                      
004040        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
004050                                                                          
004060*    TOTALES DE CONTROL PARA EL OPERADOR DEL JOB; NO VAN AL               
004070*    REPORTE RESUMEN, SOLO A LA CONSOLA/LOG DEL JOB.                      
004080     DISPLAY 'RWDMAIN - TRANSACCIONES LEIDAS : ' WS-CNT-TRANSAC.          
004090     DISPLAY 'RWDMAIN - RECOMENDACIONES ESCR. : ' WS-CNT-RECOMEN.         
004100                                                                          
004110     STOP RUN.                                                            
004120                                                                          
004130*----------------------------------------------------------------*        
004140*    1000-INICIAR-PROGRAMA - ABRE ARCHIVOS, FIJA EL PERIODO DE            
004150*    PROCESO DESDE LA FECHA DEL SISTEMA Y CARGA LAS TRES TABLAS           
004160*    EN MEMORIA (TARJETAS, OFERTAS, GASTO DEL MES) ANTES DE               
004170*    EMPEZAR A LEER TRANSACCIONES.                                        
004180*----------------------------------------------------------------*        
004190 1000-INICIAR-PROGRAMA.                                                   
004200                                                                          
004210     PERFORM 1100-ABRIR-ARCHIVOS                                          
004220        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
004230                                                                          
004240*    PERIODO DE PROCESO = AAAAMM DE HOY.  VENTANA DE SIGLO FIJA           
004250*    EN 20 DESDE EL AJUSTE AL 2000 (RWD-112): ESTE PROGRAMA NO            
004260*    VA A SEGUIR CORRIENDO DESPUES DEL SIGLO 21.                          
004270     ACCEPT WS-FECHA-SISTEMA FROM DATE.                                   
004280     COMPUTE WS-SIS-AAAA = WS-SIS-AA + 2000.                      191199  
004290     COMPUTE WS-PERIODO-PROCESO =                                 191199  
004300             (WS-SIS-AAAA * 100) + WS-SIS-MM.                     191199  
004310                                                                          
004320     PERFORM 1300-CARGAR-TARJETAS                                         
004330        THRU 1300-CARGAR-TARJETAS-FIN.                                    
004340                                                                          
004350     PERFORM 1400-CARGAR-OFERTAS                                          
004360        THRU 1400-CARGAR-OFERTAS-FIN.                                     
004370                                                                          
004380*    EL GASTO DEL MES DEPENDE DEL PERIODO DE PROCESO RECIEN               
004390*    FIJADO; POR ESO ESTE PASO VA DESPUES DEL CALCULO DE ARRIBA.          
004400     PERFORM 1500-ACUMULAR-CONSUMOS                                       
004410        THRU 1500-ACUMULAR-CONSUMOS-FIN.                                  
004420                                                                          
004430 1000-INICIAR-PROGRAMA-FIN.                                               
004440     EXIT.                                                                
004450                                                                          
004460*----------------------------------------------------------------*        
004470*    1100-ABRIR-ARCHIVOS - ABRE LOS 4 ARCHIVOS DE ENTRADA Y LOS  *        
004480*    2 DE SALIDA.  SI EL MAESTRO DE TARJETAS O EL ARCHIVO DE     *        
004490*    TRANSACCIONES NO ABREN, EL PROGRAMA NO TIENE SENTIDO DE     *        
004500*    CORRER Y SE DETIENE DE INMEDIATO (LOS DEMAS ARCHIVOS SON    *        
004510*    MENOS CRITICOS Y SE TOLERAN EN BLANCO).                     *        
004520*----------------------------------------------------------------*        
004530 1100-ABRIR-ARCHIVOS.                                                     
004540                                                                          
004550*    ENTRADA: MAESTRO DE TARJETAS, OFERTAS, LIBRO MAYOR DE                
004560*    CONSUMOS Y COLA DE TRANSACCIONES A RECOMENDAR.                       
004570     OPEN INPUT  ENT-TARJETAS                                             
004580                 ENT-OFERTAS                                              
004590                 ENT-CONSUMOS                                             
004600                 ENT-TRANSACCIONES.                                       
004610*    SALIDA: ARCHIVO DE RECOMENDACIONES (CONSUMO DE OTROS                 
004620*    SISTEMAS) Y REPORTE RESUMEN EN TEXTO PLANO (RWD-083).                
004630     OPEN OUTPUT SAL-RECOMENDACIONES                                      
004640                 SAL-SUMARIO.                                             
004650                                                                          
004660*    SIN MAESTRO DE TARJETAS NO HAY CONTRA QUE COMPARAR; SE               
004670*    ABORTA LA CORRIDA.                                                   
004680     IF NOT FS-TARJETAS-OK                                                
004690        DISPLAY 'ERROR AL ABRIR CARDS: ' FS-TARJETAS                      
004700        STOP RUN                                                          
004710     END-IF.                                                              
004720                                                                          
004730*    SIN TRANSACCIONES NO HAY NADA QUE RECOMENDAR; SE ABORTA              
004740*    LA CORRIDA.                                                          
004750     IF NOT FS-TRANSAC-OK                                                 
004760        DISPLAY 'ERROR AL ABRIR TRANSACTIONS: ' FS-TRANSAC                
004770        STOP RUN                                                          
004780     END-IF.                                                              
004790                                                                          
004800 1100-ABRIR-ARCHIVOS-FIN.                                                 
004810     EXIT.                                                                
004820                                                                          
004830*----------------------------------------------------------------*        
004840*    1300-CARGAR-TARJETAS - LEE EL MAESTRO DE TARJETAS Y ARMA    *        
004850*    LA TABLA EN MEMORIA (BATCH FLOW RECOMMENDER, PASO 1).       *        
004860*----------------------------------------------------------------*        
004870 1300-CARGAR-TARJETAS.                                                    
004880                                                                          
004890     PERFORM 1310-CARGAR-UNA-TARJETA                                      
004900        THRU 1310-CARGAR-UNA-TARJETA-FIN                                  
004910       UNTIL FS-TARJETAS-EOF.                                             
004920                                                                          
004930 1300-CARGAR-TARJETAS-FIN.                                                
004940     EXIT.                                                                
004950                                                                          
004960*    1310-CARGAR-UNA-TARJETA - LEE UN REGISTRO DEL MAESTRO; SI            
004970*    NO ES FIN Y HAY LUGAR EN LA TABLA (TOPE DE 200, RWD-140),            
004980*    LO CARGA.                                                            
004990 1310-CARGAR-UNA-TARJETA.                                                 
005000                                                                          
005010     READ ENT-TARJETAS.                                                   
005020                                                                          
005030*    UNA TARJETA DE MAS ALLA DEL TOPE SE IGNORA EN SILENCIO;              
005040*    EL MAESTRO NO DEBERIA SUPERAR LAS 200 EN ESTE SISTEMA.               
005050     IF NOT FS-TARJETAS-EOF                                               
005060        IF WS-TB-CARDS-CNT < WS-TB-CARDS-MAX                              
005070           ADD 1 TO WS-TB-CARDS-CNT                                       
005080           SET IDX-CARD TO WS-TB-CARDS-CNT                                
005090           PERFORM 1320-MOVER-TARJETA-A-TABLA                             
005100              THRU 1320-MOVER-TARJETA-A-TABLA-FIN                         
005110        END-IF                                                            
005120     END-IF.                                                              
005130                                                                          
005140 1310-CARGAR-UNA-TARJETA-FIN.                                             
005150     EXIT.                                                                
005160                                                                          
005170*    1320-MOVER-TARJETA-A-TABLA - COPIA UN REGISTRO DE CARDREC            
005180*    AL CASILLERO WS-TB-CARDS(IDX-CARD).  BANCO Y RED SE                  
005190*    MAYUSCULIZAN PARA QUE EL MATCH CONTRA LA TRANSACCION NO              
005200*    DEPENDA DE COMO VINO CARGADO EL MAESTRO.                             
005210 1320-MOVER-TARJETA-A-TABLA.                                              
005220                                                                          
005230*    MAYUSCULIZACION DE BANCO Y RED (VER BANNER ARRIBA).                  
005240     INSPECT CR-BANK    CONVERTING WS-MINUSCULAS TO                       
005250                                    WS-MAYUSCULAS.                        
005260     INSPECT CR-NETWORK CONVERTING WS-MINUSCULAS TO                       
005270                                    WS-MAYUSCULAS.                        
005280                                                                          
005290     MOVE CR-CARD-ID           TO WS-TB-CARD-ID(IDX-CARD).                
005300     MOVE CR-BANK              TO WS-TB-BANK(IDX-CARD).                   
005310     MOVE CR-NETWORK           TO WS-TB-NETWORK(IDX-CARD).                
005320     MOVE CR-REWARD-RATE       TO WS-TB-REWARD-RATE(IDX-CARD).            
005330     MOVE CR-MONTHLY-REWARD-CAP                                           
005340                            TO WS-TB-MONTHLY-CAP(IDX-CARD).               
005350                                                                          
005360*    LOS TRES MULTIPLICADORES (CATEGORIA, CANAL, COMERCIO)                
005370*    SE COPIAN CASILLERO A CASILLERO EN EL PARRAFO 1321.                  
005380     PERFORM 1321-MOVER-UN-CASILLERO                                      
005390        THRU 1321-MOVER-UN-CASILLERO-FIN                                  
005400       VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 3.                     
005410                                                                          
005420     MOVE CR-ANNUAL-FEE        TO WS-TB-ANNUAL-FEE(IDX-CARD).             
005430     MOVE CR-MILESTONE-SPEND                                              
005440                            TO WS-TB-MILESTONE-SPEND(IDX-CARD).           
005450     MOVE CR-MILESTONE-BONUS                                              
005460                            TO WS-TB-MILESTONE-BONUS(IDX-CARD).           
005470*    EL GASTO DEL MES ARRANCA EN CERO; LO LLENA 1500 MAS                  
005480*    ADELANTE CON EL LIBRO MAYOR DE CONSUMOS.                             
005490     MOVE ZERO TO WS-TB-GASTO-MES(IDX-CARD).                              
005500                                                                          
005510 1320-MOVER-TARJETA-A-TABLA-FIN.                                          
005520     EXIT.                                                                
005530                                                                          
005540*    1321-MOVER-UN-CASILLERO - COPIA EL CASILLERO WS-SUB1 DE              
005550*    CADA UNA DE LAS TRES TABLAS DE MULTIPLICADOR                         
005560*    (CATEGORIA/CANAL/COMERCIO), MAYUSCULIZANDO EL NOMBRE PARA            
005570*    QUE EL COMPARE DE 2252 NO FALLE POR MAYUSCULA/MINUSCULA.             
005580 1321-MOVER-UN-CASILLERO.                                                 
005590                                                                          
005600*    MULTIPLICADOR POR CATEGORIA DE COMERCIO.                             
005610     MOVE CR-CAT-NAME(WS-SUB1)                                            
005620        TO WS-TB-CAT-NAME(IDX-CARD WS-SUB1).                              
005630     INSPECT WS-TB-CAT-NAME(IDX-CARD WS-SUB1)                             
005640        CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                        
005650     MOVE CR-CAT-RATE(WS-SUB1)                                            
005660        TO WS-TB-CAT-RATE(IDX-CARD WS-SUB1).                              
005670                                                                          
005680*    MULTIPLICADOR POR CANAL (ONLINE/IN-STORE/ALL).                       
005690     MOVE CR-CHAN-NAME(WS-SUB1)                                           
005700        TO WS-TB-CHAN-NAME(IDX-CARD WS-SUB1).                             
005710     INSPECT WS-TB-CHAN-NAME(IDX-CARD WS-SUB1)                            
005720        CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                        
005730     MOVE CR-CHAN-RATE(WS-SUB1)                                           
005740        TO WS-TB-CHAN-RATE(IDX-CARD WS-SUB1).                             
005750                                                                          
005760*    MULTIPLICADOR POR COMERCIO PUNTUAL.                                  
005770     MOVE CR-MERCH-NAME(WS-SUB1)                                          
005780        TO WS-TB-MERCH-NAME(IDX-CARD WS-SUB1).                            
005790     INSPECT WS-TB-MERCH-NAME(IDX-CARD WS-SUB1)                           
005800        CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.                        
005810     MOVE CR-MERCH-RATE(WS-SUB1)                                          
005820        TO WS-TB-MERCH-RATE(IDX-CARD WS-SUB1).                            
005830                                                                          
005840 1321-MOVER-UN-CASILLERO-FIN.                                             
005850     EXIT.                                                                
005860                                                                          
005870*----------------------------------------------------------------*        
005880*    1400-CARGAR-OFERTAS - CARGA TODA OFERTA ACTIVA (ACTIVE-     *        
005890*    FLAG                                                        *        
005900*    = 1); EL FILTRO POR COMERCIANTE DE LA TRANSACCION SE        *        
005910*    APLICA EN 2255 AL MOMENTO DEL CALCULO (BATCH FLOW           *        
005920*    RECOMMENDER, PASO 2 - TABLA UNICA EN MEMORIA EQUIVALE A     *        
005930*    RELEER POR CADA TRANSACCION).                               *        
005940*----------------------------------------------------------------*        
005950 1400-CARGAR-OFERTAS.                                                     
005960                                                                          
005970     PERFORM 1410-CARGAR-UNA-OFERTA                                       
005980        THRU 1410-CARGAR-UNA-OFERTA-FIN                                   
005990       UNTIL FS-OFERTAS-EOF.                                              
006000                                                                          
006010 1400-CARGAR-OFERTAS-FIN.                                                 
006020     EXIT.                                                                
006030                                                                          
006040*    1410-CARGAR-UNA-OFERTA - LEE UN REGISTRO DE OFFERREC; LAS            
006050*    OFERTAS DADAS DE BAJA (ACTIVE-FLAG DISTINTO DE 1) NO                 
006060*    ENTRAN A LA TABLA Y POR LO TANTO NUNCA SE EVALUAN EN 2255.           
006070 1410-CARGAR-UNA-OFERTA.                                                  
006080                                                                          
006090     READ ENT-OFERTAS.                                                    
006100                                                                          
006110     IF NOT FS-OFERTAS-EOF                                                
006120        IF OF-ACTIVA                                                      
006130*             MERCHANT Y CHANNEL SE MAYUSCULIZAN PARA QUE EL              
006140*             COMPARE EN 2255 SEA INSENSIBLE A MAYUSCULAS.                
006150           INSPECT OF-MERCHANT CONVERTING WS-MINUSCULAS TO                
006160                                           WS-MAYUSCULAS                  
006170           INSPECT OF-CHANNEL  CONVERTING WS-MINUSCULAS TO                
006180                                           WS-MAYUSCULAS                  
006190*             A QUE TARJETA Y COMERCIO APLICA, EN QUE CANAL.              
006200           MOVE OF-CARD-ID   TO WS-TB-OF-CARD-ID(IDX-OFERTA)              
006210           MOVE OF-MERCHANT  TO WS-TB-OF-MERCHANT(IDX-OFERTA)             
006220           MOVE OF-CHANNEL   TO WS-TB-OF-CHANNEL(IDX-OFERTA)              
006230*             TIPO Y VALOR DEL DESCUENTO.                                 
006240           MOVE OF-DISCOUNT-TYPE                                          
006250                             TO WS-TB-OF-TIPO(IDX-OFERTA)                 
006260           MOVE OF-DISCOUNT-VALUE                                         
006270                             TO WS-TB-OF-VALOR(IDX-OFERTA)                
006280*             GASTO MINIMO Y TOPE DE DESCUENTO.                           
006290           MOVE OF-MIN-SPEND TO WS-TB-OF-MIN-SPEND(IDX-OFERTA)            
006300           MOVE OF-MAX-DISCOUNT                                           
006310                             TO WS-TB-OF-MAX-DESC(IDX-OFERTA)             
006320*             ORIGEN DE LA OFERTA, SOLO PARA TRAZABILIDAD.                
006330           MOVE OF-SOURCE    TO WS-TB-OF-SOURCE(IDX-OFERTA)               
006340        END-IF                                                            
006350     END-IF.                                                              
006360                                                                          
006370 1410-CARGAR-UNA-OFERTA-FIN.                                              
006380     EXIT.                                                                
006390                                                                          
006400*----------------------------------------------------------------*        
006410*    1500-ACUMULAR-CONSUMOS - EXPENSE-LEDGER: SUMA AL GASTO      *        
006420*    MENSUAL DE CADA TARJETA SOLO LOS CONSUMOS DEL PERIODO       *        
006430*    DE PROCESO CORRIENTE.                                       *        
006440*----------------------------------------------------------------*        
006450 1500-ACUMULAR-CONSUMOS.                                                  
006460                                                                          
006470     PERFORM 1510-PROCESAR-UN-CONSUMO                                     
006480        THRU 1510-PROCESAR-UN-CONSUMO-FIN                                 
006490       UNTIL FS-CONSUMOS-EOF.                                             
006500                                                                          
006510 1500-ACUMULAR-CONSUMOS-FIN.                                              
006520     EXIT.                                                                
006530                                                                          
006540*    1510-PROCESAR-UN-CONSUMO - LEE UN RENGLON DEL LIBRO MAYOR            
006550*    DE CONSUMOS.  SOLO INTERESAN LOS MOVIMIENTOS POSITIVOS DEL           
006560*    PERIODO DE PROCESO (AAAAMM) CORRIENTE; DEVOLUCIONES O                
006570*    CONSUMOS DE OTRO MES NO TOCAN EL TOPE MENSUAL.                       
006580 1510-PROCESAR-UN-CONSUMO.                                                
006590                                                                          
006600     READ ENT-CONSUMOS.                                                   
006610                                                                          
006620     IF NOT FS-CONSUMOS-EOF                                               
006630        IF EX-AMOUNT > 0                                                  
006640           AND EX-SPENT-YYYYMM = WS-PERIODO-PROCESO                       
006650           PERFORM 1520-SUMAR-GASTO-TARJETA                               
006660              THRU 1520-SUMAR-GASTO-TARJETA-FIN                           
006670        END-IF                                                            
006680     END-IF.                                                              
006690                                                                          
006700 1510-PROCESAR-UN-CONSUMO-FIN.                                            
006710     EXIT.                                                                
006720                                                                          
006730*    1520-SUMAR-GASTO-TARJETA - UBICA LA TARJETA DEL CONSUMO              
006740*    POR SEARCH SERIAL Y LE SUMA EL IMPORTE.  UN CONSUMO DE UNA           
006750*    TARJETA QUE NO ESTA EN EL MAESTRO (AT END) SE DESCARTA SIN           
006760*    AVISO, IGUAL QUE SIEMPRE SE HIZO EN ESTE PROGRAMA.                   
006770 1520-SUMAR-GASTO-TARJETA.                                                
006780                                                                          
006790     SET IDX-CARD TO 1.                                                   
006800     SEARCH WS-TB-CARDS                                                   
006810        AT END                                                            
006820           CONTINUE                                                       
006830        WHEN WS-TB-CARD-ID(IDX-CARD) = EX-CARD-ID                         
006840           ADD EX-AMOUNT TO WS-TB-GASTO-MES(IDX-CARD)                     
006850           ADD 1 TO WS-CNT-GASTOS-APLIC                                   
006860     END-SEARCH.                                                          
006870                                                                          
006880 1520-SUMAR-GASTO-TARJETA-FIN.                                            
006890     EXIT.                                                                
006900                                                                          
006910*----------------------------------------------------------------*        
006920*    2000-PROCESAR-PROGRAMA - CUERPO DEL LOOP PRINCIPAL.  POR    *        
006930*    CADA TRANSACCION: NORMALIZA LOS DATOS (2100), CALCULA EL    *        
006940*    AHORRO DE CADA TARJETA (2200), ORDENA EL RANKING (2300) Y   *        
006950*    GRABA SEGUN EL MODO PEDIDO POR LA TRANSACCION (REPARTO      *        
006960*    50/50 EN 2450 O RANKING DE LAS 3 MEJORES EN 2420).          *        
006970*----------------------------------------------------------------*        
006980 2000-PROCESAR-PROGRAMA.                                                  
006990                                                                          
007000     READ ENT-TRANSACCIONES.                                              
007010                                                                          
007020     IF NOT FS-TRANSAC-EOF                                                
007030        ADD 1 TO WS-CNT-TRANSAC                                           
007040        PERFORM 2100-LEER-TRANSACCION                                     
007050           THRU 2100-LEER-TRANSACCION-FIN                                 
007060        PERFORM 2200-CALCULAR-RANKING                                     
007070           THRU 2200-CALCULAR-RANKING-FIN                                 
007080        PERFORM 2300-ORDENAR-RANKING                                      
007090           THRU 2300-ORDENAR-RANKING-FIN                                  
007100*          EL FLAG DE SPLIT VIENE EN LA TRANSACCION DE                    
007110*          ENTRADA; NO ES UNA DECISION DEL MOTOR.                         
007120        IF WS-TRN-ARMAR-SPLIT                                             
007130           PERFORM 2450-ARMAR-SPLIT                                       
007140              THRU 2450-ARMAR-SPLIT-FIN                                   
007150        ELSE                                                              
007160           PERFORM 2420-GRABAR-RANKING                                    
007170              THRU 2420-GRABAR-RANKING-FIN                                
007180        END-IF                                                            
007190     END-IF.                                                              
007200                                                                          
007210 2000-PROCESAR-PROGRAMA-FIN.                                              
007220     EXIT.                                                                
007230                                                                          
007240*    2100-LEER-TRANSACCION - NORMALIZA LA TRANSACCION DE                  
007250*    ENTRADA: COMERCIO SIEMPRE EN MAYUSCULAS; CANAL Y CATEGORIA           
007260*    EN BLANCO TOMAN EL DEFAULT 'ALL'/'OTHER' DESDE EL AJUSTE             
007270*    RWD-104 (VER HISTORIAL).                                             
007280 2100-LEER-TRANSACCION.                                                   
007290                                                                          
007300     MOVE TR-MERCHANT TO WS-TRN-MERCHANT.                                 
007310     INSPECT WS-TRN-MERCHANT CONVERTING WS-MINUSCULAS TO                  
007320                                         WS-MAYUSCULAS.                   
007330                                                                          
007340*    CANAL EN BLANCO = APLICA A CUALQUIER CANAL (RWD-104).                
007350     IF TR-CHANNEL = SPACES                                               
007360        MOVE 'ALL' TO WS-TRN-CHANNEL                              300498  
007370     ELSE                                                                 
007380        MOVE TR-CHANNEL TO WS-TRN-CHANNEL                                 
007390        INSPECT WS-TRN-CHANNEL CONVERTING WS-MINUSCULAS TO                
007400                                           WS-MAYUSCULAS                  
007410     END-IF.                                                              
007420                                                                          
007430*    CATEGORIA EN BLANCO = SE TRATA COMO 'OTHER' (RWD-104).               
007440     IF TR-CATEGORY = SPACES                                              
007450        MOVE 'OTHER' TO WS-TRN-CATEGORY                                   
007460     ELSE                                                                 
007470        MOVE TR-CATEGORY TO WS-TRN-CATEGORY                               
007480        INSPECT WS-TRN-CATEGORY CONVERTING WS-MINUSCULAS TO               
007490                                            WS-MAYUSCULAS                 
007500     END-IF.                                                              
007510                                                                          
007520*    MONTO DE LA COMPRA Y BANDERA DE DIVISION ENTRE TARJETAS              
007530*    (RWD-104), TAL CUAL VIENEN EN EL REGISTRO DE ENTRADA.                
007540     MOVE TR-AMOUNT     TO WS-TRN-AMOUNT.                                 
007550     MOVE TR-SPLIT-FLAG TO WS-TRN-SPLIT-FLAG.                             
007560                                                                          
007570 2100-LEER-TRANSACCION-FIN.                                               
007580     EXIT.                                                                
007590                                                                          
007600*----------------------------------------------------------------*        
007610*    2200-CALCULAR-RANKING - CALCULA EL AHORRO DE CADA TARJETA   *        
007620*    PARA EL MONTO TOTAL DE LA TRANSACCION (BUSINESS RULES -     *        
007630*    EFFECTIVE SAVINGS PER CARD).                                *        
007640*----------------------------------------------------------------*        
007650 2200-CALCULAR-RANKING.                                                   
007660                                                                          
007670*    RECORRE TODA LA TABLA DE TARJETAS CARGADA EN 1300; NO                
007680*    HAY FILTRO DE ELEGIBILIDAD, TODA TARJETA COMPITE.                    
007690     PERFORM 2210-CALC-UNA-TARJETA                                        
007700        THRU 2210-CALC-UNA-TARJETA-FIN                                    
007710       VARYING IDX-CARD FROM 1 BY 1                                       
007720         UNTIL IDX-CARD > WS-TB-CARDS-CNT.                                
007730                                                                          
007740 2200-CALCULAR-RANKING-FIN.                                               
007750     EXIT.                                                                
007760                                                                          
007770*    2210-CALC-UNA-TARJETA - CALCULA EL AHORRO DE LA TARJETA              
007780*    IDX-CARD PARA EL MONTO TOTAL (NO EL ASIGNADO) Y GUARDA EL            
007790*    RESULTADO EN EL CASILLERO CORRESPONDIENTE DE LA TABLA DE             
007800*    RANKING, ANTES DE ORDENAR.                                           
007810 2210-CALC-UNA-TARJETA.                                                   
007820                                                                          
007830*    EN MODO RANKING EL CALCULO SIEMPRE USA EL MONTO COMPLETO             
007840*    DE LA TRANSACCION (EL REPARTO 50/50 DE 2455 LO SOBREESCRIBE          
007850*    CON EL MONTO PARCIAL CUANDO CORRESPONDE).                            
007860     MOVE WS-TRN-AMOUNT TO WS-CUR-MONTO.                                  
007870     PERFORM 2250-CALC-AHORRO-TARJETA                                     
007880        THRU 2250-CALC-AHORRO-TARJETA-FIN.                                
007890*    EL CASILLERO DE RANKING IDX-CARD QUEDA PARALELO AL DE LA             
007900*    TABLA DE TARJETAS: MISMA POSICION, MISMO ORDEN DE CARGA.             
007910     MOVE WS-TB-CARD-ID(IDX-CARD) TO WS-RK-CARD-ID(IDX-CARD).             
007920     MOVE WS-CUR-AHORRO           TO WS-RK-AHORRO(IDX-CARD).              
007930     MOVE WS-CUR-MOTIVO           TO WS-RK-MOTIVO(IDX-CARD).              
007940     MOVE WS-TRN-AMOUNT           TO WS-RK-MONTO(IDX-CARD).               
007950                                                                          
007960 2210-CALC-UNA-TARJETA-FIN.                                               
007970     EXIT.                                                                
007980                                                                          
007990*----------------------------------------------------------------*        
008000*    2250-CALC-AHORRO-TARJETA - REGLA UNICA DE CALCULO DE        *        
008010*    AHORRO, USADA TANTO PARA EL RANKING (MONTO COMPLETO) COMO   *        
008020*    PARA EL REPARTO (MONTO ASIGNADO).  OPERA SOBRE LA TARJETA   *        
008030*    APUNTADA POR IDX-CARD Y EL MONTO EN WS-CUR-MONTO.           *        
008040*----------------------------------------------------------------*        
008050 2250-CALC-AHORRO-TARJETA.                                                
008060                                                                          
008070*    ORDEN FIJO DE LOS SIETE PASOS DEL CALCULO; CADA UNO                  
008080*    DEJA SU RESULTADO EN WS-CALCULO-TARJETA PARA EL                      
008090*    SIGUIENTE (VER 2257, QUE LOS SUMA TODOS AL FINAL).                   
008100*    PASO 1: TOPE MENSUAL RESTANTE.                                       
008110     PERFORM 2251-CALC-CAP-LEFT                                           
008120        THRU 2251-CALC-CAP-LEFT-FIN.                                      
008130*    PASO 2: MEJOR TASA DE RECOMPENSA APLICABLE.                          
008140     PERFORM 2252-CALC-TASA-EFECTIVA                                      
008150        THRU 2252-CALC-TASA-EFECTIVA-FIN.                                 
008160*    PASO 3: RECOMPENSA BASE, LIMITADA AL TOPE DEL PASO 1.                
008170     PERFORM 2253-CALC-BASE-REWARD                                        
008180        THRU 2253-CALC-BASE-REWARD-FIN.                                   
008190*    PASO 4: BONO POR CRUCE DE META DE CONSUMO DEL MES.                   
008200     PERFORM 2254-CALC-BONO-MILESTONE                                     
008210        THRU 2254-CALC-BONO-MILESTONE-FIN.                                
008220*    PASO 5: MEJOR OFERTA PUNTUAL DE COMERCIO APLICABLE.                  
008230     PERFORM 2255-CALC-MEJOR-OFERTA                                       
008240        THRU 2255-CALC-MEJOR-OFERTA-FIN.                                  
008250*    PASO 6: PRORRATEO DEL COSTO ANUAL DE LA TARJETA.                     
008260     PERFORM 2256-CALC-RECARGO-ANUAL                                      
008270        THRU 2256-CALC-RECARGO-ANUAL-FIN.                                 
008280*    PASO 7: SUMA TODO LO ANTERIOR EN EL AHORRO NETO FINAL.               
008290     PERFORM 2257-CALC-AHORRO-NETO                                        
008300        THRU 2257-CALC-AHORRO-NETO-FIN.                                   
008310                                                                          
008320 2250-CALC-AHORRO-TARJETA-FIN.                                            
008330     EXIT.                                                                
008340                                                                          
008350*    2251-CALC-CAP-LEFT - CUANTO LE QUEDA A LA TARJETA DE SU              
008360*    TOPE MENSUAL DE RECOMPENSA (RWD-037), DESCONTANDO LO YA              
008370*    DEVENGADO SOBRE EL GASTO DEL MES (WS-TB-GASTO-MES, CARGADO           
008380*    EN 1500).  NUNCA NEGATIVO.                                           
008390 2251-CALC-CAP-LEFT.                                                      
008400                                                                          
008410     COMPUTE WS-CUR-CAP-LEFT =                                            
008420             WS-TB-MONTHLY-CAP(IDX-CARD) -                                
008430             WS-TB-GASTO-MES(IDX-CARD).                                   
008440     IF WS-CUR-CAP-LEFT < 0                                               
008450        MOVE ZERO TO WS-CUR-CAP-LEFT                                      
008460     END-IF.                                                              
008470                                                                          
008480 2251-CALC-CAP-LEFT-FIN.                                                  
008490     EXIT.                                                                
008500                                                                          
008510*    2252-CALC-TASA-EFECTIVA - ARRANCA DE LA TASA BASE DE LA              
008520*    TARJETA Y LA SUBE SI ALGUN MULTIPLICADOR DE CATEGORIA,               
008530*    CANAL O COMERCIO APLICA Y ES MAYOR (GANA LA MEJOR TASA, NO           
008540*    SE SUMAN).                                                           
008550 2252-CALC-TASA-EFECTIVA.                                                 
008560                                                                          
008570     MOVE WS-TB-REWARD-RATE(IDX-CARD) TO WS-CUR-TASA.                     
008580                                                                          
008590*    LOS TRES CASILLEROS DE MULTIPLICADOR SE EVALUAN UNO A                
008600*    UNO EN 2252-EVAL-UN-CASILLERO.                                       
008610     PERFORM 2252-EVAL-UN-CASILLERO                                       
008620        THRU 2252-EVAL-UN-CASILLERO-FIN                                   
008630       VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 3.                     
008640                                                                          
008650 2252-CALC-TASA-EFECTIVA-FIN.                                             
008660     EXIT.                                                                
008670                                                                          
008680*    2252-EVAL-UN-CASILLERO - COMPARA EL CASILLERO WS-SUB1 DE             
008690*    CADA UNA DE LAS TRES TABLAS CONTRA LA                                
008700*    CATEGORIA/CANAL/COMERCIO DE LA TRANSACCION; SI COINCIDE Y            
008710*    LA TASA ES MAYOR A LA ACTUAL, LA REEMPLAZA.                          
008720 2252-EVAL-UN-CASILLERO.                                                  
008730                                                                          
008740*    MULTIPLICADOR DE CATEGORIA DE COMERCIO.                              
008750     IF WS-TB-CAT-NAME(IDX-CARD WS-SUB1) = WS-TRN-CATEGORY                
008760        AND WS-TB-CAT-RATE(IDX-CARD WS-SUB1) > WS-CUR-TASA                
008770        MOVE WS-TB-CAT-RATE(IDX-CARD WS-SUB1) TO WS-CUR-TASA              
008780     END-IF.                                                              
008790*    MULTIPLICADOR DE CANAL.                                              
008800     IF WS-TB-CHAN-NAME(IDX-CARD WS-SUB1) = WS-TRN-CHANNEL                
008810        AND WS-TB-CHAN-RATE(IDX-CARD WS-SUB1) > WS-CUR-TASA               
008820        MOVE WS-TB-CHAN-RATE(IDX-CARD WS-SUB1) TO WS-CUR-TASA             
008830     END-IF.                                                              
008840*    MULTIPLICADOR DE COMERCIO PUNTUAL.                                   
008850     IF WS-TB-MERCH-NAME(IDX-CARD WS-SUB1) = WS-TRN-MERCHANT              
008860        AND WS-TB-MERCH-RATE(IDX-CARD WS-SUB1) > WS-CUR-TASA              
008870        MOVE WS-TB-MERCH-RATE(IDX-CARD WS-SUB1) TO WS-CUR-TASA            
008880     END-IF.                                                              
008890                                                                          
008900 2252-EVAL-UN-CASILLERO-FIN.                                              
008910     EXIT.                                                                
008920                                                                          
008930*    2253-CALC-BASE-REWARD - RECOMPENSA BASE = MONTO POR TASA             
008940*    EFECTIVA, REDONDEADA AL CENTAVO; SI SUPERA LO QUE LE QUEDA           
008950*    DE TOPE MENSUAL (2251), SE LA BAJA A ESE LIMITE.                     
008960 2253-CALC-BASE-REWARD.                                                   
008970                                                                          
008980     COMPUTE WS-CUR-BASE-REWARD ROUNDED =                                 
008990             WS-CUR-MONTO * WS-CUR-TASA.                                  
009000     IF WS-CUR-BASE-REWARD > WS-CUR-CAP-LEFT                              
009010        MOVE WS-CUR-CAP-LEFT TO WS-CUR-BASE-REWARD                        
009020     END-IF.                                                              
009030                                                                          
009040 2253-CALC-BASE-REWARD-FIN.                                               
009050     EXIT.                                                                
009060                                                                          
009070*    2254-CALC-BONO-MILESTONE - BONO POR META DE CONSUMO                  
009080*    (RWD-048): SE OTORGA SOLO LA VEZ QUE EL GASTO DEL MES                
009090*    CRUZA EL UMBRAL DE LA TARJETA DENTRO DE ESTA MISMA                   
009100*    TRANSACCION; NO SE REPITE EN TRANSACCIONES POSTERIORES DEL           
009110*    MISMO MES.                                                           
009120 2254-CALC-BONO-MILESTONE.                                                
009130                                                                          
009140     MOVE ZERO TO WS-CUR-BONO-MILESTONE.                                  
009150*    EL CRUCE DEBE OCURRIR CON ESTA TRANSACCION: EL GASTO                 
009160*    ACUMULADO TODAVIA NO LLEGO AL UMBRAL, PERO LLEGA (O LO               
009170*    SUPERA) AL SUMARLE EL MONTO ACTUAL.                                  
009180     IF WS-TB-MILESTONE-SPEND(IDX-CARD) > 0                               
009190        AND WS-TB-GASTO-MES(IDX-CARD) <                                   
009200            WS-TB-MILESTONE-SPEND(IDX-CARD)                               
009210        AND WS-TB-MILESTONE-SPEND(IDX-CARD) NOT >                         
009220            WS-TB-GASTO-MES(IDX-CARD) + WS-CUR-MONTO                      
009230        MOVE WS-TB-MILESTONE-BONUS(IDX-CARD)                              
009240                               TO WS-CUR-BONO-MILESTONE                   
009250     END-IF.                                                              
009260                                                                          
009270 2254-CALC-BONO-MILESTONE-FIN.                                            
009280     EXIT.                                                                
009290                                                                          
009300*----------------------------------------------------------------*        
009310*    2255-CALC-MEJOR-OFERTA - BUSCA, ENTRE LAS OFERTAS DE LA     *        
009320*    TARJETA QUE APLICAN AL COMERCIO/CANAL/MONTO, LA DE MAYOR    *        
009330*    DESCUENTO (EVALUADORES RWDDISCP/RWDDISCF POR TIPO).         *        
009340*----------------------------------------------------------------*        
009350 2255-CALC-MEJOR-OFERTA.                                                  
009360                                                                          
009370     MOVE ZERO   TO WS-CUR-MEJOR-OFERTA.                                  
009380     MOVE SPACES TO WS-CUR-MOTIVO-OFERTA.                                 
009390                                                                          
009400*    RECORRE TODA LA TABLA DE OFERTAS; 2255-EVALUAR-UNA-                  
009410*    OFERTA DESCARTA LAS QUE NO SEAN DE ESTA TARJETA/COMERCIO.            
009420     PERFORM 2255-EVALUAR-UNA-OFERTA                                      
009430        THRU 2255-EVALUAR-UNA-OFERTA-FIN                                  
009440       VARYING IDX-OFERTA FROM 1 BY 1                                     
009450         UNTIL IDX-OFERTA > WS-TB-OFERTAS-CNT.                            
009460                                                                          
009470*    SI NINGUNA OFERTA APLICO, EL MOTIVO DEL RANKING ES LA                
009480*    TASA DINAMICA CALCULADA EN 2252 (VER 2255-ARMAR-MOTIVO-              
009490*    DINAMICO).                                                           
009500     IF WS-CUR-MEJOR-OFERTA = ZERO                                        
009510        PERFORM 2255-ARMAR-MOTIVO-DINAMICO                                
009520           THRU 2255-ARMAR-MOTIVO-DINAMICO-FIN                            
009530     END-IF.                                                              
009540                                                                          
009550 2255-CALC-MEJOR-OFERTA-FIN.                                              
009560     EXIT.                                                                
009570                                                                          
009580*    2255-EVALUAR-UNA-OFERTA - LA OFERTA DEBE SER DE ESTA                 
009590*    TARJETA, DE ESTE COMERCIO, DE CANAL 'ALL' O DEL CANAL DE             
009600*    LA TRANSACCION (RWD-120), Y EL MONTO DEBE ALCANZAR EL                
009610*    MINIMO DE GASTO.  EL DESCUENTO SE DELEGA AL EVALUADOR                
009620*    SEGUN EL TIPO DE OFERTA.                                             
009630 2255-EVALUAR-UNA-OFERTA.                                                 
009640                                                                          
009650     IF WS-TB-OF-CARD-ID(IDX-OFERTA) = WS-TB-CARD-ID(IDX-CARD)            
009660        AND WS-TB-OF-MERCHANT(IDX-OFERTA) = WS-TRN-MERCHANT               
009670        AND (WS-TB-OF-CHANNEL(IDX-OFERTA) = 'ALL'                 060701  
009680          OR WS-TB-OF-CHANNEL(IDX-OFERTA) = WS-TRN-CHANNEL)               
009690        AND WS-TB-OF-MIN-SPEND(IDX-OFERTA) NOT > WS-CUR-MONTO             
009700                                                                          
009710        MOVE WS-CUR-MONTO                  TO WS-CALL-MONTO               
009720        MOVE WS-TB-OF-VALOR(IDX-OFERTA)    TO WS-CALL-VALOR               
009730        MOVE WS-TB-OF-MAX-DESC(IDX-OFERTA) TO WS-CALL-TOPE                
009740        MOVE ZERO                          TO WS-CALL-RESULTADO           
009750                                                                          
009760*       RWDDISCP PARA PORCENTUAL, RWDDISCF PARA FIJO (VER                 
009770*       HISTORIAL DE AMBOS MODULOS PARA LA FORMULA EXACTA).               
009780        EVALUATE WS-TB-OF-TIPO(IDX-OFERTA)                                
009790            WHEN 'PERCENT'                                                
009800                 CALL 'RWDDISCP' USING WS-CALL-ENTRADA                    
009810                                       WS-CALL-SALIDA                     
009820            WHEN 'FLAT'                                                   
009830                 CALL 'RWDDISCF' USING WS-CALL-ENTRADA                    
009840                                       WS-CALL-SALIDA                     
009850            WHEN OTHER                                                    
009860                 MOVE ZERO TO WS-CALL-RESULTADO                           
009870        END-EVALUATE                                                      
009880                                                                          
009890*       SOLO GANA SI SUPERA ESTRICTAMENTE A LA MEJOR OFERTA               
009900*       VISTA HASTA AHORA EN ESTE RECORRIDO.                              
009910        IF WS-CALL-RESULTADO > WS-CUR-MEJOR-OFERTA                        
009920           MOVE WS-CALL-RESULTADO TO WS-CUR-MEJOR-OFERTA                  
009930           STRING WS-TB-OF-SOURCE(IDX-OFERTA)                             
009940                     DELIMITED BY SPACE                                   
009950                  ':'                    DELIMITED BY SIZE                
009960                  WS-TB-OF-CHANNEL(IDX-OFERTA)                            
009970                     DELIMITED BY SPACE                                   
009980                  INTO WS-CUR-MOTIVO-OFERTA                               
009990        END-IF                                                            
010000     END-IF.                                                              
010010                                                                          
010020 2255-EVALUAR-UNA-OFERTA-FIN.                                             
010030     EXIT.                                                                
010040                                                                          
010050*    2255-ARMAR-MOTIVO-DINAMICO - CUANDO NO HAY OFERTA                    
010060*    ESPECIAL, EL MOTIVO QUE SE IMPRIME EN EL RANKING Y EN EL             
010070*    RESUMEN ES LA TASA DINAMICA EN PORCENTAJE (VER WS-CUR-               
010080*    TASA-PCT-ED, EDICION ZZ9.99).                                        
010090 2255-ARMAR-MOTIVO-DINAMICO.                                              
010100                                                                          
010110     COMPUTE WS-CUR-TASA-PCT = WS-CUR-TASA * 100.                         
010120     MOVE WS-CUR-TASA-PCT TO WS-CUR-TASA-PCT-ED.                          
010130     MOVE SPACES TO WS-CUR-MOTIVO-OFERTA.                                 
010140     STRING 'DYNAMIC RATE '        DELIMITED BY SIZE                      
010150            WS-CUR-TASA-PCT-ED     DELIMITED BY SIZE                      
010160            '%'                    DELIMITED BY SIZE                      
010170            INTO WS-CUR-MOTIVO-OFERTA.                                    
010180                                                                          
010190 2255-ARMAR-MOTIVO-DINAMICO-FIN.                                          
010200     EXIT.                                                                
010210                                                                          
010220*    2256-CALC-RECARGO-ANUAL - LA CUOTA ANUAL DE LA TARJETA               
010230*    (RWD-070) SE PRORRATEA EN DOCEAVOS PARA RESTARLA DEL                 
010240*    AHORRO NETO DE ESTA TRANSACCION, REDONDEADA AL CENTAVO               
010250*    (RWD-129).                                                           
010260 2256-CALC-RECARGO-ANUAL.                                                 
010270                                                                          
010280     COMPUTE WS-CUR-RECARGO-ANUAL ROUNDED =                       140203  
010290             WS-TB-ANNUAL-FEE(IDX-CARD) / 12.                             
010300                                                                          
010310 2256-CALC-RECARGO-ANUAL-FIN.                                             
010320     EXIT.                                                                
010330                                                                          
010340*    2257-CALC-AHORRO-NETO - SUMA LOS TRES COMPONENTES                    
010350*    POSITIVOS (RECOMPENSA BASE, MEJOR OFERTA, BONO MILESTONE)            
010360*    Y RESTA EL PRORRATEO DE LA CUOTA ANUAL; EL RESULTADO NUNCA           
010370*    BAJA DE CERO (UNA TARJETA NUNCA 'CUESTA' EN EL RANKING).             
010380 2257-CALC-AHORRO-NETO.                                                   
010390                                                                          
010400     COMPUTE WS-CUR-AHORRO ROUNDED =                                      
010410             WS-CUR-BASE-REWARD + WS-CUR-MEJOR-OFERTA +                   
010420             WS-CUR-BONO-MILESTONE - WS-CUR-RECARGO-ANUAL.                
010430     IF WS-CUR-AHORRO < 0                                                 
010440        MOVE ZERO TO WS-CUR-AHORRO                                        
010450     END-IF.                                                              
010460     MOVE WS-CUR-MOTIVO-OFERTA TO WS-CUR-MOTIVO.                          
010470                                                                          
010480 2257-CALC-AHORRO-NETO-FIN.                                               
010490     EXIT.                                                                
010500                                                                          
010510*----------------------------------------------------------------*        
010520*    2300-ORDENAR-RANKING - BURBUJA ESTABLE DESCENDENTE POR      *        
010530*    AHORRO (SOLO SE INTERCAMBIA CUANDO HAY MEJOR ESTRICTO,      *        
010540*    PARA RESPETAR EL ORDEN DE ENTRADA EN CASO DE EMPATE).       *        
010550*----------------------------------------------------------------*        
010560 2300-ORDENAR-RANKING.                                                    
010570                                                                          
010580     MOVE 'Y' TO WS-SW-HUBO-CAMBIO.                                       
010590*    SE REPITEN PASADAS HASTA QUE UNA PASADA COMPLETA NO                  
010600*    INTERCAMBIE NADA (BURBUJA CLASICA, RWD-091).                         
010610     PERFORM 2310-PASADA-ORDENAMIENTO                                     
010620        THRU 2310-PASADA-ORDENAMIENTO-FIN                                 
010630       UNTIL WS-NO-HUBO-CAMBIO.                                           
010640                                                                          
010650 2300-ORDENAR-RANKING-FIN.                                                
010660     EXIT.                                                                
010670                                                                          
010680*    2310-PASADA-ORDENAMIENTO - UNA PASADA DE LA BURBUJA SOBRE            
010690*    TODA LA TABLA DE RANKING CARGADA; SI NO HUBO NINGUN                  
010700*    INTERCAMBIO EN TODA LA PASADA, LA TABLA YA QUEDO ORDENADA.           
010710 2310-PASADA-ORDENAMIENTO.                                                
010720                                                                          
010730     MOVE 'N' TO WS-SW-HUBO-CAMBIO.                                       
010740     PERFORM 2315-COMPARAR-Y-PERMUTAR                                     
010750        THRU 2315-COMPARAR-Y-PERMUTAR-FIN                                 
010760       VARYING IDX-RANK FROM 1 BY 1                                       
010770         UNTIL IDX-RANK > WS-TB-CARDS-CNT - 1.                            
010780                                                                          
010790 2310-PASADA-ORDENAMIENTO-FIN.                                            
010800     EXIT.                                                                
010810                                                                          
010820*    2315-COMPARAR-Y-PERMUTAR - COMPARA EL CASILLERO IDX-RANK             
010830*    CONTRA EL SIGUIENTE; SOLO PERMUTA SI EL SIGUIENTE AHORRA             
010840*    ESTRICTAMENTE MAS (UN EMPATE NO DISPARA INTERCAMBIO, LO              
010850*    QUE MANTIENE EL ORDEN DE ENTRADA - ORDEN ESTABLE,                    
010860*    RWD-091).                                                            
010870 2315-COMPARAR-Y-PERMUTAR.                                                
010880                                                                          
010890     IF WS-RK-AHORRO(IDX-RANK) < WS-RK-AHORRO(IDX-RANK + 1)               
010900        PERFORM 2320-INTERCAMBIAR-ENTRADAS                                
010910           THRU 2320-INTERCAMBIAR-ENTRADAS-FIN                            
010920        MOVE 'Y' TO WS-SW-HUBO-CAMBIO                                     
010930     END-IF.                                                              
010940                                                                          
010950 2315-COMPARAR-Y-PERMUTAR-FIN.                                            
010960     EXIT.                                                                
010970                                                                          
010980*    2320-INTERCAMBIAR-ENTRADAS - INTERCAMBIO CLASICO POR                 
010990*    CASILLERO TEMPORAL (WS-RK-ENTRY-TEMP); SE MUEVE EL GRUPO             
011000*    COMPLETO DE UNA VEZ EN LUGAR DE CAMPO POR CAMPO.                     
011010 2320-INTERCAMBIAR-ENTRADAS.                                              
011020                                                                          
011030     MOVE WS-RK-ENTRY(IDX-RANK)     TO WS-RK-ENTRY-TEMP.                  
011040     MOVE WS-RK-ENTRY(IDX-RANK + 1) TO WS-RK-ENTRY(IDX-RANK).             
011050     MOVE WS-RK-ENTRY-TEMP      TO WS-RK-ENTRY(IDX-RANK + 1).             
011060                                                                          
011070 2320-INTERCAMBIAR-ENTRADAS-FIN.                                          
011080     EXIT.                                                                
011090                                                                          
011100*----------------------------------------------------------------*        
011110*    2420-GRABAR-RANKING - MODO RANKING: GRABA LAS 3 MEJORES     *        
011120*    TARJETAS, CADA UNA CON EL MONTO TOTAL DE LA TRANSACCION.    *        
011130*----------------------------------------------------------------*        
011140 2420-GRABAR-RANKING.                                                     
011150                                                                          
011160     MOVE ZERO TO WS-CONT-SALIDA.                                         
011170*    LA TABLA YA VIENE ORDENADA DE 2300; SE GRABAN LOS                    
011180*    PRIMEROS 3 CASILLEROS (O MENOS SI HAY MENOS TARJETAS).               
011190     PERFORM 2425-GRABAR-UNA-RANKING                                      
011200        THRU 2425-GRABAR-UNA-RANKING-FIN                                  
011210       VARYING IDX-RANK FROM 1 BY 1                                       
011220         UNTIL IDX-RANK > WS-TB-CARDS-CNT                                 
011230            OR WS-CONT-SALIDA >= WS-CONT-SALIDA-MAX.                      
011240     PERFORM 2650-GRABAR-NOTAS                                            
011250        THRU 2650-GRABAR-NOTAS-FIN.                                       
011260                                                                          
011270 2420-GRABAR-RANKING-FIN.                                                 
011280     EXIT.                                                                
011290                                                                          
011300*    2425-GRABAR-UNA-RANKING - GRABA UNA RECOMENDACION (ARCHIVO           
011310*    RECOMMENDATIONS) Y SU RENGLON CORRESPONDIENTE EN EL                  
011320*    REPORTE RESUMEN (SUMMARY-REPORT, RWD-083).                           
011330 2425-GRABAR-UNA-RANKING.                                                 
011340                                                                          
011350     ADD 1 TO WS-CONT-SALIDA.                                             
011360*    REGISTRO DE SALIDA PARA OTROS SISTEMAS.                              
011370     MOVE WS-RK-CARD-ID(IDX-RANK)  TO RC-CARD-ID.                         
011380     MOVE WS-RK-MONTO(IDX-RANK)    TO RC-AMOUNT.                          
011390     MOVE WS-RK-AHORRO(IDX-RANK)   TO RC-SAVINGS.                         
011400     MOVE WS-RK-MOTIVO(IDX-RANK)   TO RC-REASON.                          
011410     WRITE RC-RECOMMENDATION-RECORD.                                      
011420     ADD 1 TO WS-CNT-RECOMEN.                                             
011430*    RENGLON ESPEJO EN EL REPORTE EN TEXTO PLANO.                         
011440     MOVE WS-CONT-SALIDA           TO SR-LINE-NUM.                        
011450     MOVE WS-RK-CARD-ID(IDX-RANK)  TO SR-CARD-ID.                         
011460     MOVE WS-RK-AHORRO(IDX-RANK)   TO SR-SAVINGS-ED.                      
011470     MOVE WS-RK-MOTIVO(IDX-RANK)   TO SR-REASON.                          
011480     PERFORM 2600-GRABAR-LINEA-DETALLE                                    
011490        THRU 2600-GRABAR-LINEA-DETALLE-FIN.                               
011500                                                                          
011510 2425-GRABAR-UNA-RANKING-FIN.                                             
011520     EXIT.                                                                
011530                                                                          
011540*----------------------------------------------------------------*        
011550*    2450-ARMAR-SPLIT - MODO REPARTO: 50% DEL MONTO A LA         *        
011560*    TARJETA MEJOR RANKEADA, 50% A LA SIGUIENTE, HASTA AGOTAR    *        
011570*    EL MONTO O LAS TARJETAS; EL SOBRANTE SE SUMA A LA ULTIMA.   *        
011580*----------------------------------------------------------------*        
011590 2450-ARMAR-SPLIT.                                                        
011600                                                                          
011610*    UN MONTO EN CERO O NEGATIVO NO TIENE NADA QUE REPARTIR.              
011620     IF WS-TRN-AMOUNT NOT > 0                                             
011630        GO TO 2450-ARMAR-SPLIT-FIN                                        
011640     END-IF.                                                              
011650                                                                          
011660     MOVE WS-TRN-AMOUNT TO WS-REMANENTE.                                  
011670     MOVE ZERO          TO WS-CONT-SALIDA.                                
011680     SET IDX-RANK TO 1.                                                   
011690                                                                          
011700*    SE VA ASIGNANDO TARJETA POR TARJETA, SIEMPRE EN ORDEN                
011710*    DE RANKING, HASTA QUE NO QUEDE REMANENTE O SE ACABEN                 
011720*    LAS TARJETAS.                                                        
011730     PERFORM 2455-ASIGNAR-UNA-TARJETA                                     
011740        THRU 2455-ASIGNAR-UNA-TARJETA-FIN                                 
011750       UNTIL WS-REMANENTE NOT > 0                                         
011760          OR IDX-RANK > WS-TB-CARDS-CNT.                                  
011770                                                                          
011780     PERFORM 2650-GRABAR-NOTAS                                            
011790        THRU 2650-GRABAR-NOTAS-FIN.                                       
011800                                                                          
011810 2450-ARMAR-SPLIT-FIN.                                                    
011820     EXIT.                                                                
011830                                                                          
011840*    2455-ASIGNAR-UNA-TARJETA - ASIGNA LA MITAD DEL REMANENTE             
011850*    (O TODO EL REMANENTE SI ES MENOR QUE LA MITAD) A LA                  
011860*    TARJETA IDX-RANK, RECALCULA SU AHORRO SOBRE ESE MONTO                
011870*    PARCIAL Y LO GRABA; SI ES LA ULTIMA TARJETA DISPONIBLE, SE           
011880*    LE SUMA TODO LO QUE QUEDE SIN REPARTIR.                              
011890 2455-ASIGNAR-UNA-TARJETA.                                                
011900                                                                          
011910     COMPUTE WS-MITAD ROUNDED = WS-TRN-AMOUNT * 0.5.                      
011920     IF WS-REMANENTE < WS-MITAD                                           
011930        MOVE WS-REMANENTE TO WS-ASIGNADO                                  
011940     ELSE                                                                 
011950        MOVE WS-MITAD     TO WS-ASIGNADO                                  
011960     END-IF.                                                              
011970                                                                          
011980*    EL AHORRO SE RECALCULA SOBRE EL MONTO ASIGNADO, NO SOBRE             
011990*    EL MONTO TOTAL DE LA TRANSACCION (REUTILIZA 2250).                   
012000     MOVE IDX-RANK      TO IDX-CARD.                                      
012010     MOVE WS-ASIGNADO   TO WS-CUR-MONTO.                                  
012020     PERFORM 2250-CALC-AHORRO-TARJETA                                     
012030        THRU 2250-CALC-AHORRO-TARJETA-FIN.                                
012040                                                                          
012050*    UNA LINEA DE DETALLE POR TARJETA PARTICIPANTE DEL SPLIT, CON         
012060*    EL PREFIJO 'SPLIT VIA' PARA QUE EL REPORTE DISTINGA ESTAS            
012070*    LINEAS DE UNA RECOMENDACION DE TARJETA UNICA (RWD-120).              
012080     ADD 1 TO WS-CONT-SALIDA.                                             
012090     MOVE WS-RK-CARD-ID(IDX-RANK) TO RC-CARD-ID.                          
012100     MOVE WS-ASIGNADO             TO RC-AMOUNT.                           
012110     MOVE WS-CUR-AHORRO           TO RC-SAVINGS.                          
012120     STRING 'SPLIT VIA '     DELIMITED BY SIZE                            
012130            WS-CUR-MOTIVO    DELIMITED BY SIZE                            
012140            INTO RC-REASON.                                               
012150                                                                          
012160*    EL SOBRANTE DE REDONDEO (O TODO EL REMANENTE SI ESTA ES              
012170*    LA ULTIMA TARJETA DISPONIBLE) SE ACUMULA AQUI MISMO.                 
012180     SUBTRACT WS-ASIGNADO FROM WS-REMANENTE.                              
012190     IF WS-REMANENTE NOT > 0 OR IDX-RANK >= WS-TB-CARDS-CNT               
012200        ADD WS-REMANENTE TO RC-AMOUNT                                     
012210        MOVE ZERO TO WS-REMANENTE                                         
012220     END-IF.                                                              
012230                                                                          
012240*    REGISTRO DE SALIDA PARA OTROS SISTEMAS (MISMO LAYOUT QUE             
012250*    EN EL MODO RANKING, RC-RECOMMENDATION-RECORD).                       
012260     WRITE RC-RECOMMENDATION-RECORD.                                      
012270     ADD 1 TO WS-CNT-RECOMEN.                                             
012280*    RENGLON ESPEJO EN EL REPORTE EN TEXTO PLANO.                         
012290     MOVE WS-CONT-SALIDA TO SR-LINE-NUM.                                  
012300     MOVE RC-CARD-ID     TO SR-CARD-ID.                                   
012310     MOVE RC-SAVINGS     TO SR-SAVINGS-ED.                                
012320     MOVE RC-REASON      TO SR-REASON.                                    
012330     PERFORM 2600-GRABAR-LINEA-DETALLE                                    
012340        THRU 2600-GRABAR-LINEA-DETALLE-FIN.                               
012350                                                                          
012360*    PASA A LA SIGUIENTE TARJETA DEL RANKING PARA LA PROXIMA              
012370*    VUELTA DEL PERFORM UNTIL EN 2450.                                    
012380     SET IDX-RANK UP BY 1.                                                
012390                                                                          
012400 2455-ASIGNAR-UNA-TARJETA-FIN.                                            
012410     EXIT.                                                                
012420                                                                          
012430*    2600-GRABAR-LINEA-DETALLE - ESCRIBE UN RENGLON DE DETALLE            
012440*    (UNA TARJETA RECOMENDADA) EN EL REPORTE RESUMEN (SUMMARY-            
012450*    REPORT, COPY SUMMRPT).                                               
012460 2600-GRABAR-LINEA-DETALLE.                                               
012470                                                                          
012480*    UN SOLO MOVE/WRITE; LA LINEA YA VIENE ARMADA EN SR-                  
012490*    DETALLE-LINEA (COPY SUMMRPT) POR QUIEN LLAMA A ESTE PARRAFO.         
012500     MOVE SR-DETALLE-LINEA TO WS-REG-SUMARIO.                             
012510     WRITE WS-REG-SUMARIO.                                                
012520                                                                          
012530 2600-GRABAR-LINEA-DETALLE-FIN.                                           
012540     EXIT.                                                                
012550                                                                          
012560*    2650-GRABAR-NOTAS - PIE DE CADA TRANSACCION EN EL REPORTE            
012570*    RESUMEN: UNA LINEA EN BLANCO Y DOS NOTAS FIJAS ACLARANDO             
012580*    QUE EL RESUMEN ES DETERMINISTICO Y LOCAL A ESTA CORRIDA              
012590*    (NO CONSULTA NINGUN SISTEMA EN LINEA).                               
012600 2650-GRABAR-NOTAS.                                                       
012610                                                                          
012620*    LINEA EN BLANCO DE SEPARACION ENTRE TRANSACCIONES.                   
012630     MOVE SR-LINEA-BLANCO TO WS-REG-SUMARIO.                              
012640     WRITE WS-REG-SUMARIO.                                                
012650*    PRIMERA NOTA FIJA: ACLARA QUE ESTE RESUMEN NO CONSULTA               
012660*    NINGUN SISTEMA EN LINEA, SOLO LOS ARCHIVOS LEIDOS ACA.               
012670     MOVE 'NOTE - LOCAL DETERMINISTIC SUMMARY, NO LIVE LOOKUP.'           
012680                          TO SR-NOTA-1.                                   
012690     MOVE SR-NOTA-1       TO WS-REG-SUMARIO.                              
012700     WRITE WS-REG-SUMARIO.                                                
012710*    SEGUNDA NOTA FIJA: DE DONDE SALEN LAS CIFRAS DEL RESUMEN.            
012720     MOVE 'FIGURES COMPUTED FROM FILES READ THIS RUN.'                    
012730                          TO SR-NOTA-2.                                   
012740     MOVE SR-NOTA-2       TO WS-REG-SUMARIO.                              
012750     WRITE WS-REG-SUMARIO.                                                
012760                                                                          
012770 2650-GRABAR-NOTAS-FIN.                                                   
012780     EXIT.                                                                
012790                                                                          
012800*    3000-FINALIZAR-PROGRAMA - CIERRA LOS 6 ARCHIVOS DE LA                
012810*    CORRIDA.  NO HAY NADA MAS QUE ACUMULAR NI RESUMIR ACA; LOS           
012820*    TOTALES YA SE FUERON ESCRIBIENDO TRANSACCION POR                     
012830*    TRANSACCION.                                                         
012840 3000-FINALIZAR-PROGRAMA.                                                 
012850                                                                          
012860*    SE CIERRAN LOS 4 DE ENTRADA Y LOS 2 DE SALIDA EN UN SOLO             
012870*    CLOSE; EL ORDEN NO IMPORTA PORQUE NINGUNO DEPENDE DE OTRO.           
012880     CLOSE ENT-TARJETAS                                                   
012890           ENT-OFERTAS                                                    
012900           ENT-CONSUMOS                                                   
012910           ENT-TRANSACCIONES                                              
012920           SAL-RECOMENDACIONES                                            
012930           SAL-SUMARIO.                                                   
012940                                                                          
012950 3000-FINALIZAR-PROGRAMA-FIN.                                             
012960     EXIT.                                                                
012970                                                                          
012980*----------------------------------------------------------------*        
012990 END PROGRAM RWDMAIN.                                                     
