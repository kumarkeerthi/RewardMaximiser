000100*----------------------------------------------------------------*        
000110*    LIFEREP.CPY                                                 *        
000120*    LINEAS DEL REPORTE LIFESTYLE-REPORT (132 COLUMNAS).         *        
000130*    CADA GRUPO SE MUEVE POR SEPARADO AL REGISTRO DEL FD         *        
000140*    SAL-LIFESTYLE (VER RWDLIFE, PARRAFOS SERIE 4000).           *        
000150*    ANCHO DE LINEA 132.                                         *        
000160*----------------------------------------------------------------*        
000170 01 LR-SALIDA-LIFESTYLE.                                                  
000180    05 LR-LINEA-ENCABEZADO.                                               
000190       10 FILLER                    PIC X(30)                             
000200                       VALUE 'REWARDMAXIMISER LIFESTYLE RPT'.             
000210       10 FILLER                    PIC X(10) VALUE ' - PERIOD '.         
000220       10 LR-PERIODO                PIC 9(06).                            
000230       10 FILLER                    PIC X(86) VALUE SPACES.               
000240                                                                          
000250    05 LR-LINEA-GASTO-TOTAL.                                              
000260       10 FILLER                    PIC X(20)                             
000270                                    VALUE 'TOTAL SPEND (RS)...:'.         
000280       10 LR-TOTAL-SPEND-ED         PIC ZZZZZZ9.99.                       
000290       10 FILLER                    PIC X(04) VALUE SPACES.               
000300       10 FILLER                    PIC X(20)                             
000310                       VALUE 'AVG TICKET (RS)....:'.                      
000320       10 LR-AVG-TICKET-ED          PIC ZZZZZ9.99.                        
000330       10 FILLER                    PIC X(69) VALUE SPACES.               
000340                                                                          
000350    05 LR-LINEA-TOP-CATEGORIA.                                            
000360       10 FILLER                    PIC X(14)                             
000370                       VALUE 'TOP CATEGORY '.                             
000380       10 LR-TOPCAT-RANK            PIC 9(01).                            
000390       10 FILLER                    PIC X(02) VALUE ': '.                 
000400       10 LR-TOPCAT-NAME            PIC X(12).                            
000410       10 FILLER                    PIC X(03) VALUE ' RS'.                
000420       10 LR-TOPCAT-AMOUNT-ED       PIC ZZZZZ9.99.                        
000430       10 FILLER                    PIC X(91) VALUE SPACES.               
000440                                                                          
000450    05 LR-LINEA-TOP-MERCHANT.                                             
000460       10 FILLER                    PIC X(14)                             
000470                       VALUE 'TOP MERCHANT '.                             
000480       10 LR-TOPMER-RANK            PIC 9(01).                            
000490       10 FILLER                    PIC X(02) VALUE ': '.                 
000500       10 LR-TOPMER-NAME            PIC X(15).                            
000510       10 FILLER                    PIC X(03) VALUE ' RS'.                
000520       10 LR-TOPMER-AMOUNT-ED       PIC ZZZZZ9.99.                        
000530       10 FILLER                    PIC X(88) VALUE SPACES.               
000540                                                                          
000550    05 LR-LINEA-CAND-ENCAB.                                               
000560       10 FILLER                    PIC X(30) VALUE 'CARD NAME'.          
000570       10 FILLER                    PIC X(24) VALUE 'FEATURES'.           
000580       10 FILLER                    PIC X(10) VALUE 'SENTIMENT'.          
000590       10 FILLER                    PIC X(10) VALUE 'FIT SCORE'.          
000600       10 FILLER                    PIC X(12) VALUE 'ANNUAL FEE'.         
000610       10 FILLER                    PIC X(12) VALUE 'MONTHLY EXT'.        
000620       10 FILLER                    PIC X(34) VALUE SPACES.               
000630                                                                          
000640    05 LR-LINEA-CAND-DETALLE.                                             
000650       10 LR-CAND-NOMBRE            PIC X(30).                            
000660       10 LR-CAND-FEATURES          PIC X(24).                            
000670       10 LR-CAND-SENTIMENT-ED      PIC ---9.                             
000680       10 FILLER                    PIC X(06) VALUE SPACES.               
000690       10 LR-CAND-FIT-ED            PIC ---9.99.                          
000700       10 FILLER                    PIC X(03) VALUE SPACES.               
000710       10 LR-CAND-FEE-ED            PIC ZZZZ9.99.                         
000720       10 FILLER                    PIC X(04) VALUE SPACES.               
000730       10 LR-CAND-EXTRA-ED          PIC ZZZ9.99.                          
000740       10 FILLER                    PIC X(05) VALUE SPACES.               
000750       10 FILLER                    PIC X(34) VALUE SPACES.               
000760                                                                          
000770    05 LR-LINEA-RECOMENDADA.                                              
000780       10 FILLER                    PIC X(18)                             
000790                       VALUE 'RECOMMENDED CARD:'.                         
000800       10 FILLER                    PIC X(01) VALUE SPACE.                
000810       10 LR-RECOMENDADA-NOMBRE     PIC X(30).                            
000820       10 FILLER                    PIC X(83) VALUE SPACES.               
000830                                                                          
000840    05 LR-LINEA-SELECCIONADA.                                             
000850       10 FILLER                    PIC X(18)                             
000860                       VALUE 'SELECTED CARD:   '.                         
000870       10 FILLER                    PIC X(01) VALUE SPACE.                
000880       10 LR-SELECCIONADA-NOMBRE    PIC X(30).                            
000890       10 FILLER                    PIC X(83) VALUE SPACES.               
000900                                                                          
000910    05 LR-LINEA-TIP.                                                      
000920       10 LR-TIP-TEXTO              PIC X(100).                           
000930       10 FILLER                    PIC X(32) VALUE SPACES.               
000940                                                                          
000950    05 LR-LINEA-BLANCO              PIC X(132) VALUE SPACES.              
