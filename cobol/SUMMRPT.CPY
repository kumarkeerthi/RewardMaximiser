000100*----------------------------------------------------------------*        
000110*    SUMMRPT.CPY                                                 *        
000120*    LINEAS DEL REPORTE RESUMEN (SUMMARY-REPORT), TOP 3          *        
000130*    RECOMENDACIONES MAS DOS LINEAS DE NOTA FIJA.                *        
000140*    CADA GRUPO SE MUEVE POR SEPARADO AL REGISTRO DEL FD         *        
000150*    SAL-SUMARIO (VER RWDMAIN, PARRAFO 2600).                    *        
000160*    ANCHO DE LINEA 100.                                         *        
000170*----------------------------------------------------------------*        
000180 01 SR-SALIDA-SUMARIO.                                                    
000190    05 SR-DETALLE-LINEA.                                                  
000200       10 SR-LINE-NUM               PIC 9(01).                            
000210       10 FILLER                    PIC X(06) VALUE '. USE '.             
000220       10 SR-CARD-ID                PIC X(10).                            
000230       10 FILLER                    PIC X(08) VALUE ' FIRST ('.           
000240       10 FILLER                    PIC X(03) VALUE '~RS'.                
000250       10 FILLER                    PIC X(01) VALUE SPACE.                
000260       10 SR-SAVINGS-ED             PIC ZZZZ9.99.                         
000270       10 FILLER                    PIC X(18)                             
000280                                  VALUE ' SAVINGS, REASON: '.             
000290       10 SR-REASON                 PIC X(40).                            
000300       10 FILLER                    PIC X(01) VALUE ')'.                  
000310       10 FILLER                    PIC X(04) VALUE SPACES.               
000320    05 SR-LINEA-BLANCO              PIC X(100) VALUE SPACES.              
000330    05 SR-NOTA-1                    PIC X(100).                           
000340    05 SR-NOTA-2                    PIC X(100).                           
